000100*-----------------------------------------------------------------
000200*    A.RAFFUL - SISTEMA TETRABOX
000300*    ROTEIRO DE COMPATIBILIDADE E AGRUPAMENTO DE SEGURANCA
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.    TBX0300.
000800 AUTHOR.        M. SEIXAS.
000900 INSTALLATION.  CPD - CENTRO DE PROCESSAMENTO DE DADOS.
001000 DATE-WRITTEN.  12/11/1993.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - LOGISTICA.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    DATA       PROG.     RC/CR     DESCRICAO
001600*    ---------- --------- --------- ------------------------------
001700*    12/11/1993 M.SEIXAS  CR-0108   VERSAO INICIAL - MAPA PERIGO
001800*    03/02/1994 M.SEIXAS  CR-0114   ACRESC. MAPA DE EMBALAGEM
001900*    22/08/1994 M.SEIXAS  CR-0129   TABELA DE PARES INCOMPATIVEIS
002000*    19/01/1995 A.RAFFUL  CR-0148   ROTINA DE AGRUPAMENTO GULOSO
002100*    07/06/1996 J.PRADO   CR-0177   MODO TESTE DE PAR P/ TBX0000
002200*    08/08/1998 J.PRADO   CR-0233   REVISAO ANO 2000 - CAMPOS DATA
002300*    15/03/1999 J.PRADO   CR-0235   TESTE FINAL VIRADA DO SECULO
002400*    04/05/2004 A.RAFFUL  CR-0356   LIMITE DE 50 ITENS POR PEDIDO
002500*    18/06/2024 A.RAFFUL  CR-1180   REVISAO GERAL - CATALOGO TBX
002600*    11/02/2025 M.SEIXAS  CR-1245   ACRESC. CATEGORIA FOOD
002700*-----------------------------------------------------------------
002800*    ESTE SUBPROGRAMA CLASSIFICA CADA ITEM DO PEDIDO NUMA OU MAIS
002900*    CATEGORIAS DE PERIGO/EMBALAGEM E DECIDE QUAIS ITENS PODEM
003000*    VIAJAR NA MESMA CAIXA. TEM DOIS MODOS DE OPERACAO, CONFORME
003100*    LK-MODO: AGRUPA (FORMA OS GRUPOS DE UM PEDIDO INTEIRO) OU
003200*    TESTA-PAR (VERIFICA SE DOIS ITENS SAO COMPATIVEIS,
003300*    USADO PELO TBX0000 NA REVALIDACAO DE SEGURANCA POS-EMPACOTE).
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS CLASSE-NUMERICA IS "0" THRU "9"
004000     UPSI-2 IS UPSI-2-COMPATIB
004100         ON STATUS IS UPSI-2-DEPURA.
004200*-----------------------------------------------------------------
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE SECTION.
004600*-----------------------------------------------------------------
004700 77  WS-I                         PIC S9(3) COMP.
004800 77  WS-J                         PIC S9(3) COMP.
004900 77  WS-K                         PIC S9(3) COMP.
005000 77  WS-J-INICIO                  PIC S9(3) COMP.
005100 77  WS-IDX-A                     PIC S9(3) COMP.
005200 77  WS-IDX-B                     PIC S9(3) COMP.
005300 77  WS-CI                        PIC S9(2) COMP.
005400 77  WS-CJ                        PIC S9(2) COMP.
005500 77  WS-IDX-PAR                   PIC S9(2) COMP.
005600 77  WS-PAR-INCOMPATIVEL          PIC X.
005700     88  WS-INCOMP-ACHADO                  VALUE "S".
005800     88  WS-SEM-INCOMP                     VALUE "N".
005900 77  WS-COMPATIVEL-COM-TODOS      PIC X.
006000     88  WS-COMPATIVEL-TODOS-SIM           VALUE "S".
006100     88  WS-COMPATIVEL-TODOS-NAO           VALUE "N".
006200 01  WS-CATEGORIA-PARM-GRP.
006300     05  WS-CATEGORIA-PARM       PIC X(14).
006400     05  WS-CATEGORIA-PARM-R REDEFINES WS-CATEGORIA-PARM.
006500         10  WS-CATEGORIA-PREFIXO   PIC X(08).
006600         10  WS-CATEGORIA-SUFIXO    PIC X(06).
006700     05  FILLER                  PIC X(08).
006800*-----------------------------------------------------------------
006900*    CATEGORIAS CALCULADAS DE CADA ITEM DO PEDIDO (ATE 4 POR ITEM)
007000*-----------------------------------------------------------------
007100 01  WS-TAB-CAT.
007200     05  WS-CAT-ITEM OCCURS 50 TIMES.
007300         10  WS-IT-QTD-CAT       PIC S9(1) COMP.
007400         10  WS-IT-CAT-GRP.
007500             15  WS-IT-CAT OCCURS 4 TIMES.
007600                 20  WS-IT-CAT-NOME  PIC X(14).
007700         10  WS-IT-CAT-TEXTO REDEFINES WS-IT-CAT-GRP
007800                                 PIC X(56).
007900         10  FILLER              PIC X(04).
008000*-----------------------------------------------------------------
008100*    TABELA DE PARES DE CATEGORIA INCOMPATIVEIS, GRAVADA COMO
008200*    LITERAL E REDEFINIDA COMO TABELA DE 9 ENTRADAS (CR-0129)
008300*-----------------------------------------------------------------
008400 01  WS-TAB-INCOMP-LIT.
008500     05  FILLER PIC X(28) VALUE "ELECTRONICS   LIQUIDS       ".
008600     05  FILLER PIC X(28) VALUE "ELECTRONICS   CORROSIVE     ".
008700     05  FILLER PIC X(28) VALUE "ELECTRONICS   FLAMMABLE     ".
008800     05  FILLER PIC X(28) VALUE "FLAMMABLE     COMPRESSED-GAS".
008900     05  FILLER PIC X(28) VALUE "FLAMMABLE     AEROSOL       ".
009000     05  FILLER PIC X(28) VALUE "CORROSIVE     FOOD          ".
009100     05  FILLER PIC X(28) VALUE "LIQUIDS       FOOD          ".
009200     05  FILLER PIC X(28) VALUE "COMPRESSED-GASFRAGILE       ".
009300     05  FILLER PIC X(28) VALUE "AEROSOL       FOOD          ".
009400 01  WS-TAB-INCOMP REDEFINES WS-TAB-INCOMP-LIT.
009500     05  WS-INCOMP-PAR OCCURS 9 TIMES.
009600         10  WS-INCOMP-A         PIC X(14).
009700         10  WS-INCOMP-B         PIC X(14).
009800*-----------------------------------------------------------------
009900 LINKAGE SECTION.
010000*-----------------------------------------------------------------
010100 01  LK-AREA0300.
010200     05  LK-MODO                 PIC 9.
010300         88  LK-MODO-AGRUPA               VALUE 1.
010400         88  LK-MODO-TESTA-PAR            VALUE 2.
010500     05  LK-QTD-ITENS            PIC S9(3) COMP.
010600     05  LK-TAB-ITENS OCCURS 50 TIMES.
010700         10  LK-IT-SKU           PIC X(20).
010800         10  LK-IT-HAZMAT-COD    PIC X(30).
010900         10  LK-IT-EMBALAGEM-COD PIC X(16).
011000         10  LK-IT-FRAGIL        PIC X.
011100         10  LK-IT-CATEG-BASE    PIC X(14).
011200         10  LK-IT-GRUPO         PIC S9(3) COMP.
011300         10  FILLER              PIC X(08).
011400     05  LK-QTD-GRUPOS           PIC S9(3) COMP.
011500     05  LK-COMPATIVEL           PIC 9.
011600         88  LK-SAO-COMPATIVEIS           VALUE 1.
011700         88  LK-SAO-INCOMPATIVEIS         VALUE 0.
011800     05  FILLER                  PIC X(10).
011900*-----------------------------------------------------------------
012000 PROCEDURE DIVISION USING LK-AREA0300.
012100*-----------------------------------------------------------------
012200 P000-PRINCIPAL.
012300*
012400     PERFORM P200-CLASSIFICA-CATEGORIA THRU P200-FIM
012500             VARYING WS-I FROM 1 BY 1
012600             UNTIL WS-I > LK-QTD-ITENS.
012700*
012800     EVALUATE TRUE
012900         WHEN LK-MODO-AGRUPA
013000             PERFORM P400-AGRUPA THRU P400-FIM
013100         WHEN LK-MODO-TESTA-PAR
013200             MOVE 1                   TO WS-IDX-A
013300             MOVE 2                   TO WS-IDX-B
013400             PERFORM P300-TESTA-COMPATIVEL THRU P300-FIM
013500             IF WS-SEM-INCOMP
013600                 SET LK-SAO-COMPATIVEIS TO TRUE
013700             ELSE
013800                 SET LK-SAO-INCOMPATIVEIS TO TRUE
013900             END-IF
014000     END-EVALUATE.
014100*
014200     GOBACK.
014300*
014400 P000-FIM. EXIT.
014500*-----------------------------------------------------------------
014600*    P200 - CLASSIFICA O ITEM WS-I NAS CATEGORIAS DE PERIGO E
014700*    EMBALAGEM (ORDEM: HAZMAT, FRAGIL, EMBALAGEM, CATEG.BASE);
014800*    SEM NENHUMA DELAS, O ITEM FICA EM GENERAL (CR-0108/CR-0114)
014900*-----------------------------------------------------------------
015000 P200-CLASSIFICA-CATEGORIA.
015100*
015200     MOVE 0                       TO WS-IT-QTD-CAT(WS-I).
015300*
015400     IF LK-IT-HAZMAT-COD(WS-I) (1:6) = "UN3481" OR
015500        LK-IT-HAZMAT-COD(WS-I) (1:6) = "UN3480"
015600         MOVE "ELECTRONICS   " TO WS-CATEGORIA-PARM
015700         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
015800     END-IF.
015900     IF LK-IT-HAZMAT-COD(WS-I) (1:16) = "FLAMMABLE_LIQUID" OR
016000        LK-IT-HAZMAT-COD(WS-I) (1:15) = "FLAMMABLE_SOLID"
016100         MOVE "FLAMMABLE     " TO WS-CATEGORIA-PARM
016200         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
016300     END-IF.
016400     IF LK-IT-HAZMAT-COD(WS-I) (1:9) = "CORROSIVE"
016500         MOVE "CORROSIVE     " TO WS-CATEGORIA-PARM
016600         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
016700     END-IF.
016800     IF LK-IT-HAZMAT-COD(WS-I) (1:14) = "COMPRESSED_GAS"
016900         MOVE "COMPRESSED-GAS" TO WS-CATEGORIA-PARM
017000         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
017100     END-IF.
017200     IF LK-IT-HAZMAT-COD(WS-I) (1:7) = "AEROSOL"
017300         MOVE "AEROSOL       " TO WS-CATEGORIA-PARM
017400         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
017500     END-IF.
017600*
017700     IF LK-IT-FRAGIL(WS-I) = "Y"
017800         MOVE "FRAGILE       " TO WS-CATEGORIA-PARM
017900         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
018000     END-IF.
018100*
018200     IF LK-IT-EMBALAGEM-COD(WS-I) = "GLASS_JAR" OR
018300        LK-IT-EMBALAGEM-COD(WS-I) = "PLASTIC_BOTTLE"
018400         MOVE "LIQUIDS       " TO WS-CATEGORIA-PARM
018500         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
018600     END-IF.
018700     IF LK-IT-EMBALAGEM-COD(WS-I) = "METAL_BOX" OR
018800        LK-IT-EMBALAGEM-COD(WS-I) = "ANTI_STATIC_BAG"
018900         MOVE "ELECTRONICS   " TO WS-CATEGORIA-PARM
019000         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
019100     END-IF.
019200*
019300     IF LK-IT-CATEG-BASE(WS-I) = "FOOD"
019400         MOVE "FOOD          " TO WS-CATEGORIA-PARM
019500         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
019600     END-IF.
019700*
019800     IF WS-IT-QTD-CAT(WS-I) = 0
019900         MOVE "GENERAL       " TO WS-CATEGORIA-PARM
020000         PERFORM P210-ACRESCENTA-CAT THRU P210-FIM
020100     END-IF.
020200     IF UPSI-2-DEPURA
020300         DISPLAY "TBX0300-DEBUG ITEM=" WS-I
020400                 " CATEGORIAS=" WS-IT-CAT-TEXTO(WS-I)
020500     END-IF.
020600*
020700 P200-FIM. EXIT.
020800*-----------------------------------------------------------------
020900*    P210 - ACRESCENTA UMA CATEGORIA A TABELA DO ITEM WS-I, SE
021000*    AINDA NAO ESTIVER PRESENTE E HOUVER ESPACO (MAX. 4)
021100*-----------------------------------------------------------------
021200 P210-ACRESCENTA-CAT.
021300*
021400     IF WS-IT-QTD-CAT(WS-I) < 4
021500         SET WS-SEM-INCOMP        TO TRUE
021600         PERFORM P215-JA-TEM-CAT THRU P215-FIM
021700                 VARYING WS-CI FROM 1 BY 1
021800                 UNTIL WS-CI > WS-IT-QTD-CAT(WS-I)
021900                    OR WS-INCOMP-ACHADO
022000         IF WS-SEM-INCOMP
022100             ADD 1                 TO WS-IT-QTD-CAT(WS-I)
022200             MOVE WS-CATEGORIA-PARM TO
022300                 WS-IT-CAT-NOME(WS-I WS-IT-QTD-CAT(WS-I))
022400             IF UPSI-2-DEPURA
022500                 DISPLAY "TBX0300-DEBUG CAT-PREFIXO="
022600                         WS-CATEGORIA-PREFIXO
022700             END-IF
022800         END-IF
022900     END-IF.
023000*
023100 P210-FIM. EXIT.
023200*
023300 P215-JA-TEM-CAT.
023400*
023500     IF WS-IT-CAT-NOME(WS-I WS-CI) = WS-CATEGORIA-PARM
023600         SET WS-INCOMP-ACHADO     TO TRUE
023700     END-IF.
023800*
023900 P215-FIM. EXIT.
024000*-----------------------------------------------------------------
024100*    P300 - TESTA SE OS ITENS WS-IDX-A E WS-IDX-B SAO COMPATIVEIS,
024200*    OU SEJA, SE NENHUMA CATEGORIA DE UM FORMA PAR INCOMPATIVEL
024300*    COM UMA CATEGORIA DO OUTRO (CR-0129)
024400*-----------------------------------------------------------------
024500 P300-TESTA-COMPATIVEL.
024600*
024700     SET WS-SEM-INCOMP            TO TRUE.
024800     PERFORM P310-VARRE-CAT-A THRU P310-FIM
024900             VARYING WS-CI FROM 1 BY 1
025000             UNTIL WS-CI > WS-IT-QTD-CAT(WS-IDX-A)
025100                OR WS-INCOMP-ACHADO.
025200*
025300 P300-FIM. EXIT.
025400*
025500 P310-VARRE-CAT-A.
025600*
025700     PERFORM P320-VARRE-CAT-B THRU P320-FIM
025800             VARYING WS-CJ FROM 1 BY 1
025900             UNTIL WS-CJ > WS-IT-QTD-CAT(WS-IDX-B)
026000                OR WS-INCOMP-ACHADO.
026100*
026200 P310-FIM. EXIT.
026300*
026400 P320-VARRE-CAT-B.
026500*
026600     PERFORM P330-TESTA-PAR-TABELA THRU P330-FIM
026700             VARYING WS-IDX-PAR FROM 1 BY 1
026800             UNTIL WS-IDX-PAR > 9
026900                OR WS-INCOMP-ACHADO.
027000*
027100 P320-FIM. EXIT.
027200*
027300 P330-TESTA-PAR-TABELA.
027400*
027500     IF (WS-INCOMP-A(WS-IDX-PAR) =
027600             WS-IT-CAT-NOME(WS-IDX-A WS-CI)
027700        AND WS-INCOMP-B(WS-IDX-PAR) =
027800             WS-IT-CAT-NOME(WS-IDX-B WS-CJ))
027900        OR
028000        (WS-INCOMP-A(WS-IDX-PAR) =
028100             WS-IT-CAT-NOME(WS-IDX-B WS-CJ)
028200        AND WS-INCOMP-B(WS-IDX-PAR) =
028300             WS-IT-CAT-NOME(WS-IDX-A WS-CI))
028400         SET WS-INCOMP-ACHADO     TO TRUE
028500     END-IF.
028600*
028700 P330-FIM. EXIT.
028800*-----------------------------------------------------------------
028900*    P400 - AGRUPA OS ITENS DO PEDIDO: PERCORRE NA ORDEM DE
029000*    ENTRADA, ABRE GRUPO NO PRIMEIRO ITEM SEM GRUPO E ACRESCENTA
029100*    TODO ITEM POSTERIOR COMPATIVEL COM TODOS OS JA COLOCADOS
029200*    NAQUELE GRUPO (CR-0148)
029300*-----------------------------------------------------------------
029400 P400-AGRUPA.
029500*
029600     MOVE 0                       TO LK-QTD-GRUPOS.
029700     PERFORM P405-RESETA-GRUPO THRU P405-FIM
029800             VARYING WS-I FROM 1 BY 1
029900             UNTIL WS-I > LK-QTD-ITENS.
030000     PERFORM P410-FORMA-GRUPO THRU P410-FIM
030100             VARYING WS-I FROM 1 BY 1
030200             UNTIL WS-I > LK-QTD-ITENS.
030300*
030400 P400-FIM. EXIT.
030500*
030600 P405-RESETA-GRUPO.
030700*
030800     MOVE 0                       TO LK-IT-GRUPO(WS-I).
030900*
031000 P405-FIM. EXIT.
031100*
031200 P410-FORMA-GRUPO.
031300*
031400     IF LK-IT-GRUPO(WS-I) = 0
031500         ADD 1                    TO LK-QTD-GRUPOS
031600         MOVE LK-QTD-GRUPOS        TO LK-IT-GRUPO(WS-I)
031700         COMPUTE WS-J-INICIO = WS-I + 1
031800         PERFORM P420-TESTA-CANDIDATO THRU P420-FIM
031900                 VARYING WS-J FROM WS-J-INICIO BY 1
032000                 UNTIL WS-J > LK-QTD-ITENS
032100     END-IF.
032200*
032300 P410-FIM. EXIT.
032400*
032500 P420-TESTA-CANDIDATO.
032600*
032700     IF LK-IT-GRUPO(WS-J) = 0
032800         SET WS-COMPATIVEL-TODOS-SIM TO TRUE
032900         PERFORM P425-TESTA-CONTRA-MEMBRO THRU P425-FIM
033000                 VARYING WS-K FROM 1 BY 1
033100                 UNTIL WS-K > LK-QTD-ITENS
033200                    OR WS-COMPATIVEL-TODOS-NAO
033300         IF WS-COMPATIVEL-TODOS-SIM
033400             MOVE LK-QTD-GRUPOS    TO LK-IT-GRUPO(WS-J)
033500         END-IF
033600     END-IF.
033700*
033800 P420-FIM. EXIT.
033900*
034000 P425-TESTA-CONTRA-MEMBRO.
034100*
034200     IF LK-IT-GRUPO(WS-K) = LK-QTD-GRUPOS AND WS-K NOT = WS-J
034300         MOVE WS-J                 TO WS-IDX-A
034400         MOVE WS-K                 TO WS-IDX-B
034500         PERFORM P300-TESTA-COMPATIVEL THRU P300-FIM
034600         IF WS-INCOMP-ACHADO
034700             SET WS-COMPATIVEL-TODOS-NAO TO TRUE
034800         END-IF
034900     END-IF.
035000*
035100 P425-FIM. EXIT.
035200*-----------------------------------------------------------------
035300 END PROGRAM TBX0300.
