000100*-----------------------------------------------------------------
000200*    A.RAFFUL - SISTEMA TETRABOX
000300*    ROTEIRO DE EMPACOTAMENTO EM CAIXA UNICA
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.    TBX0100.
000800 AUTHOR.        A. RAFFUL.
000900 INSTALLATION.  CPD - CENTRO DE PROCESSAMENTO DE DADOS.
001000 DATE-WRITTEN.  25/06/1991.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - LOGISTICA.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    DATA       PROG.     RC/CR     DESCRICAO
001600*    ---------- --------- --------- ------------------------------
001700*    25/06/1991 A.RAFFUL  CR-0031   VERSAO INICIAL - 6 ORIENTACOES
001800*    14/01/1992 A.RAFFUL  CR-0058   CANDIDATOS DE CANTO (7 POR CX)
001900*    03/09/1993 A.RAFFUL  CR-0102   FORMULA DE FITNESS COM BONUS
002000*    22/11/1994 M.SEIXAS  CR-0140   AJUSTE STACKABILITY P/ HAZMAT
002100*    19/02/1996 M.SEIXAS  CR-0177   DESEMPATE POR ORDEM Z,Y,X
002200*    08/08/1998 J.PRADO   CR-0233   REVISAO ANO 2000 - CAMPOS DATA
002300*    15/03/1999 J.PRADO   CR-0235   TESTE FINAL VIRADA DO SECULO
002400*    27/07/2001 J.PRADO   CR-0288   RAIZ QUADRADA NEWTON-RAPHSON
002500*    04/05/2004 A.RAFFUL  CR-0355   LIMITE DE CANDIDATOS 200
002600*    18/06/2024 A.RAFFUL  CR-1180   REVISAO GERAL - CATALOGO TBX
002700*    02/09/2024 A.RAFFUL  CR-1197   ATUALIZA STACKABILITY/ASPECTO
002800*    11/02/2025 M.SEIXAS  CR-1244   AJUSTE BOUNDARY/CORNER BONUS
002900*-----------------------------------------------------------------
003000*    ESTE SUBPROGRAMA RECEBE UMA LISTA DE ITENS (INSTANCIAS DE
003100*    PRODUTO) E AS DIMENSOES INTERNAS DE UMA UNICA CAIXA E TENTA
003200*    COLOCAR TODOS OS ITENS DENTRO DELA, TESTANDO PARA CADA ITEM
003300*    ATE 6 ORIENTACOES (PERMUTACOES DE LARGURA/COMPRIMENTO/ALTURA)
003400*    E, PARA CADA ORIENTACAO, AS POSICOES-CANDIDATAS FORMADAS
003500*    PELOS CANTOS DAS CAIXAS JA COLOCADAS. SE ALGUM ITEM NAO
003600*    COUBER, O EMPACOTAMENTO INTEIRO FALHA (LK-RETORNO = 1).
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS CLASSE-NUMERICA IS "0" THRU "9"
004300     UPSI-0 IS UPSI-0-EMPACOTAMENTO
004400         ON STATUS IS UPSI-0-DEPURA.
004500*-----------------------------------------------------------------
004600 DATA DIVISION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE SECTION.
004900*-----------------------------------------------------------------
005000 77  WS-IDX-ITEM                 PIC S9(3) COMP.
005100 77  WS-IDX-ITEM2                PIC S9(3) COMP.
005200 77  WS-IDX-ORIENT                PIC S9(3) COMP.
005300 77  WS-IDX-COLOC                 PIC S9(3) COMP.
005400 77  WS-IDX-CAND                  PIC S9(3) COMP.
005500 77  WS-IDX-CAND2                 PIC S9(3) COMP.
005600 77  WS-IDX-TRIED                 PIC S9(3) COMP.
005700 77  WS-QTD-TRIED                 PIC S9(3) COMP.
005800 77  WS-QTD-CAND                  PIC S9(3) COMP.
005900 77  WS-ACHOU-VALIDO              PIC X.
006000     88  WS-TEM-VALIDO                     VALUE "S".
006100     88  WS-SEM-VALIDO                     VALUE "N".
006200*-----------------------------------------------------------------
006300*    TABELA DAS 6 PERMUTACOES DE (LARGURA,COMPRIMENTO,ALTURA),
006400*    GRAVADA COMO LITERAL E REDEFINIDA COMO TABELA DE INDICES
006500*-----------------------------------------------------------------
006600 01  WS-TAB-ORIENT-LIT.
006700     05  FILLER                  PIC X(18)
006800                                  VALUE "123132213231312321".
006900 01  WS-TAB-ORIENTACOES REDEFINES WS-TAB-ORIENT-LIT.
007000     05  WS-ORIENT-DEF OCCURS 6 TIMES.
007100         10  WS-OR-EIXO          PIC 9 OCCURS 3 TIMES.
007200*-----------------------------------------------------------------
007300*    TABELA DE PONTUACAO DE ORDENACAO (UM REGISTRO POR ITEM DE
007400*    ENTRADA, USADA PARA O SORT DESCENDENTE POR ESCORE)
007500*-----------------------------------------------------------------
007600 01  WS-TAB-ORDEM.
007700     05  WS-ORD-LINHA OCCURS 50 TIMES.
007800         10  WS-ORD-ESCORE-INV   PIC S9(9)V9999.
007900         10  WS-ORD-POSICAO      PIC S9(3) COMP.
008000     05  FILLER                  PIC X(04).
008100*-----------------------------------------------------------------
008200*    ORIENTACAO ESCOLHIDA E MELHOR POSICAO CANDIDATA POR ITEM
008300*-----------------------------------------------------------------
008400 01  WS-MELHOR.
008500     05  WS-MEL-FITNESS          PIC S9(7)V9999.
008600     05  WS-MEL-ORIENT           PIC 9.
008700     05  WS-MEL-X                PIC S9(5)V9.
008800     05  WS-MEL-Y                PIC S9(5)V9.
008900     05  WS-MEL-Z                PIC S9(5)V9.
009000     05  WS-MEL-W                PIC S9(5)V9.
009100     05  WS-MEL-L                PIC S9(5)V9.
009200     05  WS-MEL-H                PIC S9(5)V9.
009300     05  FILLER                  PIC X(04).
009400 01  WS-CORRENTE.
009500     05  WS-COR-DIMS-GRP.
009600         10  WS-COR-W            PIC S9(5)V9.
009700         10  WS-COR-L            PIC S9(5)V9.
009800         10  WS-COR-H            PIC S9(5)V9.
009900     05  WS-COR-DIMS REDEFINES WS-COR-DIMS-GRP.
010000         10  WS-COR-DIM          PIC S9(5)V9 OCCURS 3 TIMES.
010100     05  FILLER                  PIC X(04).
010200*-----------------------------------------------------------------
010300*    LISTA DE DIMENSOES JA TESTADAS PARA O ITEM CORRENTE, USADA
010400*    PARA ELIMINAR ORIENTACOES DUPLICADAS (ITEM CUBICO ETC.)
010500*-----------------------------------------------------------------
010600 01  WS-TAB-TESTADAS.
010700     05  WS-TESTADA OCCURS 6 TIMES.
010800         10  WS-TST-W            PIC S9(5)V9.
010900         10  WS-TST-L            PIC S9(5)V9.
011000         10  WS-TST-H            PIC S9(5)V9.
011100     05  FILLER                  PIC X(04).
011200*-----------------------------------------------------------------
011300*    CANDIDATOS DE POSICAO (ORIGEM + 7 CANTOS POR CAIXA COLOCADA)
011400*-----------------------------------------------------------------
011500 01  WS-TAB-CANDIDATOS.
011600     05  WS-CAND OCCURS 200 TIMES.
011700         10  WS-CD-X             PIC S9(5)V9.
011800         10  WS-CD-Y             PIC S9(5)V9.
011900         10  WS-CD-Z             PIC S9(5)V9.
012000     05  FILLER                  PIC X(04).
012100*-----------------------------------------------------------------
012200*    CAMPOS AUXILIARES DE CALCULO DE ESCORE E FITNESS
012300*-----------------------------------------------------------------
012400 01  WS-CALCULO.
012500     05  WS-VOLUME               PIC S9(9)V99.
012600     05  WS-DENSIDADE            PIC S9(9)V9999.
012700     05  WS-ASPECTO              PIC S9(5)V9999.
012800     05  WS-MAIOR-DIM            PIC S9(5)V9.
012900     05  WS-MENOR-DIM            PIC S9(5)V9.
013000     05  WS-STACKABILITY         PIC S9V9.
013100     05  WS-VOLUME-FACTOR        PIC S9(5)V9999.
013200     05  WS-SHAPE-REG            PIC S9V9999.
013300     05  WS-ESCORE               PIC S9(9)V9999.
013400     05  WS-CENTRO-DIST          PIC S9(7)V9999.
013500     05  WS-CENTRO-DIST-MAX      PIC S9(7)V9999.
013600     05  WS-CORNER-DIST          PIC S9(7)V9999.
013700     05  WS-BOUNDARY-BONUS       PIC S9(3)V9.
013800     05  WS-STABILITY-SCORE      PIC S9(3)V9999.
013900     05  WS-BALANCE-SCORE        PIC S9(3)V9999.
014000     05  WS-CORNER-BONUS         PIC S9(3)V9.
014100     05  WS-FITNESS              PIC S9(7)V9999.
014200     05  WS-X2                   PIC S9(5)V9.
014300     05  WS-Y2                   PIC S9(5)V9.
014400     05  WS-Z2                   PIC S9(5)V9.
014500     05  WS-TMP-X                PIC S9(5)V9.
014600     05  WS-TMP-Y                PIC S9(5)V9.
014700     05  WS-TMP-Z                PIC S9(5)V9.
014800     05  WS-APOIO-BASE           PIC S9(3)V9999.
014900     05  WS-CENTRO-FOLGA         PIC S9(3)V9999.
015000     05  WS-ACHOU-DUP            PIC X.
015100         88  WS-DUPLICADO                 VALUE "S".
015200         88  WS-NAO-DUPLICADO             VALUE "N".
015300     05  FILLER                  PIC X(04).
015400*-----------------------------------------------------------------
015500*    APROXIMACAO DE RAIZ QUADRADA (NEWTON-RAPHSON, 8 ITERACOES)
015600*-----------------------------------------------------------------
015700 01  WS-RAIZ.
015800     05  WS-RZ-X                 PIC S9(9)V9999.
015900     05  WS-RZ-Y                 PIC S9(9)V9999.
016000     05  WS-RZ-CONT              PIC 9(2) COMP.
016100     05  FILLER                  PIC X(04).
016200*-----------------------------------------------------------------
016300 LINKAGE SECTION.
016400*-----------------------------------------------------------------
016500 01  LK-AREA0100.
016600     05  LK-CX-W                 PIC S9(5)V9.
016700     05  LK-CX-L                 PIC S9(5)V9.
016800     05  LK-CX-H                 PIC S9(5)V9.
016900     05  LK-QTD-ITENS            PIC S9(3) COMP.
017000     05  LK-TAB-ITENS OCCURS 50 TIMES.
017100         10  LK-IT-SKU           PIC X(20).
017200         10  LK-IT-DIMS.
017300             15  LK-IT-W         PIC S9(5)V9.
017400             15  LK-IT-L         PIC S9(5)V9.
017500             15  LK-IT-H         PIC S9(5)V9.
017600         10  LK-IT-DIM-TAB REDEFINES LK-IT-DIMS.
017700             15  LK-IT-DIM       PIC S9(5)V9 OCCURS 3 TIMES.
017800         10  LK-IT-PESO          PIC S9(7)V9.
017900         10  LK-IT-FRAGIL        PIC X.
018000         10  LK-IT-HAZMAT        PIC X(30).
018100     05  LK-QTD-COLOCADOS        PIC S9(3) COMP.
018200     05  LK-TAB-POS OCCURS 50 TIMES.
018300         10  LK-PS-SKU           PIC X(20).
018400         10  LK-PS-POSICAO.
018500             15  LK-PS-X         PIC S9(5)V9.
018600             15  LK-PS-Y         PIC S9(5)V9.
018700             15  LK-PS-Z         PIC S9(5)V9.
018800         10  LK-PS-POS-TAB REDEFINES LK-PS-POSICAO.
018900             15  LK-PS-POS       PIC S9(5)V9 OCCURS 3 TIMES.
019000         10  LK-PS-TAMANHO.
019100             15  LK-PS-W         PIC S9(5)V9.
019200             15  LK-PS-L         PIC S9(5)V9.
019300             15  LK-PS-H         PIC S9(5)V9.
019400         10  LK-PS-TAM-TAB REDEFINES LK-PS-TAMANHO.
019500             15  LK-PS-DIM       PIC S9(5)V9 OCCURS 3 TIMES.
019600         10  LK-PS-ROT           PIC 9.
019700     05  LK-RETORNO              PIC 9.
019800         88  LK-TUDO-COLOCADO             VALUE 0.
019900         88  LK-FALHOU                    VALUE 1.
020000     05  FILLER                  PIC X(04).
020100*-----------------------------------------------------------------
020200 PROCEDURE DIVISION USING LK-AREA0100.
020300*-----------------------------------------------------------------
020400 P000-PRINCIPAL.
020500*
020600     MOVE 0                      TO LK-QTD-COLOCADOS.
020700     SET LK-TUDO-COLOCADO        TO TRUE.
020800*
020900     PERFORM P200-ORDENA-ITENS THRU P200-FIM.
021000*
021100     PERFORM P300-EMPACOTA-ITEM THRU P300-FIM
021200             VARYING WS-IDX-ITEM FROM 1 BY 1
021300             UNTIL WS-IDX-ITEM > LK-QTD-ITENS
021400                OR LK-FALHOU.
021500*
021600     GOBACK.
021700*
021800 P000-FIM. EXIT.
021900*-----------------------------------------------------------------
022000*    P200 - ORDENA OS ITENS PELO ESCORE MULTI-CRITERIO,
022100*    DESCENDENTE (CR-0031/CR-1197)
022200*-----------------------------------------------------------------
022300 P200-ORDENA-ITENS.
022400*
022500     PERFORM P210-CALCULA-ESCORE
022600             VARYING WS-IDX-ITEM FROM 1 BY 1
022700             UNTIL WS-IDX-ITEM > LK-QTD-ITENS.
022800*
022900     SORT WS-ORD-LINHA
023000         ON ASCENDING KEY WS-ORD-ESCORE-INV.
023100*
023200 P200-FIM. EXIT.
023300*
023400 P210-CALCULA-ESCORE.
023500*
023600     COMPUTE WS-VOLUME = LK-IT-W(WS-IDX-ITEM)
023700                        * LK-IT-L(WS-IDX-ITEM)
023800                        * LK-IT-H(WS-IDX-ITEM).
023900*
024000     IF LK-IT-PESO(WS-IDX-ITEM) > 0
024100         COMPUTE WS-DENSIDADE =
024200             WS-VOLUME / LK-IT-PESO(WS-IDX-ITEM)
024300     ELSE
024400         MOVE WS-VOLUME           TO WS-DENSIDADE
024500     END-IF.
024600*
024700     MOVE LK-IT-DIM(WS-IDX-ITEM 1) TO WS-MAIOR-DIM WS-MENOR-DIM.
024800     PERFORM P220-DIM-MAIOR-MENOR THRU P220-FIM
024900             VARYING WS-IDX-ORIENT FROM 2 BY 1
025000             UNTIL WS-IDX-ORIENT > 3.
025100*
025200     IF WS-MENOR-DIM > 0
025300         COMPUTE WS-ASPECTO = WS-MAIOR-DIM / WS-MENOR-DIM
025400     ELSE
025500         MOVE 1                  TO WS-ASPECTO
025600     END-IF.
025700*
025800     IF LK-IT-FRAGIL(WS-IDX-ITEM) = "Y"
025900         MOVE 0.3                TO WS-STACKABILITY
026000     ELSE
026100         IF LK-IT-HAZMAT(WS-IDX-ITEM) NOT = SPACES
026200             MOVE 0.5             TO WS-STACKABILITY
026300         ELSE
026400             MOVE 1.0             TO WS-STACKABILITY
026500         END-IF
026600     END-IF.
026700*
026800     COMPUTE WS-VOLUME-FACTOR = WS-VOLUME / 1000000.
026900*
027000     IF WS-ASPECTO < 2.0
027100         MOVE 1.2                TO WS-SHAPE-REG
027200     ELSE
027300         IF WS-ASPECTO > 5.0
027400             MOVE 0.7             TO WS-SHAPE-REG
027500         ELSE
027600             MOVE 1.0             TO WS-SHAPE-REG
027700         END-IF
027800     END-IF.
027900*
028000     COMPUTE WS-ESCORE =
028100         (WS-VOLUME-FACTOR * WS-DENSIDADE * WS-STACKABILITY
028200          * WS-SHAPE-REG) / WS-ASPECTO.
028300*
028400     COMPUTE WS-ORD-ESCORE-INV(WS-IDX-ITEM) = 0 - WS-ESCORE.
028500     MOVE WS-IDX-ITEM            TO WS-ORD-POSICAO(WS-IDX-ITEM).
028600*
028700 P210-FIM. EXIT.
028800*
028900 P220-DIM-MAIOR-MENOR.
029000*
029100     IF LK-IT-DIM(WS-IDX-ITEM WS-IDX-ORIENT) > WS-MAIOR-DIM
029200         MOVE LK-IT-DIM(WS-IDX-ITEM WS-IDX-ORIENT) TO WS-MAIOR-DIM
029300     END-IF.
029400     IF LK-IT-DIM(WS-IDX-ITEM WS-IDX-ORIENT) < WS-MENOR-DIM
029500         MOVE LK-IT-DIM(WS-IDX-ITEM WS-IDX-ORIENT) TO WS-MENOR-DIM
029600     END-IF.
029700*
029800 P220-FIM. EXIT.
029900*-----------------------------------------------------------------
030000*    P300 - TENTA COLOCAR O ITEM DE ORDEM WS-IDX-ITEM (JA
030100*    REORDENADO), PROVANDO ATE 6 ORIENTACOES E TODOS OS
030200*    CANDIDATOS DE POSICAO. SE NENHUMA COMBINACAO FOR VALIDA,
030300*    O EMPACOTAMENTO INTEIRO FALHA (CR-0031)
030400*-----------------------------------------------------------------
030500 P300-EMPACOTA-ITEM.
030600*
030700     MOVE WS-ORD-POSICAO(WS-IDX-ITEM) TO WS-IDX-ITEM2.
030800     MOVE 0                      TO WS-QTD-TRIED.
030900     MOVE 999999.9999            TO WS-MEL-FITNESS.
031000     SET WS-SEM-VALIDO           TO TRUE.
031100*
031200     PERFORM P310-TESTA-ORIENTACAO
031300             VARYING WS-IDX-ORIENT FROM 1 BY 1
031400             UNTIL WS-IDX-ORIENT > 6.
031500*
031600     IF WS-SEM-VALIDO
031700         SET LK-FALHOU           TO TRUE
031800     ELSE
031900         ADD 1                   TO LK-QTD-COLOCADOS
032000         MOVE LK-IT-SKU(WS-IDX-ITEM2)
032100                                  TO LK-PS-SKU(LK-QTD-COLOCADOS)
032200         MOVE WS-MEL-X            TO LK-PS-X(LK-QTD-COLOCADOS)
032300         MOVE WS-MEL-Y            TO LK-PS-Y(LK-QTD-COLOCADOS)
032400         MOVE WS-MEL-Z            TO LK-PS-Z(LK-QTD-COLOCADOS)
032500         MOVE WS-MEL-W            TO LK-PS-W(LK-QTD-COLOCADOS)
032600         MOVE WS-MEL-L            TO LK-PS-L(LK-QTD-COLOCADOS)
032700         MOVE WS-MEL-H            TO LK-PS-H(LK-QTD-COLOCADOS)
032800         MOVE WS-MEL-ORIENT       TO LK-PS-ROT(LK-QTD-COLOCADOS)
032900     END-IF.
033000*
033100 P300-FIM. EXIT.
033200*
033300 P310-TESTA-ORIENTACAO.
033400*
033500     MOVE LK-IT-DIM(WS-IDX-ITEM2 WS-OR-EIXO(WS-IDX-ORIENT 1))
033600                                  TO WS-COR-DIM(1).
033700     MOVE LK-IT-DIM(WS-IDX-ITEM2 WS-OR-EIXO(WS-IDX-ORIENT 2))
033800                                  TO WS-COR-DIM(2).
033900     MOVE LK-IT-DIM(WS-IDX-ITEM2 WS-OR-EIXO(WS-IDX-ORIENT 3))
034000                                  TO WS-COR-DIM(3).
034100*
034200     IF WS-COR-W > LK-CX-W OR WS-COR-L > LK-CX-L
034300                              OR WS-COR-H > LK-CX-H
034400         GO TO P310-FIM
034500     END-IF.
034600*
034700     SET WS-NAO-DUPLICADO         TO TRUE.
034800     PERFORM P320-TESTA-DUPLICADA THRU P320-FIM
034900             VARYING WS-IDX-TRIED FROM 1 BY 1
035000             UNTIL WS-IDX-TRIED > WS-QTD-TRIED
035100                OR WS-DUPLICADO.
035200     IF WS-DUPLICADO
035300         GO TO P310-FIM
035400     END-IF.
035500*
035600     ADD 1                       TO WS-QTD-TRIED.
035700     MOVE WS-COR-W                TO WS-TST-W(WS-QTD-TRIED).
035800     MOVE WS-COR-L                TO WS-TST-L(WS-QTD-TRIED).
035900     MOVE WS-COR-H                TO WS-TST-H(WS-QTD-TRIED).
036000*
036100     PERFORM P400-GERA-CANDIDATOS THRU P400-FIM.
036200*
036300     PERFORM P420-AVALIA-CANDIDATO
036400             VARYING WS-IDX-CAND FROM 1 BY 1
036500             UNTIL WS-IDX-CAND > 200.
036600*
036700 P310-FIM. EXIT.
036800*
036900 P320-TESTA-DUPLICADA.
037000*
037100     IF WS-COR-W = WS-TST-W(WS-IDX-TRIED)
037200        AND WS-COR-L = WS-TST-L(WS-IDX-TRIED)
037300        AND WS-COR-H = WS-TST-H(WS-IDX-TRIED)
037400         SET WS-DUPLICADO        TO TRUE
037500     END-IF.
037600*
037700 P320-FIM. EXIT.
037800*-----------------------------------------------------------------
037900*    P400 - GERA OS CANDIDATOS DE POSICAO: ORIGEM MAIS OS 7
038000*    CANTOS ADJACENTES DE CADA CAIXA JA COLOCADA. DESCARTA
038100*    DUPLICADOS E ORDENA POR (Z,Y,X) CRESCENTE (CR-0058/CR-0177)
038200*-----------------------------------------------------------------
038300 P400-GERA-CANDIDATOS.
038400*
038500     PERFORM P401-LIMPA-CANDIDATOS
038600             VARYING WS-IDX-CAND FROM 1 BY 1
038700             UNTIL WS-IDX-CAND > 200.
038800*
038900     MOVE 1                      TO WS-QTD-CAND.
039000     MOVE 0                      TO WS-CD-X(1) WS-CD-Y(1)
039100                                     WS-CD-Z(1).
039200*
039300     PERFORM P410-CANTOS-DA-CAIXA
039400             VARYING WS-IDX-COLOC FROM 1 BY 1
039500             UNTIL WS-IDX-COLOC > LK-QTD-COLOCADOS
039600                OR WS-QTD-CAND > 193.
039700*
039800     PERFORM P415-ORDENA-CANDIDATOS THRU P415-FIM.
039900*
040000 P400-FIM. EXIT.
040100*
040200 P401-LIMPA-CANDIDATOS.
040300*
040400     MOVE -1                     TO WS-CD-X(WS-IDX-CAND).
040500*
040600 P401-FIM. EXIT.
040700*
040800 P410-CANTOS-DA-CAIXA.
040900*
041000     COMPUTE WS-X2 = LK-PS-X(WS-IDX-COLOC)
041100                   + LK-PS-W(WS-IDX-COLOC).
041200     COMPUTE WS-Y2 = LK-PS-Y(WS-IDX-COLOC)
041300                   + LK-PS-L(WS-IDX-COLOC).
041400     COMPUTE WS-Z2 = LK-PS-Z(WS-IDX-COLOC)
041500                   + LK-PS-H(WS-IDX-COLOC).
041600*
041700     MOVE WS-X2                  TO WS-TMP-X.
041800     MOVE LK-PS-Y(WS-IDX-COLOC)  TO WS-TMP-Y.
041900     MOVE LK-PS-Z(WS-IDX-COLOC)  TO WS-TMP-Z.
042000     PERFORM P412-ACRESCENTA-CAND THRU P412-FIM.
042100*
042200     MOVE LK-PS-X(WS-IDX-COLOC)  TO WS-TMP-X.
042300     MOVE WS-Y2                  TO WS-TMP-Y.
042400     MOVE LK-PS-Z(WS-IDX-COLOC)  TO WS-TMP-Z.
042500     PERFORM P412-ACRESCENTA-CAND THRU P412-FIM.
042600*
042700     MOVE LK-PS-X(WS-IDX-COLOC)  TO WS-TMP-X.
042800     MOVE LK-PS-Y(WS-IDX-COLOC)  TO WS-TMP-Y.
042900     MOVE WS-Z2                  TO WS-TMP-Z.
043000     PERFORM P412-ACRESCENTA-CAND THRU P412-FIM.
043100*
043200     MOVE WS-X2                  TO WS-TMP-X.
043300     MOVE WS-Y2                  TO WS-TMP-Y.
043400     MOVE LK-PS-Z(WS-IDX-COLOC)  TO WS-TMP-Z.
043500     PERFORM P412-ACRESCENTA-CAND THRU P412-FIM.
043600*
043700     MOVE WS-X2                  TO WS-TMP-X.
043800     MOVE LK-PS-Y(WS-IDX-COLOC)  TO WS-TMP-Y.
043900     MOVE WS-Z2                  TO WS-TMP-Z.
044000     PERFORM P412-ACRESCENTA-CAND THRU P412-FIM.
044100*
044200     MOVE LK-PS-X(WS-IDX-COLOC)  TO WS-TMP-X.
044300     MOVE WS-Y2                  TO WS-TMP-Y.
044400     MOVE WS-Z2                  TO WS-TMP-Z.
044500     PERFORM P412-ACRESCENTA-CAND THRU P412-FIM.
044600*
044700     MOVE WS-X2                  TO WS-TMP-X.
044800     MOVE WS-Y2                  TO WS-TMP-Y.
044900     MOVE WS-Z2                  TO WS-TMP-Z.
045000     PERFORM P412-ACRESCENTA-CAND THRU P412-FIM.
045100*
045200 P410-FIM. EXIT.
045300*
045400 P412-ACRESCENTA-CAND.
045500*
045600     SET WS-NAO-DUPLICADO        TO TRUE.
045700     PERFORM P413-PROCURA-DUP THRU P413-FIM
045800             VARYING WS-IDX-CAND2 FROM 1 BY 1
045900             UNTIL WS-IDX-CAND2 > WS-QTD-CAND
046000                OR WS-DUPLICADO.
046100*
046200     IF WS-NAO-DUPLICADO AND WS-QTD-CAND < 200
046300         ADD 1                   TO WS-QTD-CAND
046400         MOVE WS-TMP-X            TO WS-CD-X(WS-QTD-CAND)
046500         MOVE WS-TMP-Y            TO WS-CD-Y(WS-QTD-CAND)
046600         MOVE WS-TMP-Z            TO WS-CD-Z(WS-QTD-CAND)
046700     END-IF.
046800*
046900 P412-FIM. EXIT.
047000*
047100 P413-PROCURA-DUP.
047200*
047300     IF WS-CD-X(WS-IDX-CAND2) = WS-TMP-X
047400        AND WS-CD-Y(WS-IDX-CAND2) = WS-TMP-Y
047500        AND WS-CD-Z(WS-IDX-CAND2) = WS-TMP-Z
047600         SET WS-DUPLICADO        TO TRUE
047700     END-IF.
047800*
047900 P413-FIM. EXIT.
048000*
048100 P415-ORDENA-CANDIDATOS.
048200*
048300     SORT WS-CAND
048400         ON ASCENDING KEY WS-CD-Z WS-CD-Y WS-CD-X.
048500*
048600 P415-FIM. EXIT.
048700*-----------------------------------------------------------------
048800*    P420 - VALIDA UM CANDIDATO E, SE VALIDO, MEDE A SUA
048900*    FITNESS, MANTENDO A MELHOR (MENOR) COMBINACAO
049000*-----------------------------------------------------------------
049100 P420-AVALIA-CANDIDATO.
049200*
049300     IF WS-CD-X(WS-IDX-CAND) = -1
049400         GO TO P420-FIM
049500     END-IF.
049600*
049700     PERFORM P500-VALIDA-POSICAO THRU P500-FIM.
049800*
049900     IF WS-TEM-VALIDO
050000         PERFORM P600-FITNESS THRU P600-FIM
050100         IF WS-FITNESS < WS-MEL-FITNESS
050200             MOVE WS-FITNESS      TO WS-MEL-FITNESS
050300             MOVE WS-IDX-ORIENT   TO WS-MEL-ORIENT
050400             MOVE WS-CD-X(WS-IDX-CAND) TO WS-MEL-X
050500             MOVE WS-CD-Y(WS-IDX-CAND) TO WS-MEL-Y
050600             MOVE WS-CD-Z(WS-IDX-CAND) TO WS-MEL-Z
050700             MOVE WS-COR-W        TO WS-MEL-W
050800             MOVE WS-COR-L        TO WS-MEL-L
050900             MOVE WS-COR-H        TO WS-MEL-H
051000         END-IF
051100     END-IF.
051200*
051300 P420-FIM. EXIT.
051400*-----------------------------------------------------------------
051500*    P500 - UM CANDIDATO E VALIDO SE ESTA DENTRO DOS LIMITES DA
051600*    CAIXA E NAO SE SOBREPOE A NENHUMA CAIXA JA COLOCADA (TESTE
051700*    DE SOBREPOSICAO POR DESIGUALDADE ESTRITA NOS 3 EIXOS)
051800*-----------------------------------------------------------------
051900 P500-VALIDA-POSICAO.
052000*
052100     SET WS-TEM-VALIDO            TO TRUE.
052200*
052300     COMPUTE WS-X2 = WS-CD-X(WS-IDX-CAND) + WS-COR-W.
052400     COMPUTE WS-Y2 = WS-CD-Y(WS-IDX-CAND) + WS-COR-L.
052500     COMPUTE WS-Z2 = WS-CD-Z(WS-IDX-CAND) + WS-COR-H.
052600*
052700     IF WS-X2 > LK-CX-W OR WS-Y2 > LK-CX-L OR WS-Z2 > LK-CX-H
052800         SET WS-SEM-VALIDO        TO TRUE
052900         GO TO P500-FIM
053000     END-IF.
053100*
053200     PERFORM P510-TESTA-SOBREPOE
053300             VARYING WS-IDX-COLOC FROM 1 BY 1
053400             UNTIL WS-IDX-COLOC > LK-QTD-COLOCADOS
053500                OR WS-SEM-VALIDO.
053600*
053700 P500-FIM. EXIT.
053800*
053900 P510-TESTA-SOBREPOE.
054000*
054100     IF WS-CD-X(WS-IDX-CAND) <
054200                     LK-PS-X(WS-IDX-COLOC) + LK-PS-W(WS-IDX-COLOC)
054300        AND LK-PS-X(WS-IDX-COLOC) < WS-X2
054400        AND WS-CD-Y(WS-IDX-CAND) <
054500                     LK-PS-Y(WS-IDX-COLOC) + LK-PS-L(WS-IDX-COLOC)
054600        AND LK-PS-Y(WS-IDX-COLOC) < WS-Y2
054700        AND WS-CD-Z(WS-IDX-CAND) <
054800                     LK-PS-Z(WS-IDX-COLOC) + LK-PS-H(WS-IDX-COLOC)
054900        AND LK-PS-Z(WS-IDX-COLOC) < WS-Z2
055000         SET WS-SEM-VALIDO        TO TRUE
055100     END-IF.
055200*
055300 P510-FIM. EXIT.
055400*-----------------------------------------------------------------
055500*    P600 - FITNESS DA POSICAO (MINIMIZAR). QUANTO MENOR O
055600*    RESULTADO, MELHOR ENCAIXADO/APOIADO O ITEM FICA (CR-0102)
055700*-----------------------------------------------------------------
055800 P600-FITNESS.
055900*
056000     COMPUTE WS-RZ-X = WS-CD-X(WS-IDX-CAND) ** 2
056100                      + WS-CD-Y(WS-IDX-CAND) ** 2
056200                      + WS-CD-Z(WS-IDX-CAND) ** 2.
056300     PERFORM P650-RAIZ THRU P650-FIM.
056400     MOVE WS-RZ-Y                 TO WS-CORNER-DIST.
056500*
056600     MOVE 0                       TO WS-BOUNDARY-BONUS.
056700     IF WS-CD-X(WS-IDX-CAND) = 0 OR WS-X2 = LK-CX-W
056800         ADD 20                   TO WS-BOUNDARY-BONUS
056900     END-IF.
057000     IF WS-CD-Y(WS-IDX-CAND) = 0 OR WS-Y2 = LK-CX-L
057100         ADD 20                   TO WS-BOUNDARY-BONUS
057200     END-IF.
057300     IF WS-CD-Z(WS-IDX-CAND) = 0
057400         ADD 30                   TO WS-BOUNDARY-BONUS
057500     END-IF.
057600*
057700     COMPUTE WS-RZ-X = ((WS-COR-W / 2) - (LK-CX-W / 2)) ** 2
057800                      + ((WS-COR-L / 2) - (LK-CX-L / 2)) ** 2.
057900     PERFORM P650-RAIZ THRU P650-FIM.
058000     MOVE WS-RZ-Y                 TO WS-CENTRO-DIST.
058100     COMPUTE WS-RZ-X = ((LK-CX-W / 2) ** 2)
058200                     + ((LK-CX-L / 2) ** 2).
058300     PERFORM P650-RAIZ THRU P650-FIM.
058400     MOVE WS-RZ-Y                 TO WS-CENTRO-DIST-MAX.
058500*
058600     MOVE 0                       TO WS-STABILITY-SCORE.
058700     IF WS-CD-Z(WS-IDX-CAND) = 0
058800         ADD 50                   TO WS-STABILITY-SCORE
058900     END-IF.
059000     COMPUTE WS-APOIO-BASE = (WS-COR-W * WS-COR-L) / 1000.
059100     IF WS-APOIO-BASE > 30
059200         MOVE 30                  TO WS-APOIO-BASE
059300     END-IF.
059400     ADD WS-APOIO-BASE            TO WS-STABILITY-SCORE.
059500     IF WS-CENTRO-DIST-MAX > 0
059600         COMPUTE WS-CENTRO-FOLGA = 20 - (WS-CENTRO-DIST / 50)
059700         IF WS-CENTRO-FOLGA < 0
059800             MOVE 0                TO WS-CENTRO-FOLGA
059900         END-IF
060000         ADD WS-CENTRO-FOLGA      TO WS-STABILITY-SCORE
060100     END-IF.
060200*
060300     IF WS-CENTRO-DIST-MAX > 0
060400         COMPUTE WS-BALANCE-SCORE =
060500             (1 - (WS-CENTRO-DIST / WS-CENTRO-DIST-MAX)) * 25
060600     ELSE
060700         MOVE 25                  TO WS-BALANCE-SCORE
060800     END-IF.
060900*
061000     MOVE 0                       TO WS-CORNER-BONUS.
061100     IF (WS-CD-X(WS-IDX-CAND) = 0 AND WS-CD-Y(WS-IDX-CAND) = 0)
061200        OR (WS-CD-X(WS-IDX-CAND) = 0 AND WS-Y2 = LK-CX-L)
061300        OR (WS-X2 = LK-CX-W AND WS-CD-Y(WS-IDX-CAND) = 0)
061400        OR (WS-X2 = LK-CX-W AND WS-Y2 = LK-CX-L)
061500         ADD 25                   TO WS-CORNER-BONUS
061600     END-IF.
061700     IF WS-CD-X(WS-IDX-CAND) = 0 OR WS-CD-Y(WS-IDX-CAND) = 0
061800         ADD 10                   TO WS-CORNER-BONUS
061900     END-IF.
062000*
062100     COMPUTE WS-FITNESS = WS-CORNER-DIST
062200        + (10 * WS-CD-Z(WS-IDX-CAND))
062300        - WS-BOUNDARY-BONUS - WS-STABILITY-SCORE
062400        - WS-BALANCE-SCORE
062500        - WS-CORNER-BONUS.
062600     IF WS-CD-Z(WS-IDX-CAND) = 0
062700         COMPUTE WS-FITNESS = WS-FITNESS - 100
062800     END-IF.
062900*
063000 P600-FIM. EXIT.
063100*-----------------------------------------------------------------
063200*    P650 - RAIZ QUADRADA APROXIMADA POR NEWTON-RAPHSON
063300*    (WS-RZ-X ENTRA, WS-RZ-Y SAI) - CR-0288
063400*-----------------------------------------------------------------
063500 P650-RAIZ.
063600*
063700     IF WS-RZ-X <= 0
063800         MOVE 0                   TO WS-RZ-Y
063900         GO TO P650-FIM
064000     END-IF.
064100*
064200     COMPUTE WS-RZ-Y = WS-RZ-X / 2.
064300     IF WS-RZ-Y = 0
064400         MOVE 1                   TO WS-RZ-Y
064500     END-IF.
064600*
064700     PERFORM P660-ITERA-RAIZ THRU P660-FIM
064800             VARYING WS-RZ-CONT FROM 1 BY 1 UNTIL WS-RZ-CONT > 8.
064900*
065000 P650-FIM. EXIT.
065100*
065200 P660-ITERA-RAIZ.
065300*
065400     COMPUTE WS-RZ-Y = (WS-RZ-Y + (WS-RZ-X / WS-RZ-Y)) / 2.
065500*
065600 P660-FIM. EXIT.
065700*-----------------------------------------------------------------
065800 END PROGRAM TBX0100.
