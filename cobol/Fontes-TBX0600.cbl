000100*-----------------------------------------------------------------
000200*    J.PRADO - SISTEMA TETRABOX
000300*    LOTE DE CESTA - AGRUPAMENTO E ESCOLHA DE TRANSPORTADORA
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.    TBX0600.
000800 AUTHOR.        J. PRADO.
000900 INSTALLATION.  CPD - CENTRO DE PROCESSAMENTO DE DADOS.
001000 DATE-WRITTEN.  03/03/1995.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - LOGISTICA.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    DATA       PROG.     RC/CR     DESCRICAO
001600*    ---------- --------- --------- ------------------------------
001700*    03/03/1995 J.PRADO   CR-0099   VERSAO INICIAL - CESTA X CAIXA
001800*    14/07/1996 J.PRADO   CR-0165   BINS DE ELETRONICOS POR VOLUME
001900*    09/12/1997 A.RAFFUL  CR-0198   REGRA DE PAR FRAGIL X PESADO
002000*    08/08/1998 J.PRADO   CR-0233   REVISAO ANO 2000 - CAMPOS DATA
002100*    15/03/1999 J.PRADO   CR-0235   TESTE FINAL VIRADA DO SECULO
002200*    18/06/2024 A.RAFFUL  CR-1180   CONVERSAO P/ CATALOGO TETRABOX
002300*    11/02/2025 M.SEIXAS  CR-1244   ESCOLHA DE TRANSPORTADORA POR
002400*                                   MENOR PRECO TOTAL DA CESTA
002500*    03/05/2025 J.PRADO   CR-1301   LAYOUT CESTA.CPY / REMESSA.CPY
002600*-----------------------------------------------------------------
002700*    LOTE DE CESTA: LE O ARQUIVO DE ITENS DE CESTA EM SEQUENCIA
002800*    QUEBRA DE CONTROLE POR CESTA (BASKET-ID). PARA CADA CESTA,
002900*    SEPARA ELETRONICOS DE NAO-ELETRONICOS, AGRUPA OS ELETRONICOS
003000*    EM BINS POR VOLUME/PESO CORRENTE E OS NAO-ELETRONICOS POR
003100*    COMPATIBILIDADE DE PAR (PERIGO E FRAGIL X PESADO). EM SEGUIDA
003200*    TESTA CADA TRANSPORTADORA CADASTRADA, PROCURANDO PARA CADA
003300*    GRUPO A MENOR CAIXA DAQUELA TRANSPORTADORA QUE COMPORTE O
003400*    GRUPO COM FOLGA DE 10%, E ESCOLHE A TRANSPORTADORA DE MENOR
003500*    PRECO TOTAL QUE ATENDA TODOS OS GRUPOS. SE NENHUMA ATENDER A
003600*    TODOS OS GRUPOS, MISTURA TRANSPORTADORAS (MELHOR CAIXA DE
003700*    QUALQUER UMA, GRUPO A GRUPO). GRAVA UM REGISTRO DE REMESSA
003800*    POR GRUPO/CAIXA ESCOLHIDA.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS CLASSE-NUMERICA IS "0" THRU "9"
004600     UPSI-0 IS UPSI-0-MODO-TESTE
004700         ON STATUS IS UPSI-0-ATIVA.
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT BASKET-ITEM-FILE ASSIGN TO "CESTAMS"
005200         ORGANIZATION   IS LINE SEQUENTIAL
005300         ACCESS         IS SEQUENTIAL
005400         FILE STATUS    IS WS-FS-CESTA.
005500*
005600     SELECT CONTAINER-MASTER ASSIGN TO "CAIXAMS"
005700         ORGANIZATION   IS LINE SEQUENTIAL
005800         ACCESS         IS SEQUENTIAL
005900         FILE STATUS    IS WS-FS-CAIXA.
006000*
006100     SELECT SHIPMENT-FILE ASSIGN TO "REMESSA1"
006200         ORGANIZATION   IS LINE SEQUENTIAL
006300         ACCESS         IS SEQUENTIAL
006400         FILE STATUS    IS WS-FS-REMESSA.
006500*-----------------------------------------------------------------
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  BASKET-ITEM-FILE.
007000     COPY "Copybooks\Cesta.cpy".
007100*
007200 FD  CONTAINER-MASTER.
007300     COPY "Copybooks\Caixa.cpy".
007400*
007500 FD  SHIPMENT-FILE.
007600     COPY "Copybooks\Remessa.cpy".
007700*-----------------------------------------------------------------
007800 WORKING-STORAGE SECTION.
007900*-----------------------------------------------------------------
008000 01  WS-TAB-ITENS-CESTA.
008100     05  WS-IC OCCURS 20 TIMES.
008200         10  WS-IC-SKU           PIC X(20).
008300         10  WS-IC-DIM-GRP.
008400             15  WS-IC-W         PIC S9(5)V9.
008500             15  WS-IC-L         PIC S9(5)V9.
008600             15  WS-IC-H         PIC S9(5)V9.
008700         10  WS-IC-DIM-TAB REDEFINES WS-IC-DIM-GRP.
008800             15  WS-IC-DIM       PIC S9(5)V9 OCCURS 3 TIMES.
008900         10  WS-IC-PESO          PIC S9(7)V9.
009000         10  WS-IC-FRAGIL        PIC X.
009100         10  WS-IC-HAZMAT        PIC X(30).
009200         10  WS-IC-VOLUME        PIC S9(9)V99.
009300         10  WS-IC-ELETRO        PIC X.
009400             88  WS-IC-E-ELETRONICO       VALUE "S".
009500         10  FILLER              PIC X(05).
009600     05  WS-QTD-ITENS-CESTA      PIC S9(3) COMP.
009700     05  FILLER                  PIC X(08).
009800*-----------------------------------------------------------------
009900*    TABELA DE CATEGORIAS QUE CARACTERIZAM UM ITEM COMO ELETRONICO
010000*    GRAVADA COMO LITERAL E REDEFINIDA (MESMO ESTILO DO TBX0300)
010100*-----------------------------------------------------------------
010200 01  WS-TAB-CATELE-LIT.
010300     05  FILLER PIC X(16) VALUE "ELECTRONICS".
010400     05  FILLER PIC X(16) VALUE "APPLIANCE".
010500     05  FILLER PIC X(16) VALUE "ELECTRICAL".
010600 01  WS-TAB-CATELE REDEFINES WS-TAB-CATELE-LIT.
010700     05  WS-CAT-ELETRO OCCURS 3 TIMES PIC X(16).
010800*
010900 01  WS-TAB-GRUPOS.
011000     05  WS-GR OCCURS 10 TIMES.
011100         10  WS-GR-TIPO          PIC X.
011200             88  WS-GR-ELETRONICO         VALUE "E".
011300             88  WS-GR-NAO-ELETRO         VALUE "N".
011400         10  WS-GR-QTD-ITENS     PIC S9(3) COMP.
011500         10  WS-GR-VOLUME        PIC S9(9)V99.
011600         10  WS-GR-PESO          PIC S9(7)V9.
011700         10  WS-GR-MAX-ALTURA    PIC S9(5)V9.
011800         10  WS-GR-HAZMAT-CLASSE PIC X(30).
011900         10  WS-GR-TEM-FRAGIL    PIC X.
012000             88  WS-GR-COM-FRAGIL         VALUE "Y".
012100         10  WS-GR-MAX-PESO-ITEM PIC S9(7)V9.
012200         10  WS-GR-CAIXA-ID      PIC X(20).
012300         10  WS-GR-CAIXA-NOME    PIC X(30).
012400         10  WS-GR-CAIXA-VOL     PIC S9(9)V99.
012500         10  WS-GR-TRANSP        PIC X(20).
012600         10  WS-GR-PRECO         PIC S9(7)V99.
012700         10  FILLER              PIC X(10).
012800     05  WS-QTD-GRUPOS           PIC S9(3) COMP.
012900     05  FILLER                  PIC X(08).
013000*
013100 01  WS-TAB-CAIXAS-CESTA.
013200     05  WS-CX8 OCCURS 30 TIMES.
013300         10  WS-CX8-BOX-ID       PIC X(20).
013400         10  WS-CX8-BOX-NOME     PIC X(30).
013500         10  WS-CX8-DIM-GRP.
013600             15  WS-CX8-W        PIC S9(5)V9.
013700             15  WS-CX8-L        PIC S9(5)V9.
013800             15  WS-CX8-H        PIC S9(5)V9.
013900         10  WS-CX8-DIM-TAB REDEFINES WS-CX8-DIM-GRP.
014000             15  WS-CX8-DIM      PIC S9(5)V9 OCCURS 3 TIMES.
014100         10  WS-CX8-MAX-PESO     PIC S9(7)V9.
014200         10  WS-CX8-TRANSP       PIC X(20).
014300         10  WS-CX8-PRECO        PIC S9(7)V99.
014400         10  WS-CX8-VOLUME       PIC S9(9)V99.
014500         10  WS-CX8-TIPO         PIC X(8).
014600             88  WS-CX8-ENVELOPE          VALUE "ENVELOPE".
014700         10  FILLER              PIC X(05).
014800     05  WS-QTD-CAIXAS-CESTA        PIC S9(3) COMP.
014900     05  FILLER                  PIC X(08).
015000*
015100 01  WS-TAB-TRANSP.
015200     05  WS-TR OCCURS 10 TIMES.
015300         10  WS-TR-NOME          PIC X(20).
015400     05  WS-QTD-TRANSP           PIC S9(3) COMP.
015500     05  FILLER                  PIC X(08).
015600*
015700 77  WS-I                         PIC S9(3) COMP.
015800 77  WS-G                         PIC S9(3) COMP.
015900 77  WS-K                         PIC S9(3) COMP.
016000 77  WS-T                         PIC S9(3) COMP.
016100 77  WS-BASKET-ATUAL              PIC X(20).
016200 77  WS-EOF-CESTA-SW              PIC X.
016300     88  WS-EOF-CESTA                      VALUE "S".
016400 77  WS-EOF-CAIXA-SW              PIC X.
016500     88  WS-EOF-CAIXA                      VALUE "S".
016600*
016700 77  WS-EMB-W                     PIC S9(5)V9.
016800 77  WS-EMB-L                     PIC S9(5)V9.
016900 77  WS-EMB-H                     PIC S9(5)V9.
017000 77  WS-VOL-GRUPO-ATUAL           PIC S9(9)V99.
017100 77  WS-PESO-GRUPO-ATUAL          PIC S9(7)V9.
017200 77  WS-QTD-ITENS-GR-ATUAL        PIC S9(3) COMP.
017300 77  WS-ALTURA-MAX-ATUAL          PIC S9(5)V9.
017400 77  WS-IDX-GRUPO-ACHADO          PIC S9(3) COMP.
017500 77  WS-COMPAT-SW                 PIC X.
017600     88  WS-COMPAT-OK                      VALUE "S".
017700     88  WS-COMPAT-REPROVADO               VALUE "N".
017800 77  WS-ELETRO-SW                 PIC X.
017900     88  WS-E-ELETRONICO                   VALUE "S".
018000 77  WS-TEXTO-BUSCA               PIC X(48).
018100 77  WS-CONTA-PALAVRA             PIC S9(3) COMP.
018200*
018300 77  WS-CX8-OK-SW                 PIC X.
018400     88  WS-CX8-CAIXA-OK                   VALUE "S".
018500     88  WS-CX8-CAIXA-REPROVADA            VALUE "N".
018600 77  WS-VOL-MINIMO                PIC S9(9)V99.
018700 77  WS-PESO-MINIMO               PIC S9(7)V9.
018800 77  WS-VOL-MENOR-CAIXA           PIC S9(9)V99.
018900 77  WS-IDX-MENOR-CAIXA           PIC S9(3) COMP.
019000 77  WS-TRANSP-TESTE              PIC X(20).
019100 77  WS-IDX-TRANSP-ACHADO         PIC S9(3) COMP.
019200 77  WS-TEM-MELHOR-SW             PIC X.
019300     88  WS-TEM-TRANSP-FEASIVEL            VALUE "S".
019400 77  WS-TRANSP-ATUAL-OK-SW        PIC X.
019500     88  WS-TRANSP-FEASIVEL                VALUE "S".
019600     88  WS-TRANSP-INFEASIVEL              VALUE "N".
019700 77  WS-PRECO-TOTAL-ATUAL         PIC S9(9)V99.
019800 77  WS-MELHOR-PRECO-TOTAL        PIC S9(9)V99.
019900 77  WS-MELHOR-TRANSP             PIC X(20).
020000*
020100 77  WS-FS-CESTA                  PIC XX.
020200     88  WS-FS-CESTA-OK                    VALUE "00".
020300 77  WS-FS-CAIXA                  PIC XX.
020400     88  WS-FS-CAIXA-OK                    VALUE "00".
020500 77  WS-FS-REMESSA                PIC XX.
020600     88  WS-FS-REMESSA-OK                  VALUE "00".
020700*-----------------------------------------------------------------
020800 PROCEDURE DIVISION.
020900*-----------------------------------------------------------------
021000 P000-PRINCIPAL.
021100*
021200     PERFORM P100-INICIALIZA THRU P100-FIM.
021300     PERFORM P300-PROCESSA-CESTA THRU P300-FIM
021400             UNTIL WS-EOF-CESTA.
021500     PERFORM P950-ENCERRA THRU P950-FIM.
021600     STOP RUN.
021700*
021800 P000-FIM. EXIT.
021900*-----------------------------------------------------------------
022000 P100-INICIALIZA.
022100*
022200     PERFORM P105-ABRE-ARQUIVOS THRU P105-FIM.
022300     PERFORM P110-CARREGA-CAIXAS THRU P110-FIM.
022400     MOVE "N" TO WS-EOF-CESTA-SW.
022500     PERFORM P150-LE-PROXIMO-ITEM THRU P150-FIM.
022600*
022700 P100-FIM. EXIT.
022800*
022900 P105-ABRE-ARQUIVOS.
023000*
023100     OPEN INPUT BASKET-ITEM-FILE.
023200     IF NOT WS-FS-CESTA-OK
023300         DISPLAY "TBX0600-ERRO ABERTURA BASKET-ITEM-FILE FS="
023400                 WS-FS-CESTA
023500         STOP RUN
023600     END-IF.
023700     OPEN INPUT CONTAINER-MASTER.
023800     IF NOT WS-FS-CAIXA-OK
023900         DISPLAY "TBX0600-ERRO ABERTURA CONTAINER-MASTER FS="
024000                 WS-FS-CAIXA
024100         STOP RUN
024200     END-IF.
024300     OPEN OUTPUT SHIPMENT-FILE.
024400     IF NOT WS-FS-REMESSA-OK
024500         DISPLAY "TBX0600-ERRO ABERTURA SHIPMENT-FILE FS="
024600                 WS-FS-REMESSA
024700         STOP RUN
024800     END-IF.
024900*
025000 P105-FIM. EXIT.
025100*-----------------------------------------------------------------
025200*    P110 - CARGA DA TABELA DE CAIXAS (TODAS AS TRANSPORTADORAS)
025300*    E DA TABELA DE TRANSPORTADORAS DISTINTAS ENCONTRADAS
025400*-----------------------------------------------------------------
025500 P110-CARREGA-CAIXAS.
025600*
025700     MOVE 0 TO WS-QTD-CAIXAS-CESTA.
025800     MOVE 0 TO WS-QTD-TRANSP.
025900     MOVE "N" TO WS-EOF-CAIXA-SW.
026000     PERFORM P112-LE-GRAVA-CAIXA THRU P112-FIM
026100             UNTIL WS-EOF-CAIXA.
026200     CLOSE CONTAINER-MASTER.
026300*
026400 P110-FIM. EXIT.
026500*
026600 P112-LE-GRAVA-CAIXA.
026700*
026800     READ CONTAINER-MASTER
026900         AT END
027000             SET WS-EOF-CAIXA TO TRUE
027100         NOT AT END
027200             IF WS-QTD-CAIXAS-CESTA < 30
027300                 ADD 1 TO WS-QTD-CAIXAS-CESTA
027400                 MOVE CN-BOX-ID
027500                     TO WS-CX8-BOX-ID(WS-QTD-CAIXAS-CESTA)
027600                 MOVE CN-BOX-NAME
027700                     TO WS-CX8-BOX-NOME(WS-QTD-CAIXAS-CESTA)
027800                 MOVE CN-INNER-W-MM
027900                     TO WS-CX8-W(WS-QTD-CAIXAS-CESTA)
028000                 MOVE CN-INNER-L-MM
028100                     TO WS-CX8-L(WS-QTD-CAIXAS-CESTA)
028200                 IF CN-INNER-H-MM = 0
028300                     MOVE 20 TO WS-CX8-H(WS-QTD-CAIXAS-CESTA)
028400                 ELSE
028500                     MOVE CN-INNER-H-MM
028600                         TO WS-CX8-H(WS-QTD-CAIXAS-CESTA)
028700                 END-IF
028800                 MOVE CN-MAX-WEIGHT-G
028900                     TO WS-CX8-MAX-PESO(WS-QTD-CAIXAS-CESTA)
029000                 MOVE CN-SHIPPING-COMPANY
029100                     TO WS-CX8-TRANSP(WS-QTD-CAIXAS-CESTA)
029200                 MOVE CN-PRICE-TRY
029300                     TO WS-CX8-PRECO(WS-QTD-CAIXAS-CESTA)
029400                 MOVE CN-CONTAINER-TYPE
029500                     TO WS-CX8-TIPO(WS-QTD-CAIXAS-CESTA)
029600                 COMPUTE WS-CX8-VOLUME(WS-QTD-CAIXAS-CESTA)
029700                     ROUNDED = (WS-CX8-W(WS-QTD-CAIXAS-CESTA) *
029800                      WS-CX8-L(WS-QTD-CAIXAS-CESTA) *
029900                      WS-CX8-H(WS-QTD-CAIXAS-CESTA)) / 1000
030000                 MOVE CN-SHIPPING-COMPANY TO WS-TRANSP-TESTE
030100                 MOVE 0 TO WS-IDX-TRANSP-ACHADO
030200                 PERFORM P116-PROCURA-TRANSP THRU P116-FIM
030300                     VARYING WS-T FROM 1 BY 1
030400                     UNTIL WS-T > WS-QTD-TRANSP
030500                        OR WS-IDX-TRANSP-ACHADO NOT = 0
030600                 IF WS-IDX-TRANSP-ACHADO = 0
030700                    AND WS-QTD-TRANSP < 10
030800                     ADD 1 TO WS-QTD-TRANSP
030900                     MOVE CN-SHIPPING-COMPANY
031000                         TO WS-TR-NOME(WS-QTD-TRANSP)
031100                 END-IF
031200             END-IF
031300     END-READ.
031400*
031500 P112-FIM. EXIT.
031600*
031700 P116-PROCURA-TRANSP.
031800*
031900     IF WS-TR-NOME(WS-T) = WS-TRANSP-TESTE
032000         MOVE WS-T TO WS-IDX-TRANSP-ACHADO
032100     END-IF.
032200*
032300 P116-FIM. EXIT.
032400*
032500 P150-LE-PROXIMO-ITEM.
032600*
032700     READ BASKET-ITEM-FILE
032800         AT END
032900             SET WS-EOF-CESTA TO TRUE
033000     END-READ.
033100*
033200 P150-FIM. EXIT.
033300*-----------------------------------------------------------------
033400*    P300 - QUEBRA DE CONTROLE POR CESTA (CI-BASKET-ID)
033500*-----------------------------------------------------------------
033600 P300-PROCESSA-CESTA.
033700*
033800     MOVE CI-BASKET-ID TO WS-BASKET-ATUAL.
033900     MOVE 0 TO WS-QTD-ITENS-CESTA.
034000     PERFORM P310-COLETA-ITENS-CESTA THRU P310-FIM
034100             UNTIL WS-EOF-CESTA
034200                OR CI-BASKET-ID NOT = WS-BASKET-ATUAL.
034300     MOVE 0 TO WS-QTD-GRUPOS.
034400     MOVE 0 TO WS-VOL-GRUPO-ATUAL.
034500     MOVE 0 TO WS-PESO-GRUPO-ATUAL.
034600     MOVE 0 TO WS-QTD-ITENS-GR-ATUAL.
034700     MOVE 0 TO WS-ALTURA-MAX-ATUAL.
034800     PERFORM P330-AGRUPA-ELETRONICOS THRU P330-FIM.
034900     PERFORM P340-AGRUPA-NAO-ELETRO THRU P340-FIM.
035000     PERFORM P400-ESCOLHE-TRANSPORTADORA THRU P400-FIM.
035100     PERFORM P450-GRAVA-CAIXAS-CESTA THRU P450-FIM.
035200*
035300 P300-FIM. EXIT.
035400*
035500 P310-COLETA-ITENS-CESTA.
035600*
035700     IF WS-QTD-ITENS-CESTA < 20
035800         ADD 1 TO WS-QTD-ITENS-CESTA
035900         MOVE CI-SKU     TO WS-IC-SKU(WS-QTD-ITENS-CESTA)
036000         MOVE CI-DIMENSOES
036100             TO WS-IC-DIM-GRP(WS-QTD-ITENS-CESTA)
036200         MOVE CI-WEIGHT-G TO WS-IC-PESO(WS-QTD-ITENS-CESTA)
036300         MOVE CI-FRAGILE  TO WS-IC-FRAGIL(WS-QTD-ITENS-CESTA)
036400         MOVE CI-HAZMAT-CLASS
036500             TO WS-IC-HAZMAT(WS-QTD-ITENS-CESTA)
036600         PERFORM P312-CALCULA-VOLUME-ITEM THRU P312-FIM
036700         PERFORM P322-TESTA-ELETRONICO THRU P322-FIM
036800         MOVE WS-ELETRO-SW TO WS-IC-ELETRO(WS-QTD-ITENS-CESTA)
036900     END-IF.
037000     PERFORM P150-LE-PROXIMO-ITEM THRU P150-FIM.
037100*
037200 P310-FIM. EXIT.
037300*-----------------------------------------------------------------
037400*    P312 - VOLUME DO ITEM, C/ ACRESCIMO DE EMBALAGEM EXTRA
037500*    QUANDO EXIGIDA (1% NAS 3 DIMENSOES + FOLGA ADITIVA EM
037600*    LARGURA E COMPRIMENTO) - CR-1180
037700*-----------------------------------------------------------------
037800 P312-CALCULA-VOLUME-ITEM.
037900*
038000     IF CI-TEM-EXTRA
038100         COMPUTE WS-EMB-W ROUNDED =
038200             CI-WIDTH-MM * 1.01 + CI-EXTRA-WIDTH-MM
038300         COMPUTE WS-EMB-L ROUNDED =
038400             CI-LENGTH-MM * 1.01 + CI-EXTRA-LENGTH-MM
038500         COMPUTE WS-EMB-H ROUNDED = CI-HEIGHT-MM * 1.01
038600     ELSE
038700         MOVE CI-WIDTH-MM  TO WS-EMB-W
038800         MOVE CI-LENGTH-MM TO WS-EMB-L
038900         MOVE CI-HEIGHT-MM TO WS-EMB-H
039000     END-IF.
039100     COMPUTE WS-IC-VOLUME(WS-QTD-ITENS-CESTA) ROUNDED =
039200         (WS-EMB-W * WS-EMB-L * WS-EMB-H) / 1000.
039300*
039400 P312-FIM. EXIT.
039500*-----------------------------------------------------------------
039600*    P322 - CLASSIFICA O ITEM CORRENTE COMO ELETRONICO OU NAO,
039700*    POR CATEGORIA OU POR PALAVRA-CHAVE EM MARCA/MODELO/VARIANTE
039800*    (CR-1180 E CR-0165)
039900*-----------------------------------------------------------------
040000 P322-TESTA-ELETRONICO.
040100*
040200     MOVE "N" TO WS-ELETRO-SW.
040300     PERFORM P323-TESTA-CATEGORIA THRU P323-FIM
040400         VARYING WS-K FROM 1 BY 1
040500         UNTIL WS-K > 3
040600            OR WS-E-ELETRONICO.
040700     IF NOT WS-E-ELETRONICO
040800         STRING CI-BRAND   DELIMITED BY SIZE
040900                CI-MODEL   DELIMITED BY SIZE
041000                CI-VARIANT DELIMITED BY SIZE
041100             INTO WS-TEXTO-BUSCA
041200         MOVE 0 TO WS-CONTA-PALAVRA
041300         INSPECT WS-TEXTO-BUSCA TALLYING WS-CONTA-PALAVRA
041400             FOR ALL "PHONE" FOR ALL "LAPTOP" FOR ALL "TABLET"
041500             FOR ALL "COMPUTER" FOR ALL "MACBOOK" FOR ALL "IPHONE"
041600             FOR ALL "SAMSUNG" FOR ALL "XIAOMI" FOR ALL "HUAWEI"
041700             FOR ALL "OPPO" FOR ALL "VACUUM" FOR ALL "KETTLE"
041800             FOR ALL "FRYER" FOR ALL "BLENDER" FOR ALL "MIXER"
041900             FOR ALL "TELEVISION" FOR ALL "TV" FOR ALL "MONITOR"
042000             FOR ALL "CAMERA" FOR ALL "DRONE"
042100         IF WS-CONTA-PALAVRA > 0
042200             MOVE "S" TO WS-ELETRO-SW
042300         END-IF
042400     END-IF.
042500*
042600 P322-FIM. EXIT.
042700*
042800 P323-TESTA-CATEGORIA.
042900*
043000     IF CI-CATEGORY = WS-CAT-ELETRO(WS-K)
043100         MOVE "S" TO WS-ELETRO-SW
043200     END-IF.
043300*
043400 P323-FIM. EXIT.
043500*-----------------------------------------------------------------
043600*    P330 - AGRUPAMENTO DOS ITENS ELETRONICOS EM BINS DE ATE
043700*    50.000 CM3 E 20 KG, NA ORDEM DE ENTRADA (CR-0165)
043800*-----------------------------------------------------------------
043900 P330-AGRUPA-ELETRONICOS.
044000*
044100     PERFORM P332-PROCESSA-ITEM-ELETRO THRU P332-FIM
044200         VARYING WS-I FROM 1 BY 1
044300         UNTIL WS-I > WS-QTD-ITENS-CESTA.
044400     IF WS-QTD-ITENS-GR-ATUAL > 0
044500         PERFORM P334-FECHA-GRUPO-ELETRO THRU P334-FIM
044600     END-IF.
044700*
044800 P330-FIM. EXIT.
044900*
045000 P332-PROCESSA-ITEM-ELETRO.
045100*
045200     IF WS-IC-E-ELETRONICO(WS-I)
045300         IF WS-IC-VOLUME(WS-I) > 50000
045400            OR WS-IC-PESO(WS-I) > 20000
045500             IF WS-QTD-ITENS-GR-ATUAL > 0
045600                 PERFORM P334-FECHA-GRUPO-ELETRO THRU P334-FIM
045700             END-IF
045800             PERFORM P336-ABRE-GRUPO-ITEM-UNICO THRU P336-FIM
045900         ELSE
046000             IF WS-QTD-ITENS-GR-ATUAL > 0
046100                AND ((WS-VOL-GRUPO-ATUAL + WS-IC-VOLUME(WS-I))
046200                       > 50000
046300                 OR  (WS-PESO-GRUPO-ATUAL + WS-IC-PESO(WS-I))
046400                       > 20000)
046500                 PERFORM P334-FECHA-GRUPO-ELETRO THRU P334-FIM
046600             END-IF
046700             ADD WS-IC-VOLUME(WS-I) TO WS-VOL-GRUPO-ATUAL
046800             ADD WS-IC-PESO(WS-I)   TO WS-PESO-GRUPO-ATUAL
046900             ADD 1 TO WS-QTD-ITENS-GR-ATUAL
047000             IF WS-IC-H(WS-I) > WS-ALTURA-MAX-ATUAL
047100                 MOVE WS-IC-H(WS-I) TO WS-ALTURA-MAX-ATUAL
047200             END-IF
047300         END-IF
047400     END-IF.
047500*
047600 P332-FIM. EXIT.
047700*
047800 P334-FECHA-GRUPO-ELETRO.
047900*
048000     ADD 1 TO WS-QTD-GRUPOS.
048100     SET WS-GR-ELETRONICO(WS-QTD-GRUPOS) TO TRUE.
048200     MOVE WS-QTD-ITENS-GR-ATUAL TO WS-GR-QTD-ITENS(WS-QTD-GRUPOS).
048300     MOVE WS-VOL-GRUPO-ATUAL    TO WS-GR-VOLUME(WS-QTD-GRUPOS).
048400     MOVE WS-PESO-GRUPO-ATUAL   TO WS-GR-PESO(WS-QTD-GRUPOS).
048500     MOVE WS-ALTURA-MAX-ATUAL TO WS-GR-MAX-ALTURA(WS-QTD-GRUPOS).
048600     MOVE 0 TO WS-VOL-GRUPO-ATUAL.
048700     MOVE 0 TO WS-PESO-GRUPO-ATUAL.
048800     MOVE 0 TO WS-QTD-ITENS-GR-ATUAL.
048900     MOVE 0 TO WS-ALTURA-MAX-ATUAL.
049000*
049100 P334-FIM. EXIT.
049200*
049300 P336-ABRE-GRUPO-ITEM-UNICO.
049400*
049500     ADD 1 TO WS-QTD-GRUPOS.
049600     SET WS-GR-ELETRONICO(WS-QTD-GRUPOS) TO TRUE.
049700     MOVE 1 TO WS-GR-QTD-ITENS(WS-QTD-GRUPOS).
049800     MOVE WS-IC-VOLUME(WS-I) TO WS-GR-VOLUME(WS-QTD-GRUPOS).
049900     MOVE WS-IC-PESO(WS-I)   TO WS-GR-PESO(WS-QTD-GRUPOS).
050000     MOVE WS-IC-H(WS-I)      TO WS-GR-MAX-ALTURA(WS-QTD-GRUPOS).
050100*
050200 P336-FIM. EXIT.
050300*-----------------------------------------------------------------
050400*    P340 - AGRUPAMENTO GULOSO DOS ITENS NAO-ELETRONICOS, POR
050500*    PAR COMPATIVEL (PERIGO E FRAGIL X PESADO - CR-0198)
050600*-----------------------------------------------------------------
050700 P340-AGRUPA-NAO-ELETRO.
050800*
050900     PERFORM P341-PROCESSA-ITEM-NAO-ELE THRU P341-FIM
051000         VARYING WS-I FROM 1 BY 1
051100         UNTIL WS-I > WS-QTD-ITENS-CESTA.
051200*
051300 P340-FIM. EXIT.
051400*
051500 P341-PROCESSA-ITEM-NAO-ELE.
051600*
051700     IF NOT WS-IC-E-ELETRONICO(WS-I)
051800         MOVE 0 TO WS-IDX-GRUPO-ACHADO
051900         PERFORM P342-TESTA-PAR-CESTA THRU P342-FIM
052000             VARYING WS-G FROM 1 BY 1
052100             UNTIL WS-G > WS-QTD-GRUPOS
052200                OR WS-IDX-GRUPO-ACHADO NOT = 0
052300         IF WS-IDX-GRUPO-ACHADO = 0
052400             PERFORM P344-ABRE-GRUPO-NAO-ELE THRU P344-FIM
052500         ELSE
052600             PERFORM P346-ACRESCENTA-GRUPO THRU P346-FIM
052700         END-IF
052800     END-IF.
052900*
053000 P341-FIM. EXIT.
053100*
053200 P342-TESTA-PAR-CESTA.
053300*
053400     IF WS-GR-NAO-ELETRO(WS-G)
053500         MOVE "S" TO WS-COMPAT-SW
053600         IF WS-IC-HAZMAT(WS-I) NOT = SPACES
053700            AND WS-GR-HAZMAT-CLASSE(WS-G) NOT = SPACES
053800            AND WS-IC-HAZMAT(WS-I) NOT = WS-GR-HAZMAT-CLASSE(WS-G)
053900             MOVE "N" TO WS-COMPAT-SW
054000         END-IF
054100         IF WS-COMPAT-OK
054200             IF WS-IC-FRAGIL(WS-I) = "Y"
054300                AND WS-GR-MAX-PESO-ITEM(WS-G) > 5000
054400                 MOVE "N" TO WS-COMPAT-SW
054500             END-IF
054600         END-IF
054700         IF WS-COMPAT-OK
054800             IF WS-IC-PESO(WS-I) > 5000
054900                AND WS-GR-COM-FRAGIL(WS-G)
055000                 MOVE "N" TO WS-COMPAT-SW
055100             END-IF
055200         END-IF
055300         IF WS-COMPAT-OK
055400             MOVE WS-G TO WS-IDX-GRUPO-ACHADO
055500         END-IF
055600     END-IF.
055700*
055800 P342-FIM. EXIT.
055900*
056000 P344-ABRE-GRUPO-NAO-ELE.
056100*
056200     ADD 1 TO WS-QTD-GRUPOS.
056300     SET WS-GR-NAO-ELETRO(WS-QTD-GRUPOS) TO TRUE.
056400     MOVE 1 TO WS-GR-QTD-ITENS(WS-QTD-GRUPOS).
056500     MOVE WS-IC-VOLUME(WS-I) TO WS-GR-VOLUME(WS-QTD-GRUPOS).
056600     MOVE WS-IC-PESO(WS-I)   TO WS-GR-PESO(WS-QTD-GRUPOS).
056700     MOVE WS-IC-H(WS-I)      TO WS-GR-MAX-ALTURA(WS-QTD-GRUPOS).
056800     MOVE WS-IC-HAZMAT(WS-I)
056900         TO WS-GR-HAZMAT-CLASSE(WS-QTD-GRUPOS).
057000     MOVE WS-IC-PESO(WS-I)
057100         TO WS-GR-MAX-PESO-ITEM(WS-QTD-GRUPOS).
057200     IF WS-IC-FRAGIL(WS-I) = "Y"
057300         SET WS-GR-COM-FRAGIL(WS-QTD-GRUPOS) TO TRUE
057400     ELSE
057500         MOVE "N" TO WS-GR-TEM-FRAGIL(WS-QTD-GRUPOS)
057600     END-IF.
057700*
057800 P344-FIM. EXIT.
057900*
058000 P346-ACRESCENTA-GRUPO.
058100*
058200     ADD 1 TO WS-GR-QTD-ITENS(WS-IDX-GRUPO-ACHADO).
058300     ADD WS-IC-VOLUME(WS-I) TO WS-GR-VOLUME(WS-IDX-GRUPO-ACHADO).
058400     ADD WS-IC-PESO(WS-I)   TO WS-GR-PESO(WS-IDX-GRUPO-ACHADO).
058500     IF WS-IC-H(WS-I) > WS-GR-MAX-ALTURA(WS-IDX-GRUPO-ACHADO)
058600         MOVE WS-IC-H(WS-I)
058700             TO WS-GR-MAX-ALTURA(WS-IDX-GRUPO-ACHADO)
058800     END-IF.
058900     IF WS-GR-HAZMAT-CLASSE(WS-IDX-GRUPO-ACHADO) = SPACES
059000         MOVE WS-IC-HAZMAT(WS-I)
059100             TO WS-GR-HAZMAT-CLASSE(WS-IDX-GRUPO-ACHADO)
059200     END-IF.
059300     IF WS-IC-PESO(WS-I) >
059400         WS-GR-MAX-PESO-ITEM(WS-IDX-GRUPO-ACHADO)
059500         MOVE WS-IC-PESO(WS-I)
059600             TO WS-GR-MAX-PESO-ITEM(WS-IDX-GRUPO-ACHADO)
059700     END-IF.
059800     IF WS-IC-FRAGIL(WS-I) = "Y"
059900         SET WS-GR-COM-FRAGIL(WS-IDX-GRUPO-ACHADO) TO TRUE
060000     END-IF.
060100*
060200 P346-FIM. EXIT.
060300*-----------------------------------------------------------------
060400*    P400 - ESCOLHA DA TRANSPORTADORA DE MENOR PRECO TOTAL QUE
060500*    ATENDA TODOS OS GRUPOS DA CESTA (CR-1244)
060600*-----------------------------------------------------------------
060700 P400-ESCOLHE-TRANSPORTADORA.
060800*
060900     MOVE "N" TO WS-TEM-MELHOR-SW.
061000     MOVE 999999999.99 TO WS-MELHOR-PRECO-TOTAL.
061100     MOVE SPACES TO WS-MELHOR-TRANSP.
061200     PERFORM P410-TESTA-TRANSPORTADORA THRU P410-FIM
061300         VARYING WS-T FROM 1 BY 1
061400         UNTIL WS-T > WS-QTD-TRANSP.
061500     IF WS-TEM-TRANSP-FEASIVEL
061600         PERFORM P415-GRAVA-CAIXAS-TRANSP THRU P415-FIM
061700             VARYING WS-G FROM 1 BY 1
061800             UNTIL WS-G > WS-QTD-GRUPOS
061900     ELSE
062000         PERFORM P440-MISTURA-TRANSPORTADORAS THRU P440-FIM
062100             VARYING WS-G FROM 1 BY 1
062200             UNTIL WS-G > WS-QTD-GRUPOS
062300     END-IF.
062400*
062500 P400-FIM. EXIT.
062600*
062700 P410-TESTA-TRANSPORTADORA.
062800*
062900     MOVE "S" TO WS-TRANSP-ATUAL-OK-SW.
063000     MOVE 0 TO WS-PRECO-TOTAL-ATUAL.
063100     MOVE WS-TR-NOME(WS-T) TO WS-TRANSP-TESTE.
063200     PERFORM P420-BUSCA-MENOR-CAIXA THRU P420-FIM
063300         VARYING WS-G FROM 1 BY 1
063400         UNTIL WS-G > WS-QTD-GRUPOS
063500            OR WS-TRANSP-INFEASIVEL.
063600     IF WS-TRANSP-FEASIVEL
063700         IF WS-PRECO-TOTAL-ATUAL < WS-MELHOR-PRECO-TOTAL
063800             MOVE WS-PRECO-TOTAL-ATUAL TO WS-MELHOR-PRECO-TOTAL
063900             MOVE WS-TR-NOME(WS-T)     TO WS-MELHOR-TRANSP
064000             SET WS-TEM-TRANSP-FEASIVEL TO TRUE
064100         END-IF
064200     END-IF.
064300*
064400 P410-FIM. EXIT.
064500*
064600 P415-GRAVA-CAIXAS-TRANSP.
064700*
064800     MOVE WS-MELHOR-TRANSP TO WS-TRANSP-TESTE.
064900     PERFORM P420-BUSCA-MENOR-CAIXA THRU P420-FIM.
065000     MOVE WS-CX8-BOX-ID(WS-IDX-MENOR-CAIXA)
065100         TO WS-GR-CAIXA-ID(WS-G).
065200     MOVE WS-CX8-BOX-NOME(WS-IDX-MENOR-CAIXA)
065300         TO WS-GR-CAIXA-NOME(WS-G).
065400     MOVE WS-CX8-VOLUME(WS-IDX-MENOR-CAIXA)
065500         TO WS-GR-CAIXA-VOL(WS-G).
065600     MOVE WS-MELHOR-TRANSP TO WS-GR-TRANSP(WS-G).
065700     MOVE WS-CX8-PRECO(WS-IDX-MENOR-CAIXA) TO WS-GR-PRECO(WS-G).
065800*
065900 P415-FIM. EXIT.
066000*
066100 P420-BUSCA-MENOR-CAIXA.
066200*
066300     MOVE 0 TO WS-IDX-MENOR-CAIXA.
066400     MOVE 999999999.99 TO WS-VOL-MENOR-CAIXA.
066500     PERFORM P422-TESTA-CAIXA-GRUPO THRU P422-FIM
066600         VARYING WS-K FROM 1 BY 1
066700         UNTIL WS-K > WS-QTD-CAIXAS-CESTA.
066800     IF WS-IDX-MENOR-CAIXA = 0
066900         MOVE "N" TO WS-TRANSP-ATUAL-OK-SW
067000     ELSE
067100         ADD WS-CX8-PRECO(WS-IDX-MENOR-CAIXA)
067200             TO WS-PRECO-TOTAL-ATUAL
067300     END-IF.
067400*
067500 P420-FIM. EXIT.
067600*
067700 P422-TESTA-CAIXA-GRUPO.
067800*
067900     IF WS-CX8-TRANSP(WS-K) = WS-TRANSP-TESTE
068000         MOVE "S" TO WS-CX8-OK-SW
068100         IF WS-CX8-ENVELOPE(WS-K)
068200            AND WS-GR-MAX-ALTURA(WS-G) > 20
068300             MOVE "N" TO WS-CX8-OK-SW
068400         END-IF
068500         IF WS-CX8-CAIXA-OK
068600             COMPUTE WS-VOL-MINIMO =
068700                 WS-GR-VOLUME(WS-G) * 1.1
068800             IF WS-CX8-VOLUME(WS-K) < WS-VOL-MINIMO
068900                 MOVE "N" TO WS-CX8-OK-SW
069000             END-IF
069100         END-IF
069200         IF WS-CX8-CAIXA-OK
069300             COMPUTE WS-PESO-MINIMO =
069400                 WS-GR-PESO(WS-G) * 1.1
069500             IF WS-CX8-MAX-PESO(WS-K) < WS-PESO-MINIMO
069600                 MOVE "N" TO WS-CX8-OK-SW
069700             END-IF
069800         END-IF
069900         IF WS-CX8-CAIXA-OK
070000             IF WS-CX8-VOLUME(WS-K) < WS-VOL-MENOR-CAIXA
070100                 MOVE WS-CX8-VOLUME(WS-K) TO WS-VOL-MENOR-CAIXA
070200                 MOVE WS-K TO WS-IDX-MENOR-CAIXA
070300             END-IF
070400         END-IF
070500     END-IF.
070600*
070700 P422-FIM. EXIT.
070800*-----------------------------------------------------------------
070900*    P440 - NENHUMA TRANSPORTADORA UNICA ATENDE TODOS OS GRUPOS:
071000*    MISTURA TRANSPORTADORAS, MELHOR CAIXA DE QUALQUER UMA
071100*-----------------------------------------------------------------
071200 P440-MISTURA-TRANSPORTADORAS.
071300*
071400     MOVE 0 TO WS-IDX-MENOR-CAIXA.
071500     MOVE 999999999.99 TO WS-VOL-MENOR-CAIXA.
071600     PERFORM P442-TESTA-CAIXA-QUALQUER THRU P442-FIM
071700         VARYING WS-K FROM 1 BY 1
071800         UNTIL WS-K > WS-QTD-CAIXAS-CESTA.
071900     IF WS-IDX-MENOR-CAIXA NOT = 0
072000         MOVE WS-CX8-BOX-ID(WS-IDX-MENOR-CAIXA)
072100             TO WS-GR-CAIXA-ID(WS-G)
072200         MOVE WS-CX8-BOX-NOME(WS-IDX-MENOR-CAIXA)
072300             TO WS-GR-CAIXA-NOME(WS-G)
072400         MOVE WS-CX8-VOLUME(WS-IDX-MENOR-CAIXA)
072500             TO WS-GR-CAIXA-VOL(WS-G)
072600         MOVE WS-CX8-TRANSP(WS-IDX-MENOR-CAIXA)
072700             TO WS-GR-TRANSP(WS-G)
072800         MOVE WS-CX8-PRECO(WS-IDX-MENOR-CAIXA)
072900             TO WS-GR-PRECO(WS-G)
073000     ELSE
073100         MOVE SPACES TO WS-GR-CAIXA-ID(WS-G)
073200         MOVE SPACES TO WS-GR-CAIXA-NOME(WS-G)
073300         MOVE SPACES TO WS-GR-TRANSP(WS-G)
073400         MOVE 0      TO WS-GR-PRECO(WS-G)
073500     END-IF.
073600*
073700 P440-FIM. EXIT.
073800*
073900 P442-TESTA-CAIXA-QUALQUER.
074000*
074100     MOVE "S" TO WS-CX8-OK-SW.
074200     IF WS-CX8-ENVELOPE(WS-K)
074300        AND WS-GR-MAX-ALTURA(WS-G) > 20
074400         MOVE "N" TO WS-CX8-OK-SW
074500     END-IF.
074600     IF WS-CX8-CAIXA-OK
074700         COMPUTE WS-VOL-MINIMO = WS-GR-VOLUME(WS-G) * 1.1
074800         IF WS-CX8-VOLUME(WS-K) < WS-VOL-MINIMO
074900             MOVE "N" TO WS-CX8-OK-SW
075000         END-IF
075100     END-IF.
075200     IF WS-CX8-CAIXA-OK
075300         COMPUTE WS-PESO-MINIMO = WS-GR-PESO(WS-G) * 1.1
075400         IF WS-CX8-MAX-PESO(WS-K) < WS-PESO-MINIMO
075500             MOVE "N" TO WS-CX8-OK-SW
075600         END-IF
075700     END-IF.
075800     IF WS-CX8-CAIXA-OK
075900         IF WS-CX8-VOLUME(WS-K) < WS-VOL-MENOR-CAIXA
076000             MOVE WS-CX8-VOLUME(WS-K) TO WS-VOL-MENOR-CAIXA
076100             MOVE WS-K TO WS-IDX-MENOR-CAIXA
076200         END-IF
076300     END-IF.
076400*
076500 P442-FIM. EXIT.
076600*-----------------------------------------------------------------
076700*    P450 - GRAVACAO DE UM REGISTRO DE REMESSA POR GRUPO/CAIXA
076800*-----------------------------------------------------------------
076900 P450-GRAVA-CAIXAS-CESTA.
077000*
077100     PERFORM P452-GRAVA-UM-GRUPO THRU P452-FIM
077200         VARYING WS-G FROM 1 BY 1
077300         UNTIL WS-G > WS-QTD-GRUPOS.
077400*
077500 P450-FIM. EXIT.
077600*
077700 P452-GRAVA-UM-GRUPO.
077800*
077900     MOVE WS-BASKET-ATUAL       TO RM-BASKET-ID.
078000     MOVE WS-G                  TO RM-BOX-NUM.
078100     MOVE WS-GR-CAIXA-NOME(WS-G) TO RM-BOX-NAME.
078200     IF WS-GR-ELETRONICO(WS-G)
078300         SET RM-E-ELETRONICO TO TRUE
078400     ELSE
078500         SET RM-E-NAO-ELETRO TO TRUE
078600     END-IF.
078700     MOVE WS-GR-TRANSP(WS-G)    TO RM-TRANSPORTADORA.
078800     MOVE WS-GR-PRECO(WS-G)     TO RM-PRICE-TRY.
078900     IF WS-GR-CAIXA-ID(WS-G) = SPACES
079000         MOVE 0 TO RM-UTILIZATION
079100     ELSE
079200         PERFORM P454-CALCULA-UTILIZACAO THRU P454-FIM
079300     END-IF.
079400     WRITE REG-REMESSA-CESTA.
079500*
079600 P452-FIM. EXIT.
079700*
079800 P454-CALCULA-UTILIZACAO.
079900*
080000     IF WS-GR-CAIXA-VOL(WS-G) > 0
080100         COMPUTE RM-UTILIZATION ROUNDED =
080200             WS-GR-VOLUME(WS-G) / WS-GR-CAIXA-VOL(WS-G)
080300     ELSE
080400         MOVE 0 TO RM-UTILIZATION
080500     END-IF.
080600     IF RM-UTILIZATION > 1
080700         MOVE 1 TO RM-UTILIZATION
080800     END-IF.
080900*
081000 P454-FIM. EXIT.
081100*-----------------------------------------------------------------
081200 P950-ENCERRA.
081300*
081400     CLOSE BASKET-ITEM-FILE.
081500     CLOSE SHIPMENT-FILE.
081600*
081700 P950-FIM. EXIT.
081800*-----------------------------------------------------------------
