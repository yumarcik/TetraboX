000100*-----------------------------------------------------------------
000200*    A.RAFFUL - SISTEMA TETRABOX
000300*    LOTE PRINCIPAL DE EMPACOTAMENTO DE PEDIDOS DE VENDA
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.    TBX0000.
000800 AUTHOR.        A. RAFFUL.
000900 INSTALLATION.  CPD - CENTRO DE PROCESSAMENTO DE DADOS.
001000 DATE-WRITTEN.  22/07/1996.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - LOGISTICA.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    DATA       PROG.     RC/CR     DESCRICAO
001600*    ---------- --------- --------- ------------------------------
001700*    22/07/1996 A.RAFFUL  CR-0170   VERSAO INICIAL - LOTE DE CARGA
001800*    09/12/1996 A.RAFFUL  CR-0179   INCLUSAO DA BUSCA BINARIA SKU
001900*    30/01/1997 A.RAFFUL  CR-0188   CADEIA DE FALLBACK ESTRATEGIA
002000*    11/11/1997 M.SEIXAS  CR-0201   PROTECAO CONTRA DIVISOR ZERO
002100*    08/08/1998 J.PRADO   CR-0233   REVISAO ANO 2000 - CAMPOS DATA
002200*    15/03/1999 J.PRADO   CR-0235   TESTE FINAL VIRADA DO SECULO
002300*    26/07/2007 A.RAFFUL  CR-0410   AJUSTE DE PADDING DAS CAIXAS
002400*    18/06/2024 A.RAFFUL  CR-1180   REVISAO GERAL CATALOGO TBX
002500*    02/09/2024 A.RAFFUL  CR-1197   ROTINA DE VALIDACAO SEGURANCA
002600*    11/02/2025 M.SEIXAS  CR-1244   ALINHA COM TBX0300/TBX0400
002700*-----------------------------------------------------------------
002800*    PROGRAMA PRINCIPAL DO LOTE DE EMPACOTAMENTO. LE O CATALOGO
002900*    DE PRODUTOS E DE CAIXAS PARA TABELAS EM MEMORIA, LE OS
003000*    PEDIDOS E SEUS ITENS EM SEQUENCIA CASADA PELO NUMERO DO
003100*    PEDIDO, AGRUPA OS ITENS POR COMPATIBILIDADE (TBX0300),
003200*    ESCOLHE A ESTRATEGIA DE EMPACOTAMENTO DE CADA GRUPO E CHAMA
003300*    O SUBPROGRAMA TBX0200 PARA REALIZAR O ENCAIXE. GRAVA O
003400*    DETALHE DE POSICIONAMENTO, O RESULTADO POR CAIXA E O
003500*    RELATORIO SUMARIO DO LOTE.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASSE-NUMERICA IS "0" THRU "9"
004300     UPSI-0 IS UPSI-0-MODO-TESTE
004400         ON STATUS IS UPSI-0-ATIVA.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PRODUCT-MASTER ASSIGN TO "PRODUTOMS"
004900         ORGANIZATION   IS LINE SEQUENTIAL
005000         ACCESS         IS SEQUENTIAL
005100         FILE STATUS    IS WS-FS-PRODUTO.
005200*
005300     SELECT CONTAINER-MASTER ASSIGN TO "CAIXAMS"
005400         ORGANIZATION   IS LINE SEQUENTIAL
005500         ACCESS         IS SEQUENTIAL
005600         FILE STATUS    IS WS-FS-CAIXA.
005700*
005800     SELECT ORDER-FILE ASSIGN TO "PEDIDOMS"
005900         ORGANIZATION   IS LINE SEQUENTIAL
006000         ACCESS         IS SEQUENTIAL
006100         FILE STATUS    IS WS-FS-PEDIDO.
006200*
006300     SELECT ORDER-ITEM-FILE ASSIGN TO "ITEMPEDS"
006400         ORGANIZATION   IS LINE SEQUENTIAL
006500         ACCESS         IS SEQUENTIAL
006600         FILE STATUS    IS WS-FS-ITEMPED.
006700*
006800     SELECT PLACEMENT-FILE ASSIGN TO "ENCAIXES"
006900         ORGANIZATION   IS LINE SEQUENTIAL
007000         ACCESS         IS SEQUENTIAL
007100         FILE STATUS    IS WS-FS-ENCAIXE.
007200*
007300     SELECT PACK-RESULT-FILE ASSIGN TO "RESULTCX"
007400         ORGANIZATION   IS LINE SEQUENTIAL
007500         ACCESS         IS SEQUENTIAL
007600         FILE STATUS    IS WS-FS-RESULT.
007700*
007800     SELECT SUMMARY-REPORT ASSIGN TO "SUMARIO1"
007900         ORGANIZATION   IS LINE SEQUENTIAL
008000         ACCESS         IS SEQUENTIAL
008100         FILE STATUS    IS WS-FS-SUMARIO.
008200*-----------------------------------------------------------------
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  PRODUCT-MASTER.
008700     COPY "Copybooks\Produto.cpy".
008800*
008900 FD  CONTAINER-MASTER.
009000     COPY "Copybooks\Caixa.cpy".
009100*
009200 FD  ORDER-FILE.
009300     COPY "Copybooks\Pedido.cpy".
009400*
009500 FD  ORDER-ITEM-FILE.
009600     COPY "Copybooks\ItemPed.cpy".
009700*
009800 FD  PLACEMENT-FILE.
009900     COPY "Copybooks\Encaixe.cpy".
010000*
010100 FD  PACK-RESULT-FILE.
010200     COPY "Copybooks\ResultCx.cpy".
010300*
010400 FD  SUMMARY-REPORT.
010500 01  FD-REG-SUMARIO                  PIC X(132).
010600*-----------------------------------------------------------------
010700 WORKING-STORAGE SECTION.
010800*-----------------------------------------------------------------
010900*    AREAS DE COMUNICACAO COM OS SUBPROGRAMAS DE EMPACOTAMENTO.
011000*    O LAYOUT DE CADA AREA ABAIXO TEM DE PERMANECER IDENTICO AO
011100*    DA LINKAGE SECTION DO RESPECTIVO SUBPROGRAMA.
011200*-----------------------------------------------------------------
011300 01  WS-AREA0200.
011400     05  WS02-ESTRATEGIA          PIC 9.
011500         88  WS02-EST-GREEDY               VALUE 1.
011600         88  WS02-EST-LARGEST              VALUE 2.
011700         88  WS02-EST-BESTFIT              VALUE 3.
011800         88  WS02-EST-MULTI                VALUE 4.
011900         88  WS02-EST-OPTIMAL               VALUE 5.
012000         88  WS02-EST-AGRESSIVA             VALUE 6.
012100     05  WS02-QTD-CAIXAS          PIC S9(3) COMP.
012200     05  WS02-TAB-CAIXAS OCCURS 30 TIMES.
012300         10  WS02-CX-BOX-ID       PIC X(20).
012400         10  WS02-CX-DIMS-GRP.
012500             15  WS02-CX-W        PIC S9(5)V9.
012600             15  WS02-CX-L        PIC S9(5)V9.
012700             15  WS02-CX-H        PIC S9(5)V9.
012800         10  WS02-CX-DIM-TAB REDEFINES WS02-CX-DIMS-GRP.
012900             15  WS02-CX-DIM      PIC S9(5)V9 OCCURS 3 TIMES.
013000         10  WS02-CX-MAX-PESO     PIC S9(7)V9.
013100         10  WS02-CX-PRECO        PIC S9(7)V99.
013200         10  FILLER               PIC X(05).
013300     05  WS02-QTD-ITENS           PIC S9(3) COMP.
013400     05  WS02-TAB-ITENS OCCURS 50 TIMES.
013500         10  WS02-IT-SKU          PIC X(20).
013600         10  WS02-IT-DIMS-GRP.
013700             15  WS02-IT-W        PIC S9(5)V9.
013800             15  WS02-IT-L        PIC S9(5)V9.
013900             15  WS02-IT-H        PIC S9(5)V9.
014000         10  WS02-IT-DIM-TAB REDEFINES WS02-IT-DIMS-GRP.
014100             15  WS02-IT-DIM      PIC S9(5)V9 OCCURS 3 TIMES.
014200         10  WS02-IT-PESO         PIC S9(7)V9.
014300         10  WS02-IT-FRAGIL       PIC X.
014400         10  WS02-IT-HAZMAT       PIC X(30).
014500     05  WS02-QTD-RESULT          PIC S9(3) COMP.
014600     05  WS02-TAB-RESULT OCCURS 30 TIMES.
014700         10  WS02-RS-BOX-ID       PIC X(20).
014800         10  WS02-RS-QTD-ITENS    PIC S9(3) COMP.
014900         10  WS02-RS-UTILIZACAO   PIC S9(3)V9999.
015000         10  WS02-RS-PRECO        PIC S9(7)V99.
015100         10  FILLER               PIC X(05).
015200     05  WS02-QTD-COLOC           PIC S9(3) COMP.
015300     05  WS02-TAB-COLOC OCCURS 200 TIMES.
015400         10  WS02-PL-CX-SEQ       PIC S9(3) COMP.
015500         10  WS02-PL-BOX-ID       PIC X(20).
015600         10  WS02-PL-SKU          PIC X(20).
015700         10  WS02-PL-POS-GRP.
015800             15  WS02-PL-X        PIC S9(5)V9.
015900             15  WS02-PL-Y        PIC S9(5)V9.
016000             15  WS02-PL-Z        PIC S9(5)V9.
016100         10  WS02-PL-POS-TAB REDEFINES WS02-PL-POS-GRP.
016200             15  WS02-PL-POS      PIC S9(5)V9 OCCURS 3 TIMES.
016300         10  WS02-PL-TAM-GRP.
016400             15  WS02-PL-W        PIC S9(5)V9.
016500             15  WS02-PL-L        PIC S9(5)V9.
016600             15  WS02-PL-H        PIC S9(5)V9.
016700         10  WS02-PL-TAM-TAB REDEFINES WS02-PL-TAM-GRP.
016800             15  WS02-PL-DIM      PIC S9(5)V9 OCCURS 3 TIMES.
016900         10  WS02-PL-ROT          PIC 9.
017000         10  FILLER               PIC X(05).
017100     05  WS02-RETORNO             PIC 9.
017200         88  WS02-SUCESSO                  VALUE 0.
017300         88  WS02-FALHOU                   VALUE 1.
017400     05  FILLER                   PIC X(10).
017500*-----------------------------------------------------------------
017600 01  WS-AREA0300.
017700     05  WS03-MODO                PIC 9.
017800         88  WS03-MODO-AGRUPA              VALUE 1.
017900         88  WS03-MODO-TESTA-PAR           VALUE 2.
018000     05  WS03-QTD-ITENS           PIC S9(3) COMP.
018100     05  WS03-TAB-ITENS OCCURS 50 TIMES.
018200         10  WS03-IT-SKU          PIC X(20).
018300         10  WS03-IT-HAZMAT-COD   PIC X(30).
018400         10  WS03-IT-EMBALAGEM-COD PIC X(16).
018500         10  WS03-IT-FRAGIL       PIC X.
018600         10  WS03-IT-CATEG-BASE   PIC X(14).
018700         10  WS03-IT-GRUPO        PIC S9(3) COMP.
018800         10  FILLER               PIC X(08).
018900     05  WS03-QTD-GRUPOS          PIC S9(3) COMP.
019000     05  WS03-COMPATIVEL          PIC 9.
019100         88  WS03-SAO-COMPATIVEIS          VALUE 1.
019200         88  WS03-SAO-INCOMPATIVEIS        VALUE 0.
019300     05  FILLER                   PIC X(10).
019400*-----------------------------------------------------------------
019500 01  WS-AREA0400.
019600     05  WS04-QTD-ITENS           PIC S9(3) COMP.
019700     05  WS04-TAB-ITENS OCCURS 50 TIMES.
019800         10  WS04-IT-SKU          PIC X(20).
019900         10  WS04-IT-DIMS-GRP.
020000             15  WS04-IT-DIM-W    PIC S9(5)V9.
020100             15  WS04-IT-DIM-L    PIC S9(5)V9.
020200             15  WS04-IT-DIM-H    PIC S9(5)V9.
020300         10  WS04-IT-DIM-TAB REDEFINES WS04-IT-DIMS-GRP
020400                                  PIC S9(5)V9 OCCURS 3 TIMES.
020500         10  WS04-IT-PESO         PIC S9(7)V9.
020600         10  WS04-IT-FRAGIL       PIC X.
020700         10  FILLER               PIC X(05).
020800     05  WS04-QTD-CAIXAS          PIC S9(3) COMP.
020900     05  WS04-TAB-CAIXAS OCCURS 30 TIMES.
021000         10  WS04-CX-BOX-ID       PIC X(20).
021100         10  WS04-CX-DIMS-GRP.
021200             15  WS04-CX-DIM-W    PIC S9(5)V9.
021300             15  WS04-CX-DIM-L    PIC S9(5)V9.
021400             15  WS04-CX-DIM-H    PIC S9(5)V9.
021500         10  WS04-CX-DIM-TAB REDEFINES WS04-CX-DIMS-GRP
021600                                  PIC S9(5)V9 OCCURS 3 TIMES.
021700         10  WS04-CX-MAX-PESO     PIC S9(7)V9.
021800         10  WS04-CX-PRECO        PIC S9(7)V99.
021900         10  FILLER               PIC X(05).
022000     05  WS04-ESTRATEGIA          PIC 9.
022100         88  WS04-EST-GREEDY                VALUE 1.
022200         88  WS04-EST-LARGEST               VALUE 2.
022300         88  WS04-EST-BESTFIT               VALUE 3.
022400         88  WS04-EST-AGRESSIVA             VALUE 6.
022500     05  WS04-CONFIANCA           PIC S9V99.
022600     05  FILLER                   PIC X(10).
022700*-----------------------------------------------------------------
022800*    TABELAS EM MEMORIA CARREGADAS DOS CATALOGOS MESTRES
022900*-----------------------------------------------------------------
023000 01  WS-TAB-PRODUTOS.
023100     05  WS-PROD OCCURS 300 TIMES
023200             ASCENDING KEY IS WS-P-SKU
023300             INDEXED BY WS-PX.
023400         10  WS-P-SKU             PIC X(20).
023500         10  WS-P-DIM-GRP.
023600             15  WS-P-W           PIC S9(5)V9.
023700             15  WS-P-L           PIC S9(5)V9.
023800             15  WS-P-H           PIC S9(5)V9.
023900         10  WS-P-DIM-TAB REDEFINES WS-P-DIM-GRP.
024000             15  WS-P-DIM         PIC S9(5)V9 OCCURS 3 TIMES.
024100         10  WS-P-PESO            PIC S9(7)V9.
024200         10  WS-P-FRAGIL          PIC X.
024300         10  WS-P-EMBALAGEM       PIC X(16).
024400         10  WS-P-HAZMAT          PIC X(30).
024500         10  FILLER               PIC X(05).
024600     05  FILLER                   PIC X(08).
024700*
024800 01  WS-TAB-CAIXAS-CAT.
024900     05  WS-CXC OCCURS 30 TIMES.
025000         10  WS-CXC-BOX-ID        PIC X(20).
025100         10  WS-CXC-DIM-GRP.
025200             15  WS-CXC-W         PIC S9(5)V9.
025300             15  WS-CXC-L         PIC S9(5)V9.
025400             15  WS-CXC-H         PIC S9(5)V9.
025500         10  WS-CXC-DIM-TAB REDEFINES WS-CXC-DIM-GRP.
025600             15  WS-CXC-DIM       PIC S9(5)V9 OCCURS 3 TIMES.
025700         10  WS-CXC-TARE          PIC S9(7)V9.
025800         10  WS-CXC-MAX-PESO      PIC S9(7)V9.
025900         10  WS-CXC-MATERIAL      PIC X(12).
026000         10  WS-CXC-PRECO         PIC S9(7)V99.
026100         10  WS-CXC-STOCK         PIC S9(5).
026200         10  WS-CXC-USAGE         PIC X(12).
026300         10  WS-CXC-TIPO          PIC X(08).
026400         10  FILLER               PIC X(05).
026500     05  FILLER                   PIC X(08).
026600*
026700 01  WS-TAB-INST.
026800     05  WS-INST OCCURS 200 TIMES.
026900         10  WS-IN-SKU            PIC X(20).
027000         10  WS-IN-DIM-GRP.
027100             15  WS-IN-W          PIC S9(5)V9.
027200             15  WS-IN-L          PIC S9(5)V9.
027300             15  WS-IN-H          PIC S9(5)V9.
027400         10  WS-IN-DIM-TAB REDEFINES WS-IN-DIM-GRP.
027500             15  WS-IN-DIM        PIC S9(5)V9 OCCURS 3 TIMES.
027600         10  WS-IN-PESO           PIC S9(7)V9.
027700         10  WS-IN-FRAGIL         PIC X.
027800         10  WS-IN-EMBALAGEM      PIC X(16).
027900         10  WS-IN-HAZMAT         PIC X(30).
028000         10  WS-IN-GRUPO          PIC S9(3) COMP.
028100         10  FILLER               PIC X(05).
028200     05  FILLER                   PIC X(08).
028300*-----------------------------------------------------------------
028400*    AREAS DE CONTROLE GERAL DO LOTE
028500*-----------------------------------------------------------------
028600 77  WS-I                         PIC S9(3) COMP.
028700 77  WS-J                         PIC S9(3) COMP.
028800 77  WS-K                         PIC S9(3) COMP.
028900 77  WS-M                         PIC S9(3) COMP.
029000 77  WS-G                         PIC S9(3) COMP.
029100 77  WS-IDX-PROD                  PIC S9(3) COMP.
029200 77  WS-IDX-INI                   PIC S9(3) COMP.
029300 77  WS-IDX-FIM                   PIC S9(3) COMP.
029400 77  WS-IDX-MEIO                  PIC S9(3) COMP.
029500 77  WS-J-INICIO                  PIC S9(3) COMP.
029600 77  WS-QTD-PRODUTOS              PIC S9(3) COMP.
029700 77  WS-QTD-CAIXAS-CAT            PIC S9(3) COMP.
029800 77  WS-QTD-CAIXAS-IGNOR          PIC S9(3) COMP.
029900 77  WS-QTD-INST                  PIC S9(3) COMP.
030000 77  WS-QTD-GRUPOS                PIC S9(3) COMP.
030100 77  WS-SEQ-CAIXA                 PIC S9(5) COMP.
030200 77  WS-CHAVE-BUSCA               PIC X(20).
030300 77  WS-EOF-CARGA-SW              PIC X.
030400     88  WS-EOF-CARGA                      VALUE "S".
030500 77  WS-EOF-PEDIDO-SW             PIC X.
030600     88  WS-EOF-PEDIDO                     VALUE "S".
030700 77  WS-EOF-ITEM-SW               PIC X.
030800     88  WS-EOF-ITEM                       VALUE "S".
030900 77  WS-PEDIDO-FALHA-SW           PIC X.
031000     88  WS-PEDIDO-COM-FALHA               VALUE "S".
031100     88  WS-PEDIDO-SEM-FALHA               VALUE "N".
031200 77  WS-PEDIDO-PARCIAL-SW         PIC X.
031300     88  WS-PEDIDO-TEM-PARCIAL             VALUE "S".
031400     88  WS-PEDIDO-SEM-PARCIAL             VALUE "N".
031500 77  WS-GRUPO-STATUS-SW           PIC X.
031600     88  WS-GRUPO-OK                       VALUE "S".
031700     88  WS-GRUPO-FALHOU                   VALUE "N".
031800*
031900 01  WS-PROXIMO-ITEM.
032000     05  WS-PROX-OI-ORDER-ID      PIC X(12).
032100     05  WS-PROX-OI-SKU           PIC X(20).
032200     05  WS-PROX-OI-QUANTITY      PIC S9(3).
032300     05  FILLER                   PIC X(08).
032400*
032500 01  WS-ORDEM-ATUAL.
032600     05  WS-OA-ORDER-ID           PIC X(12).
032700     05  WS-OA-ITEM-COUNT         PIC S9(3) COMP.
032800     05  WS-OA-QTD-CAIXAS         PIC S9(3) COMP.
032900     05  WS-OA-ITENS-COLOCADOS    PIC S9(3) COMP.
033000     05  WS-OA-SOMA-UTIL          PIC S9(7)V9999.
033100     05  WS-OA-QTD-UTIL           PIC S9(3) COMP.
033200     05  WS-OA-VALOR-TOTAL        PIC S9(7)V99.
033300     05  FILLER                   PIC X(08).
033400*
033500 01  WS-TOTAIS-LOTE.
033600     05  WS-TOT-PEDIDOS-LIDOS     PIC S9(7) COMP.
033700     05  WS-TOT-PEDIDOS-PACKED    PIC S9(7) COMP.
033800     05  WS-TOT-PEDIDOS-PARCIAL   PIC S9(7) COMP.
033900     05  WS-TOT-PEDIDOS-FALHA     PIC S9(7) COMP.
034000     05  WS-TOT-CAIXAS            PIC S9(7) COMP.
034100     05  WS-TOT-ITENS-COLOC       PIC S9(7) COMP.
034200     05  WS-TOT-VALOR-LOTE        PIC S9(9)V99.
034300     05  WS-TOT-SOMA-UTIL         PIC S9(9)V9999.
034400     05  WS-TOT-QTD-UTIL          PIC S9(7) COMP.
034500     05  WS-TOT-MEDIA-UTIL        PIC S9(3)V9999.
034600     05  FILLER                   PIC X(08).
034700*
034800 01  WS-GRUPO-ATUAL.
034900     05  WS-GRP-QTD               PIC S9(3) COMP.
035000     05  WS-GRP-IDX PIC S9(3) COMP OCCURS 50 TIMES.
035100     05  WS-GRUPO-PARCIAL-SW      PIC X.
035200         88  WS-GRUPO-E-PARCIAL            VALUE "S".
035300         88  WS-GRUPO-NAO-PARCIAL          VALUE "N".
035400     05  FILLER                   PIC X(08).
035500*
035600 01  WS-CALCULO-FALLBACK.
035700     05  WS-FB-VOL-ITEM           PIC S9(9)V9999.
035800     05  WS-FB-VOL-TOTAL-GRUPO    PIC S9(9)V9999.
035900     05  WS-FB-MAIOR-DIM-ITEM     PIC S9(5)V9.
036000     05  WS-FB-MAIOR-VOL-CX       PIC S9(9)V9999.
036100     05  WS-FB-VOL-CX             PIC S9(9)V9999.
036200     05  WS-FB-PESO-TOTAL-GRUPO   PIC S9(7)V99.
036300     05  WS-FB-UTIL-TEORICA       PIC S9(3)V9999.
036400     05  WS-FB-ELEGIVEL           PIC X.
036500         88  WS-FB-PODE-AGRESSIVA           VALUE "S".
036600         88  WS-FB-NAO-PODE-AGRESSIVA       VALUE "N".
036700     05  WS-IDX-CAIXA-UNICA       PIC S9(3) COMP.
036800     05  WS-MENOR-PRECO-UNICA     PIC S9(7)V99.
036900     05  FILLER                   PIC X(08).
037000*
037100 01  WS-CALC-CAIXA-CM3.
037200     05  WS-CALC-BOX-ID-PROCURADA PIC X(20).
037300     05  WS-CALC-CM3-CAIXA        PIC S9(9)V99.
037400     05  FILLER                   PIC X(08).
037500*
037600 77  WS-FS-PRODUTO                PIC XX.
037700     88  WS-FS-PRODUTO-OK                  VALUE "00".
037800 77  WS-FS-CAIXA                  PIC XX.
037900     88  WS-FS-CAIXA-OK                    VALUE "00".
038000 77  WS-FS-PEDIDO                 PIC XX.
038100     88  WS-FS-PEDIDO-OK                   VALUE "00".
038200 77  WS-FS-ITEMPED                PIC XX.
038300     88  WS-FS-ITEMPED-OK                  VALUE "00".
038400 77  WS-FS-ENCAIXE                PIC XX.
038500     88  WS-FS-ENCAIXE-OK                  VALUE "00".
038600 77  WS-FS-RESULT                 PIC XX.
038700     88  WS-FS-RESULT-OK                   VALUE "00".
038800 77  WS-FS-SUMARIO                PIC XX.
038900     88  WS-FS-SUMARIO-OK                  VALUE "00".
039000*-----------------------------------------------------------------
039100*    IMAGENS DE IMPRESSAO DO RELATORIO SUMARIO DO LOTE (132 COL)
039200*-----------------------------------------------------------------
039300 01  WS-LST-CAB-1                 PIC X(132) VALUE
039400     "TBX0000  SISTEMA TETRABOX  RELATORIO DE EMPACOTAMENTO".
039500 01  WS-LST-CAB-2                 PIC X(132) VALUE
039600     "PEDIDO       STATUS   CAIXAS ITENS-EMP/TOT UTIL-MED  VALOR".
039700 01  WS-LST-CAB-3                 PIC X(132) VALUE ALL "-".
039800*
039900 01  WS-LST-DET-PEDIDO.
040000     05  WS-DET-ORDER-ID          PIC X(12).
040100     05  FILLER                   PIC X(02) VALUE SPACES.
040200     05  WS-DET-STATUS            PIC X(08).
040300     05  FILLER                   PIC X(02) VALUE SPACES.
040400     05  WS-DET-CARTOES           PIC ZZ9.
040500     05  FILLER                   PIC X(03) VALUE SPACES.
040600     05  WS-DET-ITENS-COLOC       PIC ZZ9.
040700     05  FILLER                   PIC X(01) VALUE "/".
040800     05  WS-DET-ITENS-TOTAL       PIC ZZ9.
040900     05  FILLER                   PIC X(03) VALUE SPACES.
041000     05  WS-DET-UTIL-MEDIA        PIC Z9.9999.
041100     05  FILLER                   PIC X(03) VALUE SPACES.
041200     05  WS-DET-VALOR             PIC Z,ZZZ,ZZ9.99.
041300     05  FILLER                   PIC X(73) VALUE SPACES.
041400*
041500 01  WS-LST-TOT-1.
041600     05  FILLER PIC X(30) VALUE "PEDIDOS LIDOS...............:".
041700     05  WS-TOT1-VAL              PIC ZZ,ZZ9.
041800     05  FILLER                   PIC X(96) VALUE SPACES.
041900 01  WS-LST-TOT-2.
042000     05  FILLER PIC X(30) VALUE "PEDIDOS EMPACOTADOS (PACKED):".
042100     05  WS-TOT2-VAL              PIC ZZ,ZZ9.
042200     05  FILLER                   PIC X(96) VALUE SPACES.
042300 01  WS-LST-TOT-3.
042400     05  FILLER PIC X(30) VALUE "PEDIDOS PARCIAIS (PARTIAL)..:".
042500     05  WS-TOT3-VAL              PIC ZZ,ZZ9.
042600     05  FILLER                   PIC X(96) VALUE SPACES.
042700 01  WS-LST-TOT-4.
042800     05  FILLER PIC X(30) VALUE "PEDIDOS COM FALHA (FAILED)..:".
042900     05  WS-TOT4-VAL              PIC ZZ,ZZ9.
043000     05  FILLER                   PIC X(96) VALUE SPACES.
043100 01  WS-LST-TOT-5.
043200     05  FILLER PIC X(30) VALUE "TOTAL DE CAIXAS UTILIZADAS..:".
043300     05  WS-TOT5-VAL              PIC ZZZ,ZZ9.
043400     05  FILLER                   PIC X(95) VALUE SPACES.
043500 01  WS-LST-TOT-6.
043600     05  FILLER PIC X(30) VALUE "CUSTO TOTAL DO LOTE (TRY)...:".
043700     05  WS-TOT6-VAL              PIC Z,ZZZ,ZZ9.99.
043800     05  FILLER                   PIC X(90) VALUE SPACES.
043900 01  WS-LST-TOT-7.
044000     05  FILLER PIC X(30) VALUE "UTILIZACAO MEDIA GERAL......:".
044100     05  WS-TOT7-VAL              PIC Z9.9999.
044200     05  FILLER                   PIC X(95) VALUE SPACES.
044300*-----------------------------------------------------------------
044400 PROCEDURE DIVISION.
044500*-----------------------------------------------------------------
044600 P000-PRINCIPAL.
044700*
044800     PERFORM P100-INICIALIZA THRU P100-FIM.
044900     PERFORM P300-PROCESSA-PEDIDO THRU P300-FIM
045000             UNTIL WS-EOF-PEDIDO.
045100     PERFORM P800-TOTAIS-LOTE THRU P800-FIM.
045200     PERFORM P900-IMPRIME-SUMARIO THRU P900-FIM.
045300     PERFORM P950-ENCERRA THRU P950-FIM.
045400     STOP RUN.
045500*
045600 P000-FIM. EXIT.
045700*-----------------------------------------------------------------
045800*    P100 - ABERTURA DE ARQUIVOS E CARGA DAS TABELAS MESTRES
045900*-----------------------------------------------------------------
046000 P100-INICIALIZA.
046100*
046200     PERFORM P105-ABRE-ARQUIVOS THRU P105-FIM.
046300     PERFORM P110-CARREGA-PRODUTOS THRU P110-FIM.
046400     PERFORM P120-CARREGA-CAIXAS THRU P120-FIM.
046500     PERFORM P140-CABECALHO-RELATORIO THRU P140-FIM.
046600     MOVE 0 TO WS-TOT-PEDIDOS-LIDOS  WS-TOT-PEDIDOS-PACKED
046700               WS-TOT-PEDIDOS-PARCIAL WS-TOT-PEDIDOS-FALHA
046800               WS-TOT-CAIXAS  WS-TOT-ITENS-COLOC
046900               WS-TOT-VALOR-LOTE WS-TOT-SOMA-UTIL
047000               WS-TOT-QTD-UTIL.
047100     MOVE "N" TO WS-EOF-PEDIDO-SW.
047200     MOVE "N" TO WS-EOF-ITEM-SW.
047300     PERFORM P315-LE-PROX-ITEM THRU P315-FIM.
047400*
047500 P100-FIM. EXIT.
047600*
047700 P105-ABRE-ARQUIVOS.
047800*
047900     OPEN INPUT PRODUCT-MASTER.
048000     IF NOT WS-FS-PRODUTO-OK
048100         DISPLAY "TBX0000-ERRO ABERTURA PRODUCT-MASTER FS="
048200                 WS-FS-PRODUTO
048300         STOP RUN
048400     END-IF.
048500     OPEN INPUT CONTAINER-MASTER.
048600     IF NOT WS-FS-CAIXA-OK
048700         DISPLAY "TBX0000-ERRO ABERTURA CONTAINER-MASTER FS="
048800                 WS-FS-CAIXA
048900         STOP RUN
049000     END-IF.
049100     OPEN INPUT ORDER-FILE.
049200     IF NOT WS-FS-PEDIDO-OK
049300         DISPLAY "TBX0000-ERRO ABERTURA ORDER-FILE FS="
049400                 WS-FS-PEDIDO
049500         STOP RUN
049600     END-IF.
049700     OPEN INPUT ORDER-ITEM-FILE.
049800     IF NOT WS-FS-ITEMPED-OK
049900         DISPLAY "TBX0000-ERRO ABERTURA ORDER-ITEM-FILE FS="
050000                 WS-FS-ITEMPED
050100         STOP RUN
050200     END-IF.
050300     OPEN OUTPUT PLACEMENT-FILE.
050400     IF NOT WS-FS-ENCAIXE-OK
050500         DISPLAY "TBX0000-ERRO ABERTURA PLACEMENT-FILE FS="
050600                 WS-FS-ENCAIXE
050700         STOP RUN
050800     END-IF.
050900     OPEN OUTPUT PACK-RESULT-FILE.
051000     IF NOT WS-FS-RESULT-OK
051100         DISPLAY "TBX0000-ERRO ABERTURA PACK-RESULT-FILE FS="
051200                 WS-FS-RESULT
051300         STOP RUN
051400     END-IF.
051500     OPEN OUTPUT SUMMARY-REPORT.
051600     IF NOT WS-FS-SUMARIO-OK
051700         DISPLAY "TBX0000-ERRO ABERTURA SUMMARY-REPORT FS="
051800                 WS-FS-SUMARIO
051900         STOP RUN
052000     END-IF.
052100*
052200 P105-FIM. EXIT.
052300*
052400 P110-CARREGA-PRODUTOS.
052500*
052600     MOVE 0 TO WS-QTD-PRODUTOS.
052700     MOVE "N" TO WS-EOF-CARGA-SW.
052800     PERFORM P112-LE-GRAVA-PRODUTO THRU P112-FIM
052900             UNTIL WS-EOF-CARGA.
053000     COMPUTE WS-J-INICIO = WS-QTD-PRODUTOS + 1.
053100     PERFORM P115-MARCA-VAZIO THRU P115-FIM
053200             VARYING WS-I FROM WS-J-INICIO BY 1
053300             UNTIL WS-I > 300.
053400     SORT WS-PROD.
053500     CLOSE PRODUCT-MASTER.
053600*
053700 P110-FIM. EXIT.
053800*
053900 P112-LE-GRAVA-PRODUTO.
054000*
054100     READ PRODUCT-MASTER
054200         AT END
054300             SET WS-EOF-CARGA TO TRUE
054400         NOT AT END
054500             IF WS-QTD-PRODUTOS < 300
054600                 ADD 1 TO WS-QTD-PRODUTOS
054700                 MOVE PR-SKU
054800                     TO WS-P-SKU(WS-QTD-PRODUTOS)
054900                 MOVE PR-DIMENSOES
055000                     TO WS-P-DIM-GRP(WS-QTD-PRODUTOS)
055100                 MOVE PR-WEIGHT-G
055200                     TO WS-P-PESO(WS-QTD-PRODUTOS)
055300                 MOVE PR-FRAGILE
055400                     TO WS-P-FRAGIL(WS-QTD-PRODUTOS)
055500                 MOVE PR-PACKAGING-TYPE
055600                     TO WS-P-EMBALAGEM(WS-QTD-PRODUTOS)
055700                 MOVE PR-HAZMAT-CLASS
055800                     TO WS-P-HAZMAT(WS-QTD-PRODUTOS)
055900             END-IF
056000     END-READ.
056100*
056200 P112-FIM. EXIT.
056300*
056400 P115-MARCA-VAZIO.
056500*
056600     MOVE HIGH-VALUES TO WS-P-SKU(WS-I).
056700*
056800 P115-FIM. EXIT.
056900*
057000 P120-CARREGA-CAIXAS.
057100*
057200     MOVE 0 TO WS-QTD-CAIXAS-CAT.
057300     MOVE 0 TO WS-QTD-CAIXAS-IGNOR.
057400     MOVE "N" TO WS-EOF-CARGA-SW.
057500     PERFORM P122-LE-GRAVA-CAIXA THRU P122-FIM
057600             UNTIL WS-EOF-CARGA.
057700     CLOSE CONTAINER-MASTER.
057800*
057900 P120-FIM. EXIT.
058000*
058100*    P122 - LE UM REGISTRO DO CATALOGO DE CAIXAS. DESCARTA E CONTA
058200*    OS REGISTROS COM LARGURA/COMPRIMENTO NAO-POSITIVOS (CR-1248);
058300*    DERIVA CN-CONTAINER-TYPE (ALTURA <= 0 = ENVELOPE, ALTURA
058400*    COERCIDA PARA 1.0MM) E DEFAULT DE CN-MAX-WEIGHT-G P/ 10000.0G
058500*    QUANDO AUSENTE (CR-1248)
058600 P122-LE-GRAVA-CAIXA.
058700*
058800     READ CONTAINER-MASTER
058900         AT END
059000             SET WS-EOF-CARGA TO TRUE
059100         NOT AT END
059200             IF CN-INNER-W-MM NOT > 0 OR CN-INNER-L-MM NOT > 0
059300                 ADD 1 TO WS-QTD-CAIXAS-IGNOR
059400             ELSE
059500                 IF CN-INNER-H-MM NOT > 0
059600                     MOVE 1.0            TO CN-INNER-H-MM
059700                     SET CN-IS-ENVELOPE  TO TRUE
059800                 ELSE
059900                     SET CN-IS-BOX       TO TRUE
060000                 END-IF
060100                 IF CN-MAX-WEIGHT-G NOT > 0
060200                     MOVE 10000.0        TO CN-MAX-WEIGHT-G
060300                 END-IF
060400                 IF WS-QTD-CAIXAS-CAT < 30
060500                     ADD 1 TO WS-QTD-CAIXAS-CAT
060600                     MOVE CN-BOX-ID
060700                         TO WS-CXC-BOX-ID(WS-QTD-CAIXAS-CAT)
060800                     MOVE CN-DIMENSOES
060900                         TO WS-CXC-DIM-GRP(WS-QTD-CAIXAS-CAT)
061000                     MOVE CN-TARE-WEIGHT-G
061100                         TO WS-CXC-TARE(WS-QTD-CAIXAS-CAT)
061200                     MOVE CN-MAX-WEIGHT-G
061300                         TO WS-CXC-MAX-PESO(WS-QTD-CAIXAS-CAT)
061400                     MOVE CN-MATERIAL
061500                         TO WS-CXC-MATERIAL(WS-QTD-CAIXAS-CAT)
061600                     MOVE CN-PRICE-TRY
061700                         TO WS-CXC-PRECO(WS-QTD-CAIXAS-CAT)
061800                     MOVE CN-STOCK
061900                         TO WS-CXC-STOCK(WS-QTD-CAIXAS-CAT)
062000                     MOVE CN-USAGE-LIMIT
062100                         TO WS-CXC-USAGE(WS-QTD-CAIXAS-CAT)
062200                     MOVE CN-CONTAINER-TYPE
062300                         TO WS-CXC-TIPO(WS-QTD-CAIXAS-CAT)
062400                 END-IF
062500             END-IF
062600     END-READ.
062700*
062800 P122-FIM. EXIT.
062900*
063000 P140-CABECALHO-RELATORIO.
063100*
063200     WRITE FD-REG-SUMARIO FROM WS-LST-CAB-1
063300         AFTER ADVANCING TOP-OF-FORM.
063400     WRITE FD-REG-SUMARIO FROM WS-LST-CAB-2
063500         AFTER ADVANCING 1 LINE.
063600     WRITE FD-REG-SUMARIO FROM WS-LST-CAB-3
063700         AFTER ADVANCING 1 LINE.
063800*
063900 P140-FIM. EXIT.
064000*-----------------------------------------------------------------
064100*    P150 - BUSCA BINARIA DE PRODUTO NA TABELA ORDENADA POR SKU
064200*-----------------------------------------------------------------
064300 P150-BUSCA-PRODUTO.
064400*
064500     MOVE 1 TO WS-IDX-INI.
064600     MOVE WS-QTD-PRODUTOS TO WS-IDX-FIM.
064700     MOVE 0 TO WS-IDX-PROD.
064800     PERFORM P155-TESTA-MEIO THRU P155-FIM
064900             UNTIL WS-IDX-INI > WS-IDX-FIM
065000                OR WS-IDX-PROD NOT = 0.
065100*
065200 P150-FIM. EXIT.
065300*
065400 P155-TESTA-MEIO.
065500*
065600     COMPUTE WS-IDX-MEIO = (WS-IDX-INI + WS-IDX-FIM) / 2.
065700     IF WS-P-SKU(WS-IDX-MEIO) = WS-CHAVE-BUSCA
065800         MOVE WS-IDX-MEIO TO WS-IDX-PROD
065900     ELSE
066000         IF WS-P-SKU(WS-IDX-MEIO) > WS-CHAVE-BUSCA
066100             COMPUTE WS-IDX-FIM = WS-IDX-MEIO - 1
066200         ELSE
066300             COMPUTE WS-IDX-INI = WS-IDX-MEIO + 1
066400         END-IF
066500     END-IF.
066600*
066700 P155-FIM. EXIT.
066800*-----------------------------------------------------------------
066900*    P300 - LEITURA CASADA PEDIDO / ITEM-DE-PEDIDO (SEQUENCIAL
067000*    PELO NUMERO DO PEDIDO) E ORQUESTRACAO DO EMPACOTAMENTO
067100*-----------------------------------------------------------------
067200 P300-PROCESSA-PEDIDO.
067300*
067400     READ ORDER-FILE
067500         AT END
067600             SET WS-EOF-PEDIDO TO TRUE
067700         NOT AT END
067800             PERFORM P305-INICIA-PEDIDO THRU P305-FIM
067900             PERFORM P310-COLETA-ITENS-PEDIDO THRU P310-FIM
068000                 UNTIL WS-EOF-ITEM
068100                    OR WS-PROX-OI-ORDER-ID NOT = OR-ORDER-ID
068200             MOVE WS-QTD-INST TO WS-OA-ITEM-COUNT
068300             IF WS-QTD-INST > 0
068400                 PERFORM P320-AGRUPA-ITENS THRU P320-FIM
068500                 PERFORM P330-PROCESSA-TODOS-GRUPOS THRU P330-FIM
068600                     VARYING WS-G FROM 1 BY 1
068700                     UNTIL WS-G > WS-QTD-GRUPOS
068800             END-IF
068900             PERFORM P390-FECHA-PEDIDO THRU P390-FIM
069000     END-READ.
069100*
069200 P300-FIM. EXIT.
069300*
069400 P305-INICIA-PEDIDO.
069500*
069600     MOVE OR-ORDER-ID TO WS-OA-ORDER-ID.
069700     MOVE 0 TO WS-QTD-INST.
069800     MOVE 0 TO WS-QTD-GRUPOS.
069900     MOVE 0 TO WS-SEQ-CAIXA.
070000     MOVE 0 TO WS-OA-QTD-CAIXAS.
070100     MOVE 0 TO WS-OA-ITENS-COLOCADOS.
070200     MOVE 0 TO WS-OA-SOMA-UTIL.
070300     MOVE 0 TO WS-OA-QTD-UTIL.
070400     MOVE 0 TO WS-OA-VALOR-TOTAL.
070500     MOVE "N" TO WS-PEDIDO-FALHA-SW.
070600     MOVE "N" TO WS-PEDIDO-PARCIAL-SW.
070700*
070800 P305-FIM. EXIT.
070900*
071000 P310-COLETA-ITENS-PEDIDO.
071100*
071200     PERFORM P312-EXPANDE-ITEM THRU P312-FIM.
071300     PERFORM P315-LE-PROX-ITEM THRU P315-FIM.
071400*
071500 P310-FIM. EXIT.
071600*
071700 P312-EXPANDE-ITEM.
071800*
071900     MOVE WS-PROX-OI-SKU TO WS-CHAVE-BUSCA.
072000     PERFORM P150-BUSCA-PRODUTO THRU P150-FIM.
072100     IF WS-IDX-PROD = 0
072200         SET WS-PEDIDO-COM-FALHA TO TRUE
072300     ELSE
072400         PERFORM P313-ADICIONA-INSTANCIA THRU P313-FIM
072500             VARYING WS-K FROM 1 BY 1
072600             UNTIL WS-K > WS-PROX-OI-QUANTITY
072700     END-IF.
072800*
072900 P312-FIM. EXIT.
073000*
073100 P313-ADICIONA-INSTANCIA.
073200*
073300     IF WS-QTD-INST < 200
073400         ADD 1 TO WS-QTD-INST
073500         MOVE WS-P-SKU(WS-IDX-PROD)
073600             TO WS-IN-SKU(WS-QTD-INST)
073700         MOVE WS-P-DIM-GRP(WS-IDX-PROD)
073800             TO WS-IN-DIM-GRP(WS-QTD-INST)
073900         MOVE WS-P-PESO(WS-IDX-PROD)
074000             TO WS-IN-PESO(WS-QTD-INST)
074100         MOVE WS-P-FRAGIL(WS-IDX-PROD)
074200             TO WS-IN-FRAGIL(WS-QTD-INST)
074300         MOVE WS-P-EMBALAGEM(WS-IDX-PROD)
074400             TO WS-IN-EMBALAGEM(WS-QTD-INST)
074500         MOVE WS-P-HAZMAT(WS-IDX-PROD)
074600             TO WS-IN-HAZMAT(WS-QTD-INST)
074700         MOVE 0 TO WS-IN-GRUPO(WS-QTD-INST)
074800     END-IF.
074900*
075000 P313-FIM. EXIT.
075100*
075200 P315-LE-PROX-ITEM.
075300*
075400     READ ORDER-ITEM-FILE
075500         AT END
075600             SET WS-EOF-ITEM TO TRUE
075700         NOT AT END
075800             MOVE OI-ORDER-ID TO WS-PROX-OI-ORDER-ID
075900             MOVE OI-SKU TO WS-PROX-OI-SKU
076000             MOVE OI-QUANTITY TO WS-PROX-OI-QUANTITY
076100     END-READ.
076200*
076300 P315-FIM. EXIT.
076400*-----------------------------------------------------------------
076500*    P320 - AGRUPAMENTO DE COMPATIBILIDADE DO PEDIDO (TBX0300)
076600*-----------------------------------------------------------------
076700 P320-AGRUPA-ITENS.
076800*
076900     SET WS03-MODO-AGRUPA TO TRUE.
077000     PERFORM P322-MONTA-ITEM-AGRUPA THRU P322-FIM
077100             VARYING WS-I FROM 1 BY 1
077200             UNTIL WS-I > WS-QTD-INST.
077300     MOVE WS-QTD-INST TO WS03-QTD-ITENS.
077400     CALL "TBX0300" USING WS-AREA0300.
077500     MOVE WS03-QTD-GRUPOS TO WS-QTD-GRUPOS.
077600     PERFORM P325-COPIA-GRUPO-VOLTA THRU P325-FIM
077700             VARYING WS-I FROM 1 BY 1
077800             UNTIL WS-I > WS-QTD-INST.
077900*
078000 P320-FIM. EXIT.
078100*
078200 P322-MONTA-ITEM-AGRUPA.
078300*
078400     MOVE WS-IN-SKU(WS-I) TO WS03-IT-SKU(WS-I).
078500     MOVE WS-IN-HAZMAT(WS-I) TO WS03-IT-HAZMAT-COD(WS-I).
078600     MOVE WS-IN-EMBALAGEM(WS-I)
078700         TO WS03-IT-EMBALAGEM-COD(WS-I).
078800     MOVE WS-IN-FRAGIL(WS-I) TO WS03-IT-FRAGIL(WS-I).
078900     MOVE SPACES TO WS03-IT-CATEG-BASE(WS-I).
079000     MOVE 0 TO WS03-IT-GRUPO(WS-I).
079100*
079200 P322-FIM. EXIT.
079300*
079400 P325-COPIA-GRUPO-VOLTA.
079500*
079600     MOVE WS03-IT-GRUPO(WS-I) TO WS-IN-GRUPO(WS-I).
079700*
079800 P325-FIM. EXIT.
079900*-----------------------------------------------------------------
080000*    P330 - PROCESSAMENTO DE CADA GRUPO DE COMPATIBILIDADE
080100*-----------------------------------------------------------------
080200 P330-PROCESSA-TODOS-GRUPOS.
080300*
080400     MOVE 0 TO WS-GRP-QTD.
080500     MOVE "N" TO WS-GRUPO-PARCIAL-SW.
080600     PERFORM P333-COLETA-ITEM-GRUPO THRU P333-FIM
080700             VARYING WS-I FROM 1 BY 1
080800             UNTIL WS-I > WS-QTD-INST.
080900     IF WS-GRP-QTD > 0
081000         PERFORM P336-MONTA-CANDIDATOS-CAIXA THRU P336-FIM
081100         PERFORM P340-MONTA-ITENS-GRUPO THRU P340-FIM
081200             VARYING WS-M FROM 1 BY 1
081300             UNTIL WS-M > WS-GRP-QTD
081400         MOVE WS-GRP-QTD TO WS02-QTD-ITENS
081500         MOVE WS-GRP-QTD TO WS04-QTD-ITENS
081600         CALL "TBX0400" USING WS-AREA0400
081700         SET WS-GRUPO-FALHOU TO TRUE
081800         PERFORM P420-ESCOLHE-ESTRATEGIA-GRUPO THRU P420-FIM
081900         IF NOT WS-GRUPO-OK
082000             PERFORM P345-CADEIA-FALLBACK THRU P345-FIM
082100         END-IF
082200         IF WS-GRUPO-OK
082300             PERFORM P350-GRAVA-RESULTADOS-GRUPO THRU P350-FIM
082400             IF WS-GRUPO-E-PARCIAL
082500                 SET WS-PEDIDO-TEM-PARCIAL TO TRUE
082600             END-IF
082700         ELSE
082800             SET WS-PEDIDO-COM-FALHA TO TRUE
082900             PERFORM P385-GRAVA-LINHA-FALHA THRU P385-FIM
083000         END-IF
083100     END-IF.
083200*
083300 P330-FIM. EXIT.
083400*
083500 P333-COLETA-ITEM-GRUPO.
083600*
083700     IF WS-IN-GRUPO(WS-I) = WS-G
083800         IF WS-GRP-QTD < 50
083900             ADD 1 TO WS-GRP-QTD
084000             MOVE WS-I TO WS-GRP-IDX(WS-GRP-QTD)
084100         END-IF
084200     END-IF.
084300*
084400 P333-FIM. EXIT.
084500*
084600 P336-MONTA-CANDIDATOS-CAIXA.
084700*
084800     MOVE 0 TO WS02-QTD-CAIXAS.
084900     PERFORM P337-COPIA-CAIXA-CANDIDATA THRU P337-FIM
085000             VARYING WS-I FROM 1 BY 1
085100             UNTIL WS-I > WS-QTD-CAIXAS-CAT.
085200*
085300 P336-FIM. EXIT.
085400*
085500 P337-COPIA-CAIXA-CANDIDATA.
085600*
085700     IF WS-CXC-STOCK(WS-I) > 0
085800         IF WS02-QTD-CAIXAS < 30
085900             ADD 1 TO WS02-QTD-CAIXAS
086000             MOVE WS-CXC-BOX-ID(WS-I)
086100                 TO WS02-CX-BOX-ID(WS02-QTD-CAIXAS)
086200             MOVE WS-CXC-DIM-GRP(WS-I)
086300                 TO WS02-CX-DIMS-GRP(WS02-QTD-CAIXAS)
086400             MOVE WS-CXC-MAX-PESO(WS-I)
086500                 TO WS02-CX-MAX-PESO(WS02-QTD-CAIXAS)
086600             MOVE WS-CXC-PRECO(WS-I)
086700                 TO WS02-CX-PRECO(WS02-QTD-CAIXAS)
086800         END-IF
086900     END-IF.
087000*
087100 P337-FIM. EXIT.
087200*
087300 P340-MONTA-ITENS-GRUPO.
087400*
087500     MOVE WS-GRP-IDX(WS-M) TO WS-I.
087600     MOVE WS-IN-SKU(WS-I) TO WS02-IT-SKU(WS-M).
087700     MOVE WS-IN-DIM-GRP(WS-I) TO WS02-IT-DIMS-GRP(WS-M).
087800     MOVE WS-IN-PESO(WS-I) TO WS02-IT-PESO(WS-M).
087900     MOVE WS-IN-FRAGIL(WS-I) TO WS02-IT-FRAGIL(WS-M).
088000     MOVE WS-IN-HAZMAT(WS-I) TO WS02-IT-HAZMAT(WS-M).
088100     MOVE WS-IN-SKU(WS-I) TO WS04-IT-SKU(WS-M).
088200     MOVE WS-IN-W(WS-I) TO WS04-IT-DIM-W(WS-M).
088300     MOVE WS-IN-L(WS-I) TO WS04-IT-DIM-L(WS-M).
088400     MOVE WS-IN-H(WS-I) TO WS04-IT-DIM-H(WS-M).
088500     MOVE WS-IN-PESO(WS-I) TO WS04-IT-PESO(WS-M).
088600     MOVE WS-IN-FRAGIL(WS-I) TO WS04-IT-FRAGIL(WS-M).
088700*
088800 P340-FIM. EXIT.
088900*-----------------------------------------------------------------
089000*    P420 - ESCOLHA AUTOMATICA DE ESTRATEGIA DE EMPACOTAMENTO POR
089100*    TAMANHO DO GRUPO (ATE 3 ITENS / MAIS DE 10 ITENS / DEMAIS)
089200*-----------------------------------------------------------------
089300 P420-ESCOLHE-ESTRATEGIA-GRUPO.
089400*
089500     IF WS-GRP-QTD <= 3
089600         PERFORM P422-TENTA-UNICA-CAIXA THRU P422-FIM
089700         IF NOT WS-GRUPO-OK
089800             SET WS02-EST-MULTI TO TRUE
089900             CALL "TBX0200" USING WS-AREA0200
090000             IF WS02-SUCESSO
090100                 SET WS-GRUPO-OK TO TRUE
090200             END-IF
090300         END-IF
090400     ELSE
090500         IF WS-GRP-QTD > 10
090600             SET WS02-EST-GREEDY TO TRUE
090700         ELSE
090800             SET WS02-EST-BESTFIT TO TRUE
090900         END-IF
091000         CALL "TBX0200" USING WS-AREA0200
091100         IF WS02-SUCESSO
091200             SET WS-GRUPO-OK TO TRUE
091300         END-IF
091400     END-IF.
091500*
091600 P420-FIM. EXIT.
091700*
091800 P422-TENTA-UNICA-CAIXA.
091900*
092000     MOVE 0 TO WS-FB-VOL-TOTAL-GRUPO.
092100     MOVE 0 TO WS-FB-PESO-TOTAL-GRUPO.
092200     MOVE 0 TO WS-FB-MAIOR-DIM-ITEM.
092300     PERFORM P423-SOMA-ITEM-UNICA THRU P423-FIM
092400             VARYING WS-M FROM 1 BY 1
092500             UNTIL WS-M > WS-GRP-QTD.
092600     MOVE 0 TO WS-IDX-CAIXA-UNICA.
092700     MOVE 9999999.99 TO WS-MENOR-PRECO-UNICA.
092800     PERFORM P424-TESTA-CAIXA-UNICA THRU P424-FIM
092900             VARYING WS-I FROM 1 BY 1
093000             UNTIL WS-I > WS-QTD-CAIXAS-CAT.
093100     IF WS-IDX-CAIXA-UNICA > 0
093200         MOVE 1 TO WS02-QTD-CAIXAS
093300         MOVE WS-CXC-BOX-ID(WS-IDX-CAIXA-UNICA)
093400             TO WS02-CX-BOX-ID(1)
093500         MOVE WS-CXC-DIM-GRP(WS-IDX-CAIXA-UNICA)
093600             TO WS02-CX-DIMS-GRP(1)
093700         MOVE WS-CXC-MAX-PESO(WS-IDX-CAIXA-UNICA)
093800             TO WS02-CX-MAX-PESO(1)
093900         MOVE WS-CXC-PRECO(WS-IDX-CAIXA-UNICA)
094000             TO WS02-CX-PRECO(1)
094100         SET WS02-EST-GREEDY TO TRUE
094200         CALL "TBX0200" USING WS-AREA0200
094300         IF WS02-SUCESSO AND WS02-QTD-RESULT = 1
094400             SET WS-GRUPO-OK TO TRUE
094500         ELSE
094600             PERFORM P336-MONTA-CANDIDATOS-CAIXA THRU P336-FIM
094700         END-IF
094800     END-IF.
094900*
095000 P422-FIM. EXIT.
095100*
095200 P423-SOMA-ITEM-UNICA.
095300*
095400     MOVE WS-GRP-IDX(WS-M) TO WS-I.
095500     COMPUTE WS-FB-VOL-ITEM ROUNDED =
095600         WS-IN-W(WS-I) * WS-IN-L(WS-I) * WS-IN-H(WS-I).
095700     ADD WS-FB-VOL-ITEM TO WS-FB-VOL-TOTAL-GRUPO.
095800     ADD WS-IN-PESO(WS-I) TO WS-FB-PESO-TOTAL-GRUPO.
095900     IF WS-IN-W(WS-I) > WS-FB-MAIOR-DIM-ITEM
096000         MOVE WS-IN-W(WS-I) TO WS-FB-MAIOR-DIM-ITEM
096100     END-IF.
096200     IF WS-IN-L(WS-I) > WS-FB-MAIOR-DIM-ITEM
096300         MOVE WS-IN-L(WS-I) TO WS-FB-MAIOR-DIM-ITEM
096400     END-IF.
096500     IF WS-IN-H(WS-I) > WS-FB-MAIOR-DIM-ITEM
096600         MOVE WS-IN-H(WS-I) TO WS-FB-MAIOR-DIM-ITEM
096700     END-IF.
096800*
096900 P423-FIM. EXIT.
097000*
097100 P424-TESTA-CAIXA-UNICA.
097200*
097300     IF WS-CXC-STOCK(WS-I) > 0
097400         COMPUTE WS-FB-VOL-CX ROUNDED =
097500             WS-CXC-W(WS-I) * WS-CXC-L(WS-I) * WS-CXC-H(WS-I)
097600         IF WS-FB-VOL-CX >= WS-FB-VOL-TOTAL-GRUPO
097700            AND WS-CXC-MAX-PESO(WS-I) >= WS-FB-PESO-TOTAL-GRUPO
097800            AND WS-CXC-W(WS-I) >= WS-FB-MAIOR-DIM-ITEM
097900            AND WS-CXC-L(WS-I) >= WS-FB-MAIOR-DIM-ITEM
098000            AND WS-CXC-H(WS-I) >= WS-FB-MAIOR-DIM-ITEM
098100             IF WS-CXC-PRECO(WS-I) < WS-MENOR-PRECO-UNICA
098200                 MOVE WS-CXC-PRECO(WS-I) TO WS-MENOR-PRECO-UNICA
098300                 MOVE WS-I TO WS-IDX-CAIXA-UNICA
098400             END-IF
098500         END-IF
098600     END-IF.
098700*
098800 P424-FIM. EXIT.
098900*-----------------------------------------------------------------
099000*    P345 - CADEIA DE FALLBACK: OTIMA MULTI-EMPACOTAMENTO E,
099100*    QUANDO ELEGIVEL, EMPACOTAMENTO AGRESSIVO-PARCIAL
099200*-----------------------------------------------------------------
099300 P345-CADEIA-FALLBACK.
099400*
099500     SET WS02-EST-OPTIMAL TO TRUE.
099600     CALL "TBX0200" USING WS-AREA0200.
099700     IF WS02-SUCESSO
099800         SET WS-GRUPO-OK TO TRUE
099900     ELSE
100000         PERFORM P347-VERIFICA-ELEGIVEL-AGRESSIVA THRU P347-FIM
100100         IF WS-FB-PODE-AGRESSIVA
100200             SET WS02-EST-AGRESSIVA TO TRUE
100300             CALL "TBX0200" USING WS-AREA0200
100400             IF WS02-SUCESSO
100500                 SET WS-GRUPO-OK TO TRUE
100600                 IF WS02-QTD-COLOC < WS-GRP-QTD
100700                     SET WS-GRUPO-E-PARCIAL TO TRUE
100800                 END-IF
100900             END-IF
101000         END-IF
101100     END-IF.
101200*
101300 P345-FIM. EXIT.
101400*
101500 P347-VERIFICA-ELEGIVEL-AGRESSIVA.
101600*
101700     MOVE "N" TO WS-FB-ELEGIVEL.
101800     MOVE 0 TO WS-FB-VOL-TOTAL-GRUPO.
101900     PERFORM P348-SOMA-VOL-ITEM-GRUPO THRU P348-FIM
102000             VARYING WS-M FROM 1 BY 1
102100             UNTIL WS-M > WS-GRP-QTD.
102200     MOVE 0 TO WS-FB-MAIOR-VOL-CX.
102300     PERFORM P349-MAIOR-VOL-CANDIDATO THRU P349-FIM
102400             VARYING WS-I FROM 1 BY 1
102500             UNTIL WS-I > WS02-QTD-CAIXAS.
102600     IF WS-FB-MAIOR-VOL-CX > 0
102700         COMPUTE WS-FB-UTIL-TEORICA ROUNDED =
102800             WS-FB-VOL-TOTAL-GRUPO / WS-FB-MAIOR-VOL-CX
102900     ELSE
103000         MOVE 0 TO WS-FB-UTIL-TEORICA
103100     END-IF.
103200     IF WS-FB-VOL-TOTAL-GRUPO > WS-FB-MAIOR-VOL-CX
103300        OR WS-GRP-QTD > 10
103400        OR WS-FB-UTIL-TEORICA > .70
103500         MOVE "S" TO WS-FB-ELEGIVEL
103600     END-IF.
103700*
103800 P347-FIM. EXIT.
103900*
104000 P348-SOMA-VOL-ITEM-GRUPO.
104100*
104200     MOVE WS-GRP-IDX(WS-M) TO WS-I.
104300     COMPUTE WS-FB-VOL-ITEM ROUNDED =
104400         WS-IN-W(WS-I) * WS-IN-L(WS-I) * WS-IN-H(WS-I).
104500     ADD WS-FB-VOL-ITEM TO WS-FB-VOL-TOTAL-GRUPO.
104600*
104700 P348-FIM. EXIT.
104800*
104900 P349-MAIOR-VOL-CANDIDATO.
105000*
105100     COMPUTE WS-FB-VOL-CX ROUNDED =
105200         WS02-CX-W(WS-I) * WS02-CX-L(WS-I) * WS02-CX-H(WS-I).
105300     IF WS-FB-VOL-CX > WS-FB-MAIOR-VOL-CX
105400         MOVE WS-FB-VOL-CX TO WS-FB-MAIOR-VOL-CX
105500     END-IF.
105600*
105700 P349-FIM. EXIT.
105800*-----------------------------------------------------------------
105900*    P350 - GRAVACAO DO RESULTADO POR CAIXA E DO POSICIONAMENTO
106000*-----------------------------------------------------------------
106100 P350-GRAVA-RESULTADOS-GRUPO.
106200*
106300     PERFORM P352-GRAVA-LINHA-RESULT THRU P352-FIM
106400             VARYING WS-M FROM 1 BY 1
106500             UNTIL WS-M > WS02-QTD-RESULT.
106600     PERFORM P355-GRAVA-LINHA-ENCAIXE THRU P355-FIM
106700             VARYING WS-M FROM 1 BY 1
106800             UNTIL WS-M > WS02-QTD-COLOC.
106900     PERFORM P440-POS-VALIDA-SEGURANCA THRU P440-FIM.
107000     IF WS02-QTD-RESULT > 1
107100         DISPLAY "TBX0000-AVISO GRUPO EXIGIU MAIS DE UMA "
107200                 "CAIXA - PEDIDO=" WS-OA-ORDER-ID
107300                 " GRUPO=" WS-G
107400     END-IF.
107500     ADD WS02-QTD-RESULT TO WS-SEQ-CAIXA.
107600*
107700 P350-FIM. EXIT.
107800*
107900 P352-GRAVA-LINHA-RESULT.
108000*
108100     MOVE WS-OA-ORDER-ID TO RS-ORDER-ID.
108200     COMPUTE RS-CONTAINER-SEQ = WS-SEQ-CAIXA + WS-M.
108300     MOVE WS02-RS-BOX-ID(WS-M) TO RS-BOX-ID.
108400     MOVE WS02-RS-QTD-ITENS(WS-M) TO RS-ITEM-COUNT.
108500     MOVE WS02-RS-UTILIZACAO(WS-M) TO RS-UTILIZATION.
108600     MOVE WS02-RS-PRECO(WS-M) TO RS-PRICE-TRY.
108700     IF WS-GRUPO-E-PARCIAL
108800         MOVE "PARTIAL " TO RS-STATUS
108900     ELSE
109000         MOVE "PACKED  " TO RS-STATUS
109100     END-IF.
109200     MOVE WS02-RS-BOX-ID(WS-M) TO WS-CALC-BOX-ID-PROCURADA.
109300     PERFORM P353-BUSCA-CAIXA-CATALOGO THRU P353-FIM.
109400     MOVE WS-CALC-CM3-CAIXA TO RS-CONTAINER-CM3.
109500     COMPUTE RS-REMAINING-CM3 ROUNDED =
109600         WS-CALC-CM3-CAIXA -
109700         (WS-CALC-CM3-CAIXA * WS02-RS-UTILIZACAO(WS-M)).
109800     WRITE REG-RESULT-CX.
109900     ADD WS02-RS-UTILIZACAO(WS-M) TO WS-OA-SOMA-UTIL.
110000     ADD 1 TO WS-OA-QTD-UTIL.
110100     ADD 1 TO WS-OA-QTD-CAIXAS.
110200     ADD 1 TO WS-TOT-CAIXAS.
110300     ADD WS02-RS-PRECO(WS-M) TO WS-OA-VALOR-TOTAL.
110400*
110500 P352-FIM. EXIT.
110600*
110700 P353-BUSCA-CAIXA-CATALOGO.
110800*
110900     MOVE 0 TO WS-CALC-CM3-CAIXA.
111000     PERFORM P354-TESTA-CAIXA-CATALOGO THRU P354-FIM
111100             VARYING WS-J FROM 1 BY 1
111200             UNTIL WS-J > WS-QTD-CAIXAS-CAT
111300                OR WS-CALC-CM3-CAIXA NOT = 0.
111400*
111500 P353-FIM. EXIT.
111600*
111700 P354-TESTA-CAIXA-CATALOGO.
111800*
111900     IF WS-CXC-BOX-ID(WS-J) = WS-CALC-BOX-ID-PROCURADA
112000         COMPUTE WS-CALC-CM3-CAIXA ROUNDED =
112100             (WS-CXC-W(WS-J) * WS-CXC-L(WS-J) * WS-CXC-H(WS-J))
112200             / 1000
112300     END-IF.
112400*
112500 P354-FIM. EXIT.
112600*
112700 P355-GRAVA-LINHA-ENCAIXE.
112800*
112900     MOVE WS-OA-ORDER-ID TO PL-ORDER-ID.
113000     COMPUTE PL-CONTAINER-SEQ =
113100         WS-SEQ-CAIXA + WS02-PL-CX-SEQ(WS-M).
113200     MOVE WS02-PL-BOX-ID(WS-M) TO PL-BOX-ID.
113300     MOVE WS02-PL-SKU(WS-M) TO PL-SKU.
113400     MOVE WS02-PL-POS-GRP(WS-M) TO PL-POSICAO.
113500     MOVE WS02-PL-TAM-GRP(WS-M) TO PL-TAMANHO.
113600     MOVE WS02-PL-ROT(WS-M) TO PL-ROT-CODE.
113700     WRITE REG-ENCAIXE.
113800     ADD 1 TO WS-OA-ITENS-COLOCADOS.
113900     ADD 1 TO WS-TOT-ITENS-COLOC.
114000*
114100 P355-FIM. EXIT.
114200*-----------------------------------------------------------------
114300*    P440 - VALIDACAO DE SEGURANCA POS-EMPACOTAMENTO. REVERIFICA
114400*    CADA PAR DE ITENS DE UMA MESMA CAIXA COM AS
114500*    REGRAS DE COMPATIBILIDADE DE TBX0300. NAO DESFAZ O ENCAIXE,
114600*    APENAS EMITE UM AVISO NO CONSOLE DO LOTE.
114700*-----------------------------------------------------------------
114800 P440-POS-VALIDA-SEGURANCA.
114900*
115000     PERFORM P442-VARRE-COLOC-I THRU P442-FIM
115100             VARYING WS-I FROM 1 BY 1
115200             UNTIL WS-I > WS02-QTD-COLOC.
115300*
115400 P440-FIM. EXIT.
115500*
115600 P442-VARRE-COLOC-I.
115700*
115800     COMPUTE WS-J-INICIO = WS-I + 1.
115900     PERFORM P444-VARRE-COLOC-J THRU P444-FIM
116000             VARYING WS-J FROM WS-J-INICIO BY 1
116100             UNTIL WS-J > WS02-QTD-COLOC.
116200*
116300 P442-FIM. EXIT.
116400*
116500 P444-VARRE-COLOC-J.
116600*
116700     IF WS02-PL-CX-SEQ(WS-I) = WS02-PL-CX-SEQ(WS-J)
116800         PERFORM P445-TESTA-PAR-CARTAO THRU P445-FIM
116900     END-IF.
117000*
117100 P444-FIM. EXIT.
117200*
117300 P445-TESTA-PAR-CARTAO.
117400*
117500     MOVE SPACES TO WS03-IT-HAZMAT-COD(1).
117600     MOVE SPACES TO WS03-IT-EMBALAGEM-COD(1).
117700     MOVE SPACES TO WS03-IT-FRAGIL(1).
117800     MOVE SPACES TO WS03-IT-HAZMAT-COD(2).
117900     MOVE SPACES TO WS03-IT-EMBALAGEM-COD(2).
118000     MOVE SPACES TO WS03-IT-FRAGIL(2).
118100     MOVE WS02-PL-SKU(WS-I) TO WS-CHAVE-BUSCA.
118200     PERFORM P150-BUSCA-PRODUTO THRU P150-FIM.
118300     IF WS-IDX-PROD NOT = 0
118400         MOVE WS-P-HAZMAT(WS-IDX-PROD)
118500             TO WS03-IT-HAZMAT-COD(1)
118600         MOVE WS-P-EMBALAGEM(WS-IDX-PROD)
118700             TO WS03-IT-EMBALAGEM-COD(1)
118800         MOVE WS-P-FRAGIL(WS-IDX-PROD)
118900             TO WS03-IT-FRAGIL(1)
119000     END-IF.
119100     MOVE WS02-PL-SKU(WS-J) TO WS-CHAVE-BUSCA.
119200     PERFORM P150-BUSCA-PRODUTO THRU P150-FIM.
119300     IF WS-IDX-PROD NOT = 0
119400         MOVE WS-P-HAZMAT(WS-IDX-PROD)
119500             TO WS03-IT-HAZMAT-COD(2)
119600         MOVE WS-P-EMBALAGEM(WS-IDX-PROD)
119700             TO WS03-IT-EMBALAGEM-COD(2)
119800         MOVE WS-P-FRAGIL(WS-IDX-PROD)
119900             TO WS03-IT-FRAGIL(2)
120000     END-IF.
120100     SET WS03-MODO-TESTA-PAR TO TRUE.
120200     MOVE 2 TO WS03-QTD-ITENS.
120300     CALL "TBX0300" USING WS-AREA0300.
120400     IF WS03-SAO-INCOMPATIVEIS
120500         DISPLAY "TBX0000-AVISO SEGURANCA PEDIDO="
120600                 WS-OA-ORDER-ID " CAIXA="
120700                 WS02-PL-CX-SEQ(WS-I) " SKU1="
120800                 WS02-PL-SKU(WS-I) " SKU2="
120900                 WS02-PL-SKU(WS-J)
121000     END-IF.
121100*
121200 P445-FIM. EXIT.
121300*-----------------------------------------------------------------
121400*    P385 - REGISTRO DE FALHA TOTAL DE UM GRUPO: UM GRUPO QUE
121500*    NAO PODE SER EMPACOTADO REPROVA O PEDIDO INTEIRO
121600*-----------------------------------------------------------------
121700 P385-GRAVA-LINHA-FALHA.
121800*
121900     MOVE WS-OA-ORDER-ID TO RS-ORDER-ID.
122000     ADD 1 TO WS-SEQ-CAIXA.
122100     MOVE WS-SEQ-CAIXA TO RS-CONTAINER-SEQ.
122200     MOVE SPACES TO RS-BOX-ID.
122300     MOVE 0 TO RS-ITEM-COUNT.
122400     MOVE 0 TO RS-UTILIZATION.
122500     MOVE 0 TO RS-REMAINING-CM3.
122600     MOVE 0 TO RS-CONTAINER-CM3.
122700     MOVE 0 TO RS-PRICE-TRY.
122800     MOVE "FAILED  " TO RS-STATUS.
122900     WRITE REG-RESULT-CX.
123000*
123100 P385-FIM. EXIT.
123200*-----------------------------------------------------------------
123300*    P390 - FECHAMENTO DO PEDIDO E LINHA DE DETALHE DO SUMARIO
123400*-----------------------------------------------------------------
123500 P390-FECHA-PEDIDO.
123600*
123700     ADD 1 TO WS-TOT-PEDIDOS-LIDOS.
123800     IF WS-PEDIDO-COM-FALHA
123900         MOVE "FAILED  " TO WS-DET-STATUS
124000         ADD 1 TO WS-TOT-PEDIDOS-FALHA
124100     ELSE
124200         IF WS-PEDIDO-TEM-PARCIAL
124300             MOVE "PARTIAL " TO WS-DET-STATUS
124400             ADD 1 TO WS-TOT-PEDIDOS-PARCIAL
124500         ELSE
124600             MOVE "PACKED  " TO WS-DET-STATUS
124700             ADD 1 TO WS-TOT-PEDIDOS-PACKED
124800         END-IF
124900     END-IF.
125000     PERFORM P395-IMPRIME-LINHA-PEDIDO THRU P395-FIM.
125100     ADD WS-OA-VALOR-TOTAL TO WS-TOT-VALOR-LOTE.
125200     ADD WS-OA-SOMA-UTIL TO WS-TOT-SOMA-UTIL.
125300     ADD WS-OA-QTD-UTIL TO WS-TOT-QTD-UTIL.
125400*
125500 P390-FIM. EXIT.
125600*
125700 P395-IMPRIME-LINHA-PEDIDO.
125800*
125900     MOVE WS-OA-ORDER-ID TO WS-DET-ORDER-ID.
126000     MOVE WS-OA-QTD-CAIXAS TO WS-DET-CARTOES.
126100     MOVE WS-OA-ITENS-COLOCADOS TO WS-DET-ITENS-COLOC.
126200     MOVE WS-OA-ITEM-COUNT TO WS-DET-ITENS-TOTAL.
126300     IF WS-OA-QTD-UTIL > 0
126400         COMPUTE WS-DET-UTIL-MEDIA ROUNDED =
126500             WS-OA-SOMA-UTIL / WS-OA-QTD-UTIL
126600     ELSE
126700         MOVE 0 TO WS-DET-UTIL-MEDIA
126800     END-IF.
126900     MOVE WS-OA-VALOR-TOTAL TO WS-DET-VALOR.
127000     WRITE FD-REG-SUMARIO FROM WS-LST-DET-PEDIDO
127100         AFTER ADVANCING 1 LINE.
127200*
127300 P395-FIM. EXIT.
127400*-----------------------------------------------------------------
127500*    P800/P900 - TOTAIS E IMPRESSAO DO SUMARIO FINAL DO LOTE
127600*-----------------------------------------------------------------
127700 P800-TOTAIS-LOTE.
127800*
127900     IF WS-TOT-QTD-UTIL > 0
128000         COMPUTE WS-TOT-MEDIA-UTIL ROUNDED =
128100             WS-TOT-SOMA-UTIL / WS-TOT-QTD-UTIL
128200     ELSE
128300         MOVE 0 TO WS-TOT-MEDIA-UTIL
128400     END-IF.
128500*
128600 P800-FIM. EXIT.
128700*
128800 P900-IMPRIME-SUMARIO.
128900*
129000     MOVE WS-TOT-PEDIDOS-LIDOS TO WS-TOT1-VAL.
129100     WRITE FD-REG-SUMARIO FROM WS-LST-TOT-1
129200         AFTER ADVANCING 2 LINES.
129300     MOVE WS-TOT-PEDIDOS-PACKED TO WS-TOT2-VAL.
129400     WRITE FD-REG-SUMARIO FROM WS-LST-TOT-2
129500         AFTER ADVANCING 1 LINE.
129600     MOVE WS-TOT-PEDIDOS-PARCIAL TO WS-TOT3-VAL.
129700     WRITE FD-REG-SUMARIO FROM WS-LST-TOT-3
129800         AFTER ADVANCING 1 LINE.
129900     MOVE WS-TOT-PEDIDOS-FALHA TO WS-TOT4-VAL.
130000     WRITE FD-REG-SUMARIO FROM WS-LST-TOT-4
130100         AFTER ADVANCING 1 LINE.
130200     MOVE WS-TOT-CAIXAS TO WS-TOT5-VAL.
130300     WRITE FD-REG-SUMARIO FROM WS-LST-TOT-5
130400         AFTER ADVANCING 1 LINE.
130500     MOVE WS-TOT-VALOR-LOTE TO WS-TOT6-VAL.
130600     WRITE FD-REG-SUMARIO FROM WS-LST-TOT-6
130700         AFTER ADVANCING 1 LINE.
130800     MOVE WS-TOT-MEDIA-UTIL TO WS-TOT7-VAL.
130900     WRITE FD-REG-SUMARIO FROM WS-LST-TOT-7
131000         AFTER ADVANCING 1 LINE.
131100*
131200 P900-FIM. EXIT.
131300*
131400 P950-ENCERRA.
131500*
131600     CLOSE ORDER-FILE.
131700     CLOSE ORDER-ITEM-FILE.
131800     CLOSE PLACEMENT-FILE.
131900     CLOSE PACK-RESULT-FILE.
132000     CLOSE SUMMARY-REPORT.
132100*
132200 P950-FIM. EXIT.
132300*-----------------------------------------------------------------
