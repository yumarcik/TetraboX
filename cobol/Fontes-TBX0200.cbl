000100*-----------------------------------------------------------------
000200*    A.RAFFUL - SISTEMA TETRABOX
000300*    ROTEIRO DE EMPACOTAMENTO MULTI-CAIXA (VARIAS ESTRATEGIAS)
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.    TBX0200.
000800 AUTHOR.        A. RAFFUL.
000900 INSTALLATION.  CPD - CENTRO DE PROCESSAMENTO DE DADOS.
001000 DATE-WRITTEN.  03/03/1992.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - LOGISTICA.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    DATA       PROG.     RC/CR     DESCRICAO
001600*    ---------- --------- --------- ------------------------------
001700*    03/03/1992 A.RAFFUL  CR-0061   VERSAO INICIAL - GREEDY-UTIL
001800*    17/07/1992 A.RAFFUL  CR-0074   ACRESC. LARGEST-FIRST
001900*    05/01/1993 M.SEIXAS  CR-0091   ACRESC. BEST-FIT REFORCADO
002000*    20/06/1993 M.SEIXAS  CR-0099   ACRESC. PACK-MULTI-CONTAINER
002100*    11/10/1995 M.SEIXAS  CR-0163   ACRESC. OPTIMAL-MULTI-PACKING
002200*    02/04/1997 J.PRADO   CR-0201   ACRESC. AGGRESSIVE-PARTIAL
002300*    08/08/1998 J.PRADO   CR-0233   REVISAO ANO 2000 - CAMPOS DATA
002400*    15/03/1999 J.PRADO   CR-0235   TESTE FINAL VIRADA DO SECULO
002500*    04/05/2004 A.RAFFUL  CR-0356   LIMITE DE 50 ITENS / 30 CAIXAS
002600*    18/06/2024 A.RAFFUL  CR-1180   REVISAO GERAL - CATALOGO TBX
002700*    11/02/2025 M.SEIXAS  CR-1245   AJUSTE SCORE BEST-FIT E OTIMO
002800*-----------------------------------------------------------------
002900*    ESTE SUBPROGRAMA RECEBE UMA LISTA DE ITENS E UMA TABELA DE
003000*    CAIXAS DISPONIVEIS E TENTA DISTRIBUI-LOS EM UMA OU MAIS
003100*    CAIXAS, DE ACORDO COM A ESTRATEGIA PEDIDA PELO CHAMADOR
003200*    (LK-ESTRATEGIA). CADA RODADA EMPACOTA UMA CAIXA DE CADA VEZ,
003300*    CHAMANDO O ROTEIRO TBX0100 (CAIXA UNICA), E RETIRA OS ITENS
003400*    JA COLOCADOS DA LISTA DE PENDENTES. SE UMA RODADA NAO
003500*    CONSEGUIR COLOCAR NENHUM ITEM, A ESTRATEGIA FALHA.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS CLASSE-NUMERICA IS "0" THRU "9"
004200     UPSI-1 IS UPSI-1-MULTICAIXA
004300         ON STATUS IS UPSI-1-DEPURA.
004400*-----------------------------------------------------------------
004500 DATA DIVISION.
004600*-----------------------------------------------------------------
004700 WORKING-STORAGE SECTION.
004800*-----------------------------------------------------------------
004900 77  WS-IDX-REM                   PIC S9(3) COMP.
005000 77  WS-IDX-REM2                  PIC S9(3) COMP.
005100 77  WS-IDX-CX                    PIC S9(3) COMP.
005200 77  WS-IDX-COLOC                 PIC S9(3) COMP.
005300 77  WS-IDX-K                     PIC S9(3) COMP.
005400 77  WS-QTD-REM                   PIC S9(3) COMP.
005500 77  WS-QTD-REM-INI                PIC S9(3) COMP.
005600 77  WS-QTD-PACK-RODADA           PIC S9(3) COMP.
005700 77  WS-RODADA                    PIC S9(3) COMP.
005800 77  WS-ESTRATEGIA-ATIVA          PIC 9.
005900 77  WS-MC-IDX-CX                 PIC S9(3) COMP.
006000 77  WS-MC-SUBSET                 PIC S9(3) COMP.
006100 77  WS-AGGR-RANK-CX               PIC S9(3) COMP.
006200 77  WS-ACHOU-CAND                PIC X.
006300     88  WS-TEM-CAND                       VALUE "S".
006400     88  WS-SEM-CAND                       VALUE "N".
006500 77  WS-CX-CABE                   PIC X.
006600     88  WS-CX-CABE-TUDO                   VALUE "S".
006700     88  WS-CX-NAO-CABE                    VALUE "N".
006800*-----------------------------------------------------------------
006900*    TABELA DE TRABALHO DOS ITENS PENDENTES DE EMPACOTAMENTO
007000*-----------------------------------------------------------------
007100 01  WS-TAB-REM.
007200     05  WS-REM OCCURS 50 TIMES.
007300         10  WS-REM-SKU          PIC X(20).
007400         10  WS-REM-DIMS-GRP.
007500             15  WS-REM-W        PIC S9(5)V9.
007600             15  WS-REM-L        PIC S9(5)V9.
007700             15  WS-REM-H        PIC S9(5)V9.
007800         10  WS-REM-DIM-TAB REDEFINES WS-REM-DIMS-GRP.
007900             15  WS-REM-DIM      PIC S9(5)V9 OCCURS 3 TIMES.
008000         10  WS-REM-PESO         PIC S9(7)V9.
008100         10  WS-REM-FRAGIL       PIC X.
008200         10  WS-REM-HAZMAT       PIC X(30).
008300         10  WS-REM-ESCORE-INV   PIC S9(9)V9999.
008400         10  FILLER              PIC X(10).
008500*-----------------------------------------------------------------
008600*    CAMPOS DE CALCULO DE SCORE E MELHOR CANDIDATO DA RODADA
008700*-----------------------------------------------------------------
008800 01  WS-CALCULO2.
008900     05  WS-VOLUME-ITEM          PIC S9(9)V99.
009000     05  WS-DENSIDADE            PIC S9(9)V9999.
009100     05  WS-ASPECTO              PIC S9(5)V9999.
009200     05  WS-MAIOR-DIM            PIC S9(5)V9.
009300     05  WS-MENOR-DIM            PIC S9(5)V9.
009400     05  WS-STACKABILITY         PIC S9V9.
009500     05  WS-VOL-CONTAINER        PIC S9(9)V99.
009600     05  WS-VOL-USADA            PIC S9(9)V99.
009700     05  WS-VOL-TOTAL-REM        PIC S9(9)V99.
009800     05  WS-VOL-UTIL             PIC S9(3)V9999.
009900     05  WS-PRECO-CX             PIC S9(7)V99.
010000     05  WS-SCORE-RODADA         PIC S9(7)V9999.
010100     05  WS-MC-SCORE             PIC S9(7)V9999.
010200     05  WS-QTD-PLACED-TESTE     PIC S9(3) COMP.
010300     05  WS-GROUND-QTD           PIC S9(3) COMP.
010400     05  WS-GROUND-RATIO         PIC S9V9999.
010500     05  WS-SOMA-Z               PIC S9(7)V9.
010600     05  WS-AVG-Z-H              PIC S9V9999.
010700     05  WS-BOUND-X              PIC S9(5)V9.
010800     05  WS-BOUND-Y              PIC S9(5)V9.
010900     05  WS-BOUND-Z              PIC S9(5)V9.
011000     05  WS-BOUND-VOL            PIC S9(9)V99.
011100     05  WS-PACK-DENSIDADE       PIC S9V9999.
011200     05  WS-RAZAO-VOL            PIC S9(3)V9999.
011300     05  WS-SIZE-APROP           PIC S9V99.
011400     05  WS-SHAPE-COMPAT         PIC S9V9999.
011500     05  WS-SHAPE-COMPAT2        PIC S9V9999.
011600     05  WS-ASPECTO-CX           PIC S9(3)V9999.
011700     05  WS-ASPECTO-MEDIO-REM    PIC S9(3)V9999.
011800     05  WS-STABILITY-SCORE      PIC S9V9999.
011900     05  WS-TOTAL-CAIXAS-USADAS  PIC S9(3) COMP.
012000     05  WS-TOTAL-PRECO          PIC S9(9)V99.
012100     05  WS-MELHOR-PRECO         PIC S9(9)V99.
012200     05  WS-MELHOR-ESTRAT        PIC 9.
012300     05  WS-PRECO-BASE           PIC S9(7)V99.
012400     05  WS-RANK-CX              PIC S9(3) COMP.
012500     05  WS-ACHOU-RANK           PIC X.
012600         88  WS-RANK-ACHADO                VALUE "S".
012700         88  WS-RANK-NAO-ACHADO             VALUE "N".
012800     05  FILLER                  PIC X(06).
012900*-----------------------------------------------------------------
013000*    3 CANDIDATOS ALTERNATIVOS ARMAZENADOS PARA A PACK-MULTI-
013100*    CONTAINER (COPIA DAS SAIDAS DE CADA UMA DAS 3 ESTRATEGIAS)
013200*-----------------------------------------------------------------
013300 01  WS-TAB-CANDPM.
013400     05  WS-SLOT-PM              PIC 9 COMP.
013500     05  WS-CANDPM OCCURS 3 TIMES.
013600         10  WS-CPM-SUCESSO      PIC X.
013700         10  WS-CPM-PRECO        PIC S9(9)V99.
013800         10  FILLER              PIC X(05).
013900*-----------------------------------------------------------------
014000*    TABELA DOS TAMANHOS DE PREFIXO DA AGGRESSIVE-PARTIAL, GRAVADA
014100*    COMO LITERAL E REDEFINIDA COMO TABELA DE INDICES (CR-0201)
014200*-----------------------------------------------------------------
014300 01  WS-TAB-PREFIXOS-LIT.
014400     05  FILLER                  PIC X(16)
014500                                 VALUE "1210080604030201".
014600 01  WS-TAB-PREFIXOS REDEFINES WS-TAB-PREFIXOS-LIT.
014700     05  WS-PREFIXO              PIC 99 OCCURS 8 TIMES.
014800 01  WS-TAB-ORDCX.
014900     05  WS-ORDCX OCCURS 30 TIMES.
015000         10  WS-OC-IDX           PIC S9(3) COMP.
015100         10  WS-OC-VOL-INV       PIC S9(9)V99.
015200         10  FILLER              PIC X(03).
015300*-----------------------------------------------------------------
015400*    ORDENACAO DAS CAIXAS POR PRECO/VOLUME CRESCENTE, USADA PELA
015500*    AGGRESSIVE-PARTIAL PARA QUE O CORTE POR SCORE > 0.60 SEMPRE
015600*    EXPERIMENTE PRIMEIRO A CAIXA MAIS BARATA POR CM3 (CR-1247)
015700*-----------------------------------------------------------------
015800 01  WS-TAB-ORDCX-PPV.
015900     05  WS-ORDCX-PPV OCCURS 30 TIMES.
016000         10  WS-OCP-IDX          PIC S9(3) COMP.
016100         10  WS-OCP-PRECO-VOL    PIC S9(7)V9999.
016200         10  FILLER              PIC X(03).
016300 01  WS-AGGR-CONTROLE.
016400     05  WS-AGGR-IDX-PREF        PIC 9 COMP.
016500     05  WS-AGGR-TAM-GRUPO       PIC S9(3) COMP.
016600     05  WS-AGGR-QTD-RODADAS     PIC S9(3) COMP.
016700     05  WS-AGGR-QTD-PLACED-TOT  PIC S9(3) COMP.
016800     05  WS-AGGR-MULT            PIC S9V99.
016900     05  FILLER                  PIC X(06).
017000*-----------------------------------------------------------------
017100*    AREA DE COMUNICACAO COM O ROTEIRO DE CAIXA UNICA (TBX0100),
017200*    NO MESMO LAYOUT DA LINKAGE SECTION DAQUELE SUBPROGRAMA
017300*-----------------------------------------------------------------
017400 01  WS-AREA0100.
017500     05  WS0100-CX-W             PIC S9(5)V9.
017600     05  WS0100-CX-L             PIC S9(5)V9.
017700     05  WS0100-CX-H             PIC S9(5)V9.
017800     05  WS0100-QTD-ITENS        PIC S9(3) COMP.
017900     05  WS0100-TAB-ITENS OCCURS 50 TIMES.
018000         10  WS0100-IT-SKU       PIC X(20).
018100         10  WS0100-IT-DIMS-GRP.
018200             15  WS0100-IT-W     PIC S9(5)V9.
018300             15  WS0100-IT-L     PIC S9(5)V9.
018400             15  WS0100-IT-H     PIC S9(5)V9.
018500         10  WS0100-IT-DIM-TAB REDEFINES WS0100-IT-DIMS-GRP.
018600             15  WS0100-IT-DIM   PIC S9(5)V9 OCCURS 3 TIMES.
018700         10  WS0100-IT-PESO      PIC S9(7)V9.
018800         10  WS0100-IT-FRAGIL    PIC X.
018900         10  WS0100-IT-HAZMAT    PIC X(30).
019000     05  WS0100-QTD-COLOCADOS    PIC S9(3) COMP.
019100     05  WS0100-TAB-POS OCCURS 50 TIMES.
019200         10  WS0100-PS-SKU       PIC X(20).
019300         10  WS0100-PS-POS-GRP.
019400             15  WS0100-PS-X     PIC S9(5)V9.
019500             15  WS0100-PS-Y     PIC S9(5)V9.
019600             15  WS0100-PS-Z     PIC S9(5)V9.
019700         10  WS0100-PS-POS-TAB REDEFINES WS0100-PS-POS-GRP.
019800             15  WS0100-PS-POS   PIC S9(5)V9 OCCURS 3 TIMES.
019900         10  WS0100-PS-TAM-GRP.
020000             15  WS0100-PS-W     PIC S9(5)V9.
020100             15  WS0100-PS-L     PIC S9(5)V9.
020200             15  WS0100-PS-H     PIC S9(5)V9.
020300         10  WS0100-PS-TAM-TAB REDEFINES WS0100-PS-TAM-GRP.
020400             15  WS0100-PS-DIM   PIC S9(5)V9 OCCURS 3 TIMES.
020500         10  WS0100-PS-ROT       PIC 9.
020600     05  WS0100-RETORNO          PIC 9.
020700         88  WS0100-TUDO-OK               VALUE 0.
020800         88  WS0100-FALHOU                VALUE 1.
020900     05  FILLER                  PIC X(10).
021000*-----------------------------------------------------------------
021100 LINKAGE SECTION.
021200*-----------------------------------------------------------------
021300 01  LK-AREA0200.
021400     05  LK-ESTRATEGIA           PIC 9.
021500         88  LK-EST-GREEDY                VALUE 1.
021600         88  LK-EST-LARGEST               VALUE 2.
021700         88  LK-EST-BESTFIT               VALUE 3.
021800         88  LK-EST-MULTI                 VALUE 4.
021900         88  LK-EST-OPTIMAL               VALUE 5.
022000         88  LK-EST-AGRESSIVA             VALUE 6.
022100     05  LK-QTD-CAIXAS           PIC S9(3) COMP.
022200     05  LK-TAB-CAIXAS OCCURS 30 TIMES.
022300         10  LK-CX-BOX-ID        PIC X(20).
022400         10  LK-CX-DIMS-GRP.
022500             15  LK-CX-W         PIC S9(5)V9.
022600             15  LK-CX-L         PIC S9(5)V9.
022700             15  LK-CX-H         PIC S9(5)V9.
022800         10  LK-CX-DIM-TAB REDEFINES LK-CX-DIMS-GRP.
022900             15  LK-CX-DIM       PIC S9(5)V9 OCCURS 3 TIMES.
023000         10  LK-CX-MAX-PESO      PIC S9(7)V9.
023100         10  LK-CX-PRECO         PIC S9(7)V99.
023200         10  FILLER              PIC X(05).
023300     05  LK-QTD-ITENS            PIC S9(3) COMP.
023400     05  LK-TAB-ITENS OCCURS 50 TIMES.
023500         10  LK-IT-SKU           PIC X(20).
023600         10  LK-IT-DIMS-GRP.
023700             15  LK-IT-W         PIC S9(5)V9.
023800             15  LK-IT-L         PIC S9(5)V9.
023900             15  LK-IT-H         PIC S9(5)V9.
024000         10  LK-IT-DIM-TAB REDEFINES LK-IT-DIMS-GRP.
024100             15  LK-IT-DIM       PIC S9(5)V9 OCCURS 3 TIMES.
024200         10  LK-IT-PESO          PIC S9(7)V9.
024300         10  LK-IT-FRAGIL        PIC X.
024400         10  LK-IT-HAZMAT        PIC X(30).
024500     05  LK-QTD-RESULT           PIC S9(3) COMP.
024600     05  LK-TAB-RESULT OCCURS 30 TIMES.
024700         10  LK-RS-BOX-ID        PIC X(20).
024800         10  LK-RS-QTD-ITENS     PIC S9(3) COMP.
024900         10  LK-RS-UTILIZACAO    PIC S9(3)V9999.
025000         10  LK-RS-PRECO         PIC S9(7)V99.
025100         10  FILLER              PIC X(05).
025200     05  LK-QTD-COLOC            PIC S9(3) COMP.
025300     05  LK-TAB-COLOC OCCURS 200 TIMES.
025400         10  LK-PL-CX-SEQ        PIC S9(3) COMP.
025500         10  LK-PL-BOX-ID        PIC X(20).
025600         10  LK-PL-SKU           PIC X(20).
025700         10  LK-PL-POS-GRP.
025800             15  LK-PL-X         PIC S9(5)V9.
025900             15  LK-PL-Y         PIC S9(5)V9.
026000             15  LK-PL-Z         PIC S9(5)V9.
026100         10  LK-PL-POS-TAB REDEFINES LK-PL-POS-GRP.
026200             15  LK-PL-POS       PIC S9(5)V9 OCCURS 3 TIMES.
026300         10  LK-PL-TAM-GRP.
026400             15  LK-PL-W         PIC S9(5)V9.
026500             15  LK-PL-L         PIC S9(5)V9.
026600             15  LK-PL-H         PIC S9(5)V9.
026700         10  LK-PL-TAM-TAB REDEFINES LK-PL-TAM-GRP.
026800             15  LK-PL-DIM       PIC S9(5)V9 OCCURS 3 TIMES.
026900         10  LK-PL-ROT           PIC 9.
027000         10  FILLER              PIC X(05).
027100     05  LK-RETORNO              PIC 9.
027200         88  LK-SUCESSO                   VALUE 0.
027300         88  LK-FALHOU                    VALUE 1.
027400     05  FILLER                  PIC X(10).
027500*-----------------------------------------------------------------
027600 PROCEDURE DIVISION USING LK-AREA0200.
027700*-----------------------------------------------------------------
027800 P000-PRINCIPAL.
027900*
028000     MOVE 0                      TO LK-QTD-RESULT.
028100     MOVE 0                      TO LK-QTD-COLOC.
028200     SET LK-SUCESSO              TO TRUE.
028300*
028400     EVALUATE TRUE
028500         WHEN LK-EST-GREEDY
028600             PERFORM P100-INICIALIZA-REM THRU P100-FIM
028700             PERFORM P200-GREEDY-MAX-UTIL THRU P200-FIM
028800         WHEN LK-EST-LARGEST
028900             PERFORM P100-INICIALIZA-REM THRU P100-FIM
029000             PERFORM P300-LARGEST-FIRST THRU P300-FIM
029100         WHEN LK-EST-BESTFIT
029200             PERFORM P100-INICIALIZA-REM THRU P100-FIM
029300             PERFORM P400-BEST-FIT THRU P400-FIM
029400         WHEN LK-EST-MULTI
029500             PERFORM P500-PACK-MULTI THRU P500-FIM
029600         WHEN LK-EST-OPTIMAL
029700             PERFORM P100-INICIALIZA-REM THRU P100-FIM
029800             PERFORM P700-OPTIMAL-MULTI THRU P700-FIM
029900         WHEN LK-EST-AGRESSIVA
030000             PERFORM P100-INICIALIZA-REM THRU P100-FIM
030100             PERFORM P800-AGGRESSIVE-PARTIAL THRU P800-FIM
030200         WHEN OTHER
030300             SET LK-FALHOU        TO TRUE
030400     END-EVALUATE.
030500*
030600     GOBACK.
030700*
030800 P000-FIM. EXIT.
030900*-----------------------------------------------------------------
031000*    P100 - COPIA OS ITENS DE ENTRADA PARA A TABELA DE PENDENTES
031100*-----------------------------------------------------------------
031200 P100-INICIALIZA-REM.
031300*
031400     MOVE LK-QTD-ITENS            TO WS-QTD-REM.
031500     PERFORM P110-COPIA-ITEM
031600             VARYING WS-IDX-REM FROM 1 BY 1
031700             UNTIL WS-IDX-REM > WS-QTD-REM.
031800*
031900 P100-FIM. EXIT.
032000*
032100 P110-COPIA-ITEM.
032200*
032300     MOVE LK-IT-SKU(WS-IDX-REM)   TO WS-REM-SKU(WS-IDX-REM).
032400     MOVE LK-IT-W(WS-IDX-REM)     TO WS-REM-W(WS-IDX-REM).
032500     MOVE LK-IT-L(WS-IDX-REM)     TO WS-REM-L(WS-IDX-REM).
032600     MOVE LK-IT-H(WS-IDX-REM)     TO WS-REM-H(WS-IDX-REM).
032700     MOVE LK-IT-PESO(WS-IDX-REM)  TO WS-REM-PESO(WS-IDX-REM).
032800     MOVE LK-IT-FRAGIL(WS-IDX-REM) TO WS-REM-FRAGIL(WS-IDX-REM).
032900     MOVE LK-IT-HAZMAT(WS-IDX-REM) TO WS-REM-HAZMAT(WS-IDX-REM).
033000*
033100 P110-FIM. EXIT.
033200*-----------------------------------------------------------------
033300*    P200 - GREEDY-MAX-UTILIZATION: A CADA RODADA REORDENA OS
033400*    PENDENTES PELO SCORE DE DENSIDADE DE VOLUME E ESCOLHE A
033500*    CAIXA QUE MAXIMIZA O SCORE DE UTILIZACAO (CR-0061)
033600*-----------------------------------------------------------------
033700 P200-GREEDY-MAX-UTIL.
033800*
033900     MOVE 1                       TO WS-ESTRATEGIA-ATIVA.
034000     PERFORM P205-RODADA-GREEDY THRU P205-FIM
034100             UNTIL WS-QTD-REM = 0 OR LK-FALHOU.
034200*
034300 P200-FIM. EXIT.
034400*
034500 P205-RODADA-GREEDY.
034600*
034700     PERFORM P210-ORDENA-REM-DENSIDADE THRU P210-FIM.
034800     PERFORM P600-EMPACOTA-RODADA THRU P600-FIM.
034900*
035000 P205-FIM. EXIT.
035100*
035200 P210-ORDENA-REM-DENSIDADE.
035300*
035400     PERFORM P220-CALCULA-DENSIDADE
035500             VARYING WS-IDX-REM FROM 1 BY 1
035600             UNTIL WS-IDX-REM > WS-QTD-REM.
035700     SORT WS-REM
035800         ON ASCENDING KEY WS-REM-ESCORE-INV.
035900*
036000 P210-FIM. EXIT.
036100*
036200 P220-CALCULA-DENSIDADE.
036300*
036400     COMPUTE WS-VOLUME-ITEM = WS-REM-W(WS-IDX-REM)
036500                             * WS-REM-L(WS-IDX-REM)
036600                             * WS-REM-H(WS-IDX-REM).
036700     IF WS-REM-PESO(WS-IDX-REM) > 0
036800         COMPUTE WS-DENSIDADE =
036900             WS-VOLUME-ITEM / WS-REM-PESO(WS-IDX-REM)
037000     ELSE
037100         MOVE WS-VOLUME-ITEM      TO WS-DENSIDADE
037200     END-IF.
037300     PERFORM P230-ASPECTO-STACK THRU P230-FIM.
037400     COMPUTE WS-REM-ESCORE-INV(WS-IDX-REM) =
037500         0 - ((WS-DENSIDADE * WS-STACKABILITY) / WS-ASPECTO).
037600*
037700 P220-FIM. EXIT.
037800*
037900 P230-ASPECTO-STACK.
038000*
038100     MOVE WS-REM-DIM(WS-IDX-REM 1) TO WS-MAIOR-DIM WS-MENOR-DIM.
038200     IF WS-REM-DIM(WS-IDX-REM 2) > WS-MAIOR-DIM
038300         MOVE WS-REM-DIM(WS-IDX-REM 2) TO WS-MAIOR-DIM
038400     END-IF.
038500     IF WS-REM-DIM(WS-IDX-REM 2) < WS-MENOR-DIM
038600         MOVE WS-REM-DIM(WS-IDX-REM 2) TO WS-MENOR-DIM
038700     END-IF.
038800     IF WS-REM-DIM(WS-IDX-REM 3) > WS-MAIOR-DIM
038900         MOVE WS-REM-DIM(WS-IDX-REM 3) TO WS-MAIOR-DIM
039000     END-IF.
039100     IF WS-REM-DIM(WS-IDX-REM 3) < WS-MENOR-DIM
039200         MOVE WS-REM-DIM(WS-IDX-REM 3) TO WS-MENOR-DIM
039300     END-IF.
039400     IF WS-MENOR-DIM > 0
039500         COMPUTE WS-ASPECTO = WS-MAIOR-DIM / WS-MENOR-DIM
039600     ELSE
039700         MOVE 1                   TO WS-ASPECTO
039800     END-IF.
039900     IF WS-REM-FRAGIL(WS-IDX-REM) = "Y"
040000         MOVE 0.3                 TO WS-STACKABILITY
040100     ELSE
040200         IF WS-REM-HAZMAT(WS-IDX-REM) NOT = SPACES
040300             MOVE 0.5             TO WS-STACKABILITY
040400         ELSE
040500             MOVE 1.0             TO WS-STACKABILITY
040600         END-IF
040700     END-IF.
040800*
040900 P230-FIM. EXIT.
041000*-----------------------------------------------------------------
041100*    P300 - LARGEST-FIRST: CAIXAS EM ORDEM DECRESCENTE DE VOLUME;
041200*    A CADA RODADA FICA COM A CAIXA DE MAIOR ITENS/PRECO (CR-0074)
041300*-----------------------------------------------------------------
041400 P300-LARGEST-FIRST.
041500*
041600     MOVE 2                       TO WS-ESTRATEGIA-ATIVA.
041700     PERFORM P310-ORDENA-CAIXAS-VOL THRU P310-FIM.
041800     PERFORM P600-EMPACOTA-RODADA THRU P600-FIM
041900             UNTIL WS-QTD-REM = 0 OR LK-FALHOU.
042000*
042100 P300-FIM. EXIT.
042200*
042300 P310-ORDENA-CAIXAS-VOL.
042400*
042500     PERFORM P315-CALCULA-VOL-CX
042600             VARYING WS-IDX-CX FROM 1 BY 1
042700             UNTIL WS-IDX-CX > LK-QTD-CAIXAS.
042800     SORT WS-ORDCX
042900         ON ASCENDING KEY WS-OC-VOL-INV.
043000*
043100 P310-FIM. EXIT.
043200*
043300 P315-CALCULA-VOL-CX.
043400*
043500     MOVE WS-IDX-CX                TO WS-OC-IDX(WS-IDX-CX).
043600     COMPUTE WS-OC-VOL-INV(WS-IDX-CX) =
043700         0 - (LK-CX-W(WS-IDX-CX) * LK-CX-L(WS-IDX-CX)
043800                                  * LK-CX-H(WS-IDX-CX)).
043900*
044000 P315-FIM. EXIT.
044100*-----------------------------------------------------------------
044200*    P400 - BEST-FIT: A CADA RODADA FICA COM A CAIXA DE MELHOR
044300*    SCORE COMBINADO (UTILIZACAO/FORMA/ESTABILIDADE) (CR-0091)
044400*-----------------------------------------------------------------
044500 P400-BEST-FIT.
044600*
044700     MOVE 3                       TO WS-ESTRATEGIA-ATIVA.
044800     PERFORM P600-EMPACOTA-RODADA THRU P600-FIM
044900             UNTIL WS-QTD-REM = 0 OR LK-FALHOU.
045000*
045100 P400-FIM. EXIT.
045200*-----------------------------------------------------------------
045300*    P500 - PACK-MULTI-CONTAINER: RODA AS TRES ESTRATEGIAS ACIMA
045400*    E FICA COM A DE MENOR PRECO TOTAL DE CAIXAS (CR-0099)
045500*-----------------------------------------------------------------
045600 P500-PACK-MULTI.
045700*
045800     MOVE 0                       TO WS-MELHOR-PRECO.
045900     MOVE 0                       TO WS-MELHOR-ESTRAT.
046000*
046100     PERFORM P100-INICIALIZA-REM THRU P100-FIM.
046200     SET LK-SUCESSO               TO TRUE.
046300     PERFORM P200-GREEDY-MAX-UTIL THRU P200-FIM.
046400     MOVE 1                       TO WS-SLOT-PM.
046500     PERFORM P510-GUARDA-CANDIDATO THRU P510-FIM.
046600*
046700     PERFORM P100-INICIALIZA-REM THRU P100-FIM.
046800     MOVE 0                       TO LK-QTD-RESULT LK-QTD-COLOC.
046900     SET LK-SUCESSO               TO TRUE.
047000     PERFORM P300-LARGEST-FIRST THRU P300-FIM.
047100     MOVE 2                       TO WS-SLOT-PM.
047200     PERFORM P510-GUARDA-CANDIDATO THRU P510-FIM.
047300*
047400     PERFORM P100-INICIALIZA-REM THRU P100-FIM.
047500     MOVE 0                       TO LK-QTD-RESULT LK-QTD-COLOC.
047600     SET LK-SUCESSO               TO TRUE.
047700     PERFORM P400-BEST-FIT THRU P400-FIM.
047800     MOVE 3                       TO WS-SLOT-PM.
047900     PERFORM P510-GUARDA-CANDIDATO THRU P510-FIM.
048000*
048100     PERFORM P520-ESCOLHE-CANDIDATO THRU P520-FIM.
048200*
048300 P500-FIM. EXIT.
048400*
048500 P510-GUARDA-CANDIDATO.
048600*
048700     IF LK-SUCESSO
048800         MOVE "S"                 TO WS-CPM-SUCESSO(WS-SLOT-PM)
048900         COMPUTE WS-TOTAL-PRECO = 0
049000         PERFORM P515-SOMA-PRECO
049100                 VARYING WS-IDX-K FROM 1 BY 1
049200                 UNTIL WS-IDX-K > LK-QTD-RESULT
049300         MOVE WS-TOTAL-PRECO       TO WS-CPM-PRECO(WS-SLOT-PM)
049400     ELSE
049500         MOVE "N"                 TO WS-CPM-SUCESSO(WS-SLOT-PM)
049600     END-IF.
049700*
049800 P510-FIM. EXIT.
049900*
050000 P515-SOMA-PRECO.
050100*
050200     ADD LK-RS-PRECO(WS-IDX-K)    TO WS-TOTAL-PRECO.
050300*
050400 P515-FIM. EXIT.
050500*
050600 P520-ESCOLHE-CANDIDATO.
050700*
050800     SET LK-FALHOU                TO TRUE.
050900     MOVE 999999999               TO WS-MELHOR-PRECO.
051000     PERFORM P525-COMPARA-CAND
051100             VARYING WS-IDX-K FROM 1 BY 1
051200             UNTIL WS-IDX-K > 3.
051300*
051400     IF WS-MELHOR-ESTRAT = 1
051500         PERFORM P100-INICIALIZA-REM THRU P100-FIM
051600         SET LK-SUCESSO            TO TRUE
051700         MOVE 0                    TO LK-QTD-RESULT LK-QTD-COLOC
051800         PERFORM P200-GREEDY-MAX-UTIL THRU P200-FIM
051900     END-IF.
052000     IF WS-MELHOR-ESTRAT = 2
052100         PERFORM P100-INICIALIZA-REM THRU P100-FIM
052200         SET LK-SUCESSO            TO TRUE
052300         MOVE 0                    TO LK-QTD-RESULT LK-QTD-COLOC
052400         PERFORM P300-LARGEST-FIRST THRU P300-FIM
052500     END-IF.
052600     IF WS-MELHOR-ESTRAT = 3
052700         PERFORM P100-INICIALIZA-REM THRU P100-FIM
052800         SET LK-SUCESSO            TO TRUE
052900         MOVE 0                    TO LK-QTD-RESULT LK-QTD-COLOC
053000         PERFORM P400-BEST-FIT THRU P400-FIM
053100     END-IF.
053200*
053300 P520-FIM. EXIT.
053400*
053500 P525-COMPARA-CAND.
053600*
053700     IF WS-CPM-SUCESSO(WS-IDX-K) = "S"
053800        AND WS-CPM-PRECO(WS-IDX-K) < WS-MELHOR-PRECO
053900         MOVE WS-CPM-PRECO(WS-IDX-K) TO WS-MELHOR-PRECO
054000         MOVE WS-IDX-K                TO WS-MELHOR-ESTRAT
054100         SET LK-SUCESSO               TO TRUE
054200     END-IF.
054300*
054400 P525-FIM. EXIT.
054500*-----------------------------------------------------------------
054600*    P600 - EXECUTA UMA RODADA GENERICA: TESTA TODAS AS CAIXAS
054700*    DISPONIVEIS, PARA CADA UMA ACHA O MAIOR PREFIXO DA LISTA DE
054800*    PENDENTES QUE CABE (CHAMANDO TBX0100), CALCULA O SCORE
054900*    CONFORME A ESTRATEGIA ATIVA E FICA COM A MELHOR CAIXA
055000*-----------------------------------------------------------------
055100 P600-EMPACOTA-RODADA.
055200*
055300     SET WS-SEM-CAND              TO TRUE.
055400     MOVE 0                       TO WS-MC-SCORE.
055500     MOVE 0                       TO WS-MC-IDX-CX.
055600     MOVE 0                       TO WS-MC-SUBSET.
055700     PERFORM P610-TESTA-CAIXA
055800             VARYING WS-IDX-CX FROM 1 BY 1
055900             UNTIL WS-IDX-CX > LK-QTD-CAIXAS.
056000*
056100     IF WS-SEM-CAND
056200         SET LK-FALHOU            TO TRUE
056300     ELSE
056400         PERFORM P680-COMMIT-RODADA THRU P680-FIM
056500     END-IF.
056600*
056700 P600-FIM. EXIT.
056800*
056900 P610-TESTA-CAIXA.
057000*
057100     MOVE WS-QTD-REM              TO WS-QTD-PLACED-TESTE.
057200     SET WS-CX-NAO-CABE           TO TRUE.
057300     PERFORM P615-TENTA-SUBCONJUNTO
057400             UNTIL WS-CX-CABE-TUDO OR WS-QTD-PLACED-TESTE = 0.
057500*
057600     IF WS-QTD-PLACED-TESTE > 0
057700         PERFORM P620-CALCULA-SCORE THRU P620-FIM
057800         IF WS-SEM-CAND OR WS-SCORE-RODADA > WS-MC-SCORE
057900             SET WS-TEM-CAND       TO TRUE
058000             MOVE WS-SCORE-RODADA  TO WS-MC-SCORE
058100             MOVE WS-IDX-CX        TO WS-MC-IDX-CX
058200             MOVE WS-QTD-PLACED-TESTE TO WS-MC-SUBSET
058300         END-IF
058400     END-IF.
058500*
058600 P610-FIM. EXIT.
058700*
058800 P615-TENTA-SUBCONJUNTO.
058900*
059000     MOVE LK-CX-W(WS-IDX-CX)      TO WS0100-CX-W.
059100     MOVE LK-CX-L(WS-IDX-CX)      TO WS0100-CX-L.
059200     MOVE LK-CX-H(WS-IDX-CX)      TO WS0100-CX-H.
059300     MOVE WS-QTD-PLACED-TESTE     TO WS0100-QTD-ITENS.
059400     PERFORM P616-COPIA-P-TBX0100
059500             VARYING WS-IDX-REM2 FROM 1 BY 1
059600             UNTIL WS-IDX-REM2 > WS-QTD-PLACED-TESTE.
059700*
059800     CALL "TBX0100" USING WS-AREA0100.
059900*
060000     IF WS0100-TUDO-OK
060100         SET WS-CX-CABE-TUDO      TO TRUE
060200     ELSE
060300         SUBTRACT 1               FROM WS-QTD-PLACED-TESTE
060400     END-IF.
060500*
060600 P615-FIM. EXIT.
060700*
060800 P616-COPIA-P-TBX0100.
060900*
061000     MOVE WS-REM-SKU(WS-IDX-REM2) TO WS0100-IT-SKU(WS-IDX-REM2).
061100     MOVE WS-REM-W(WS-IDX-REM2)   TO WS0100-IT-W(WS-IDX-REM2).
061200     MOVE WS-REM-L(WS-IDX-REM2)   TO WS0100-IT-L(WS-IDX-REM2).
061300     MOVE WS-REM-H(WS-IDX-REM2)   TO WS0100-IT-H(WS-IDX-REM2).
061400     MOVE WS-REM-PESO(WS-IDX-REM2) TO WS0100-IT-PESO(WS-IDX-REM2).
061500     MOVE WS-REM-FRAGIL(WS-IDX-REM2)
061600                             TO WS0100-IT-FRAGIL(WS-IDX-REM2).
061700     MOVE WS-REM-HAZMAT(WS-IDX-REM2)
061800                             TO WS0100-IT-HAZMAT(WS-IDX-REM2).
061900*
062000 P616-FIM. EXIT.
062100*-----------------------------------------------------------------
062200*    P620 - CALCULA O SCORE DA CAIXA/SUBCONJUNTO CORRENTES
062300*    CONFORME A ESTRATEGIA ATIVA (VOLUME-DENSIDADE, ITENS/PRECO
062400*    OU BEST-FIT REFORCADO)
062500*-----------------------------------------------------------------
062600 P620-CALCULA-SCORE.
062700*
062800     COMPUTE WS-VOL-CONTAINER = LK-CX-W(WS-IDX-CX)
062900                               * LK-CX-L(WS-IDX-CX)
063000                               * LK-CX-H(WS-IDX-CX).
063100     MOVE LK-CX-PRECO(WS-IDX-CX)  TO WS-PRECO-CX.
063200     PERFORM P625-SOMA-VOL-USADA
063300             VARYING WS-IDX-REM2 FROM 1 BY 1
063400             UNTIL WS-IDX-REM2 > WS-QTD-PLACED-TESTE.
063500     PERFORM P626-SOMA-VOL-TOTAL
063600             VARYING WS-IDX-REM2 FROM 1 BY 1
063700             UNTIL WS-IDX-REM2 > WS-QTD-REM.
063800*
063900     IF WS-VOL-CONTAINER > 0
064000         COMPUTE WS-VOL-UTIL = WS-VOL-USADA / WS-VOL-CONTAINER
064100     ELSE
064200         MOVE 0                   TO WS-VOL-UTIL
064300     END-IF.
064400     IF WS-VOL-UTIL > 1
064500         MOVE 1                   TO WS-VOL-UTIL
064600     END-IF.
064700     MOVE WS-PRECO-CX             TO WS-PRECO-BASE.
064800     IF WS-PRECO-BASE = 0
064900         MOVE 1                   TO WS-PRECO-BASE
065000     END-IF.
065100*
065200     EVALUATE WS-ESTRATEGIA-ATIVA
065300         WHEN 1
065400             COMPUTE WS-SCORE-RODADA =
065500                 (50 * WS-VOL-UTIL)
065600               + (30 * (WS-VOL-USADA / WS-VOL-TOTAL-REM))
065700               + (15 * (WS-QTD-PLACED-TESTE / WS-QTD-REM))
065800               + (0.01 * (WS-VOL-USADA / WS-PRECO-BASE))
065900         WHEN 2
066000             COMPUTE WS-SCORE-RODADA =
066100                 WS-QTD-PLACED-TESTE / WS-PRECO-BASE
066200             PERFORM P621-ACHA-RANK THRU P621-FIM
066300             COMPUTE WS-SCORE-RODADA =
066400                 WS-SCORE-RODADA - (WS-RANK-CX * 0.0001)
066500         WHEN 3
066600             PERFORM P630-BEST-FIT-SCORE THRU P630-FIM
066700     END-EVALUATE.
066800*
066900 P620-FIM. EXIT.
067000*
067100 P625-SOMA-VOL-USADA.
067200*
067300     IF WS-IDX-REM2 = 1
067400         MOVE 0                   TO WS-VOL-USADA
067500     END-IF.
067600     COMPUTE WS-VOL-USADA = WS-VOL-USADA
067700         + (WS-REM-W(WS-IDX-REM2) * WS-REM-L(WS-IDX-REM2)
067800                                   * WS-REM-H(WS-IDX-REM2)).
067900*
068000 P625-FIM. EXIT.
068100*
068200 P626-SOMA-VOL-TOTAL.
068300*
068400     IF WS-IDX-REM2 = 1
068500         MOVE 0                   TO WS-VOL-TOTAL-REM
068600     END-IF.
068700     COMPUTE WS-VOL-TOTAL-REM = WS-VOL-TOTAL-REM
068800         + (WS-REM-W(WS-IDX-REM2) * WS-REM-L(WS-IDX-REM2)
068900                                   * WS-REM-H(WS-IDX-REM2)).
069000     IF WS-VOL-TOTAL-REM = 0
069100         MOVE 1                   TO WS-VOL-TOTAL-REM
069200     END-IF.
069300*
069400 P626-FIM. EXIT.
069500*-----------------------------------------------------------------
069600*    P621 - LOCALIZA A POSICAO (RANK) DA CAIXA CORRENTE NA TABELA
069700*    ORDENADA POR VOLUME DECRESCENTE, PARA DESEMPATE DA
069800*    LARGEST-FIRST (CR-0074)
069900*-----------------------------------------------------------------
070000 P621-ACHA-RANK.
070100*
070200     SET WS-RANK-NAO-ACHADO       TO TRUE.
070300     MOVE LK-QTD-CAIXAS            TO WS-RANK-CX.
070400     PERFORM P622-COMPARA-RANK
070500             VARYING WS-IDX-K FROM 1 BY 1
070600             UNTIL WS-IDX-K > LK-QTD-CAIXAS OR WS-RANK-ACHADO.
070700*
070800 P621-FIM. EXIT.
070900*
071000 P622-COMPARA-RANK.
071100*
071200     IF WS-OC-IDX(WS-IDX-K) = WS-IDX-CX
071300         MOVE WS-IDX-K             TO WS-RANK-CX
071400         SET WS-RANK-ACHADO        TO TRUE
071500     END-IF.
071600*
071700 P622-FIM. EXIT.
071800*-----------------------------------------------------------------
071900*    P630 - SCORE BEST-FIT REFORCADO: COMBINA UTILIZACAO, FORMA,
072000*    ESTABILIDADE, DENSIDADE DE OCUPACAO E ADEQUACAO DE TAMANHO
072100*    (CR-0091/CR-1245)
072200*-----------------------------------------------------------------
072300 P630-BEST-FIT-SCORE.
072400*
072500     MOVE 0                       TO WS-GROUND-QTD.
072600     MOVE 0                       TO WS-SOMA-Z.
072700     MOVE 0                       TO WS-BOUND-X.
072800     MOVE 0                       TO WS-BOUND-Y.
072900     MOVE 0                       TO WS-BOUND-Z.
073000     PERFORM P635-ACUMULA-PLACE
073100             VARYING WS-IDX-REM2 FROM 1 BY 1
073200             UNTIL WS-IDX-REM2 > WS-QTD-PLACED-TESTE.
073300*
073400     IF WS-QTD-PLACED-TESTE > 0
073500         COMPUTE WS-GROUND-RATIO =
073600             WS-GROUND-QTD / WS-QTD-PLACED-TESTE
073700         COMPUTE WS-AVG-Z-H = (WS-SOMA-Z / WS-QTD-PLACED-TESTE)
073800                             / LK-CX-H(WS-IDX-CX)
073900     ELSE
074000         MOVE 0                   TO WS-GROUND-RATIO
074100         MOVE 0                   TO WS-AVG-Z-H
074200     END-IF.
074300     COMPUTE WS-STABILITY-SCORE =
074400         0.5 + (0.4 * WS-GROUND-RATIO) + (0.1 * (1 - WS-AVG-Z-H)).
074500     IF WS-STABILITY-SCORE > 1
074600         MOVE 1                   TO WS-STABILITY-SCORE
074700     END-IF.
074800*
074900     COMPUTE WS-BOUND-VOL = WS-BOUND-X * WS-BOUND-Y * WS-BOUND-Z.
075000     IF WS-BOUND-VOL > 0
075100         COMPUTE WS-PACK-DENSIDADE = WS-VOL-USADA / WS-BOUND-VOL
075200     ELSE
075300         MOVE 0                   TO WS-PACK-DENSIDADE
075400     END-IF.
075500*
075600     COMPUTE WS-RAZAO-VOL = WS-VOL-TOTAL-REM / WS-VOL-CONTAINER.
075700     EVALUATE TRUE
075800         WHEN WS-RAZAO-VOL < 0.5   MOVE 0.3 TO WS-SIZE-APROP
075900         WHEN WS-RAZAO-VOL < 0.8   MOVE 0.9 TO WS-SIZE-APROP
076000         WHEN WS-RAZAO-VOL < 1.2   MOVE 1.0 TO WS-SIZE-APROP
076100         WHEN WS-RAZAO-VOL < 1.5   MOVE 0.7 TO WS-SIZE-APROP
076200         WHEN OTHER                MOVE 0.2 TO WS-SIZE-APROP
076300     END-EVALUATE.
076400*
076500     MOVE LK-CX-W(WS-IDX-CX)      TO WS-MAIOR-DIM WS-MENOR-DIM.
076600     IF LK-CX-L(WS-IDX-CX) > WS-MAIOR-DIM
076700         MOVE LK-CX-L(WS-IDX-CX)  TO WS-MAIOR-DIM
076800     END-IF.
076900     IF LK-CX-L(WS-IDX-CX) < WS-MENOR-DIM
077000         MOVE LK-CX-L(WS-IDX-CX)  TO WS-MENOR-DIM
077100     END-IF.
077200     IF WS-MENOR-DIM > 0
077300         COMPUTE WS-ASPECTO-CX = WS-MAIOR-DIM / WS-MENOR-DIM
077400     ELSE
077500         MOVE 1                   TO WS-ASPECTO-CX
077600     END-IF.
077700     PERFORM P640-ASPECTO-MEDIO-REM THRU P640-FIM.
077800     IF WS-ASPECTO-CX > WS-ASPECTO-MEDIO-REM
077900         COMPUTE WS-SHAPE-COMPAT = 1 -
078000             ((WS-ASPECTO-CX - WS-ASPECTO-MEDIO-REM)
078100              / WS-ASPECTO-CX)
078200     ELSE
078300         IF WS-ASPECTO-MEDIO-REM > 0
078400             COMPUTE WS-SHAPE-COMPAT = 1 -
078500              ((WS-ASPECTO-MEDIO-REM - WS-ASPECTO-CX)
078600               / WS-ASPECTO-MEDIO-REM)
078700         ELSE
078800             MOVE 0.5             TO WS-SHAPE-COMPAT
078900         END-IF
079000     END-IF.
079100     IF WS-SHAPE-COMPAT < 0
079200         MOVE 0                   TO WS-SHAPE-COMPAT
079300     END-IF.
079400*
079500     COMPUTE WS-SCORE-RODADA =
079600         (40 * WS-VOL-UTIL) + (25 * WS-SHAPE-COMPAT)
079700       + (20 * WS-STABILITY-SCORE) + (10 * WS-PACK-DENSIDADE)
079800       + (5 * WS-SIZE-APROP).
079900*
080000 P630-FIM. EXIT.
080100*
080200 P635-ACUMULA-PLACE.
080300*
080400     IF WS0100-PS-Z(WS-IDX-REM2) = 0
080500         ADD 1                    TO WS-GROUND-QTD
080600     END-IF.
080700     ADD WS0100-PS-Z(WS-IDX-REM2) TO WS-SOMA-Z.
080800     IF (WS0100-PS-X(WS-IDX-REM2) + WS0100-PS-W(WS-IDX-REM2))
080900             > WS-BOUND-X
081000         COMPUTE WS-BOUND-X =
081100             WS0100-PS-X(WS-IDX-REM2) + WS0100-PS-W(WS-IDX-REM2)
081200     END-IF.
081300     IF (WS0100-PS-Y(WS-IDX-REM2) + WS0100-PS-L(WS-IDX-REM2))
081400             > WS-BOUND-Y
081500         COMPUTE WS-BOUND-Y =
081600             WS0100-PS-Y(WS-IDX-REM2) + WS0100-PS-L(WS-IDX-REM2)
081700     END-IF.
081800     IF (WS0100-PS-Z(WS-IDX-REM2) + WS0100-PS-H(WS-IDX-REM2))
081900             > WS-BOUND-Z
082000         COMPUTE WS-BOUND-Z =
082100             WS0100-PS-Z(WS-IDX-REM2) + WS0100-PS-H(WS-IDX-REM2)
082200     END-IF.
082300*
082400 P635-FIM. EXIT.
082500*
082600 P640-ASPECTO-MEDIO-REM.
082700*
082800     MOVE 0                        TO WS-ASPECTO-MEDIO-REM.
082900     PERFORM P645-SOMA-ASPECTO-ITEM
083000             VARYING WS-IDX-REM2 FROM 1 BY 1
083100             UNTIL WS-IDX-REM2 > WS-QTD-PLACED-TESTE.
083200     IF WS-QTD-PLACED-TESTE > 0
083300         COMPUTE WS-ASPECTO-MEDIO-REM =
083400             WS-ASPECTO-MEDIO-REM / WS-QTD-PLACED-TESTE
083500     END-IF.
083600*
083700 P640-FIM. EXIT.
083800*
083900 P645-SOMA-ASPECTO-ITEM.
084000*
084100     MOVE WS-REM-W(WS-IDX-REM2)    TO WS-MAIOR-DIM WS-MENOR-DIM.
084200     IF WS-REM-L(WS-IDX-REM2) > WS-MAIOR-DIM
084300         MOVE WS-REM-L(WS-IDX-REM2) TO WS-MAIOR-DIM
084400     END-IF.
084500     IF WS-REM-L(WS-IDX-REM2) < WS-MENOR-DIM
084600         MOVE WS-REM-L(WS-IDX-REM2) TO WS-MENOR-DIM
084700     END-IF.
084800     IF WS-MENOR-DIM > 0
084900         COMPUTE WS-ASPECTO-MEDIO-REM =
085000             WS-ASPECTO-MEDIO-REM + (WS-MAIOR-DIM / WS-MENOR-DIM)
085100     ELSE
085200         ADD 1                     TO WS-ASPECTO-MEDIO-REM
085300     END-IF.
085400*
085500 P645-FIM. EXIT.
085600*-----------------------------------------------------------------
085700*    P680 - GRAVA NA SAIDA A CAIXA VENCEDORA DA RODADA E RETIRA
085800*    OS ITENS COLOCADOS DA LISTA DE PENDENTES
085900*-----------------------------------------------------------------
086000 P680-COMMIT-RODADA.
086100*
086200     MOVE LK-CX-W(WS-MC-IDX-CX)   TO WS0100-CX-W.
086300     MOVE LK-CX-L(WS-MC-IDX-CX)   TO WS0100-CX-L.
086400     MOVE LK-CX-H(WS-MC-IDX-CX)   TO WS0100-CX-H.
086500     MOVE WS-MC-SUBSET             TO WS0100-QTD-ITENS.
086600     PERFORM P616-COPIA-P-TBX0100
086700             VARYING WS-IDX-REM2 FROM 1 BY 1
086800             UNTIL WS-IDX-REM2 > WS-MC-SUBSET.
086900     CALL "TBX0100" USING WS-AREA0100.
087000*
087100     ADD 1                        TO LK-QTD-RESULT.
087200     MOVE LK-CX-BOX-ID(WS-MC-IDX-CX)
087300                             TO LK-RS-BOX-ID(LK-QTD-RESULT).
087400     MOVE WS-MC-SUBSET
087500                             TO LK-RS-QTD-ITENS(LK-QTD-RESULT).
087600     MOVE LK-CX-PRECO(WS-MC-IDX-CX)
087700                             TO LK-RS-PRECO(LK-QTD-RESULT).
087800     COMPUTE WS-VOL-CONTAINER = LK-CX-W(WS-MC-IDX-CX)
087900                               * LK-CX-L(WS-MC-IDX-CX)
088000                               * LK-CX-H(WS-MC-IDX-CX).
088100     PERFORM P625-SOMA-VOL-USADA
088200             VARYING WS-IDX-REM2 FROM 1 BY 1
088300             UNTIL WS-IDX-REM2 > WS-MC-SUBSET.
088400     IF WS-VOL-CONTAINER > 0
088500         COMPUTE LK-RS-UTILIZACAO(LK-QTD-RESULT)
088600             ROUNDED = WS-VOL-USADA / WS-VOL-CONTAINER
088700     ELSE
088800         MOVE 0
088900                   TO LK-RS-UTILIZACAO(LK-QTD-RESULT)
089000     END-IF.
089100     IF LK-RS-UTILIZACAO(LK-QTD-RESULT) > 1
089200         MOVE 1
089300                   TO LK-RS-UTILIZACAO(LK-QTD-RESULT)
089400     END-IF.
089500*
089600     PERFORM P685-GRAVA-COLOCACAO
089700             VARYING WS-IDX-REM2 FROM 1 BY 1
089800             UNTIL WS-IDX-REM2 > WS-MC-SUBSET.
089900*
090000     PERFORM P690-COMPACTA-REM THRU P690-FIM.
090100*
090200 P680-FIM. EXIT.
090300*
090400 P685-GRAVA-COLOCACAO.
090500*
090600     ADD 1                        TO LK-QTD-COLOC.
090700     MOVE LK-QTD-RESULT            TO LK-PL-CX-SEQ(LK-QTD-COLOC).
090800     MOVE LK-CX-BOX-ID(WS-MC-IDX-CX)
090900                             TO LK-PL-BOX-ID(LK-QTD-COLOC).
091000     MOVE WS0100-PS-SKU(WS-IDX-REM2) TO LK-PL-SKU(LK-QTD-COLOC).
091100     MOVE WS0100-PS-X(WS-IDX-REM2)   TO LK-PL-X(LK-QTD-COLOC).
091200     MOVE WS0100-PS-Y(WS-IDX-REM2)   TO LK-PL-Y(LK-QTD-COLOC).
091300     MOVE WS0100-PS-Z(WS-IDX-REM2)   TO LK-PL-Z(LK-QTD-COLOC).
091400     MOVE WS0100-PS-W(WS-IDX-REM2)   TO LK-PL-W(LK-QTD-COLOC).
091500     MOVE WS0100-PS-L(WS-IDX-REM2)   TO LK-PL-L(LK-QTD-COLOC).
091600     MOVE WS0100-PS-H(WS-IDX-REM2)   TO LK-PL-H(LK-QTD-COLOC).
091700     MOVE WS0100-PS-ROT(WS-IDX-REM2) TO LK-PL-ROT(LK-QTD-COLOC).
091800*
091900 P685-FIM. EXIT.
092000*
092100 P690-COMPACTA-REM.
092200*
092300     SUBTRACT WS-MC-SUBSET         FROM WS-QTD-REM.
092400     IF WS-QTD-REM > 0
092500         PERFORM P695-DESLOCA-REM
092600                 VARYING WS-IDX-REM FROM 1 BY 1
092700                 UNTIL WS-IDX-REM > WS-QTD-REM
092800     END-IF.
092900*
093000 P690-FIM. EXIT.
093100*
093200 P695-DESLOCA-REM.
093300*
093400     COMPUTE WS-IDX-REM2 = WS-IDX-REM + WS-MC-SUBSET.
093500     MOVE WS-REM-SKU(WS-IDX-REM2)   TO WS-REM-SKU(WS-IDX-REM).
093600     MOVE WS-REM-W(WS-IDX-REM2)     TO WS-REM-W(WS-IDX-REM).
093700     MOVE WS-REM-L(WS-IDX-REM2)     TO WS-REM-L(WS-IDX-REM).
093800     MOVE WS-REM-H(WS-IDX-REM2)     TO WS-REM-H(WS-IDX-REM).
093900     MOVE WS-REM-PESO(WS-IDX-REM2)  TO WS-REM-PESO(WS-IDX-REM).
094000     MOVE WS-REM-FRAGIL(WS-IDX-REM2) TO WS-REM-FRAGIL(WS-IDX-REM).
094100     MOVE WS-REM-HAZMAT(WS-IDX-REM2) TO WS-REM-HAZMAT(WS-IDX-REM).
094200*
094300 P695-FIM. EXIT.
094400*-----------------------------------------------------------------
094500*    P700 - OPTIMAL-MULTI-PACKING: TENTA PRIMEIRO UMA UNICA CAIXA
094600*    INTELIGENTE PARA TODOS OS ITENS; SE NAO COUBER, CAI PARA A
094700*    ROTINA GREEDY-MAX-UTIL COMO ALTERNATIVA MULTI-CAIXA (CR-0163)
094800*-----------------------------------------------------------------
094900 P700-OPTIMAL-MULTI.
095000*
095100     SET WS-SEM-CAND               TO TRUE.
095200     PERFORM P710-TESTA-CX-UNICA
095300             VARYING WS-IDX-CX FROM 1 BY 1
095400             UNTIL WS-IDX-CX > LK-QTD-CAIXAS.
095500*
095600     IF WS-TEM-CAND
095700         MOVE WS-QTD-REM            TO WS-MC-SUBSET
095800         PERFORM P680-COMMIT-RODADA THRU P680-FIM
095900     ELSE
096000         PERFORM P200-GREEDY-MAX-UTIL THRU P200-FIM
096100     END-IF.
096200*
096300 P700-FIM. EXIT.
096400*
096500 P710-TESTA-CX-UNICA.
096600*
096700     COMPUTE WS-VOL-CONTAINER = LK-CX-W(WS-IDX-CX)
096800                               * LK-CX-L(WS-IDX-CX)
096900                               * LK-CX-H(WS-IDX-CX).
097000     PERFORM P626-SOMA-VOL-TOTAL
097100             VARYING WS-IDX-REM2 FROM 1 BY 1
097200             UNTIL WS-IDX-REM2 > WS-QTD-REM.
097300*
097400     IF WS-VOL-CONTAINER < (0.8 * WS-VOL-TOTAL-REM)
097500         GO TO P710-FIM
097600     END-IF.
097700*
097800     MOVE LK-CX-W(WS-IDX-CX)       TO WS0100-CX-W.
097900     MOVE LK-CX-L(WS-IDX-CX)       TO WS0100-CX-L.
098000     MOVE LK-CX-H(WS-IDX-CX)       TO WS0100-CX-H.
098100     MOVE WS-QTD-REM                TO WS0100-QTD-ITENS.
098200     PERFORM P616-COPIA-P-TBX0100
098300             VARYING WS-IDX-REM2 FROM 1 BY 1
098400             UNTIL WS-IDX-REM2 > WS-QTD-REM.
098500     CALL "TBX0100" USING WS-AREA0100.
098600*
098700     IF WS0100-TUDO-OK
098800         COMPUTE WS-RAZAO-VOL =
098900             WS-VOL-TOTAL-REM / WS-VOL-CONTAINER
099000         EVALUATE TRUE
099100             WHEN WS-VOL-CONTAINER > (3 * WS-VOL-TOTAL-REM)
099200                 MOVE 0.2 TO WS-SIZE-APROP
099300             WHEN WS-VOL-CONTAINER > (2 * WS-VOL-TOTAL-REM)
099400                 MOVE 0.5 TO WS-SIZE-APROP
099500             WHEN WS-VOL-CONTAINER < (1.05 * WS-VOL-TOTAL-REM)
099600                 MOVE 1.5 TO WS-SIZE-APROP
099700             WHEN WS-VOL-CONTAINER < (1.2 * WS-VOL-TOTAL-REM)
099800                 MOVE 1.3 TO WS-SIZE-APROP
099900             WHEN OTHER
100000                 MOVE 1.0 TO WS-SIZE-APROP
100100         END-EVALUATE
100200         COMPUTE WS-VOL-UTIL = WS-VOL-TOTAL-REM / WS-VOL-CONTAINER
100300         PERFORM P712-CALCULA-SHAPE-COMPAT2 THRU P712-FIM
100400         COMPUTE WS-SCORE-RODADA =
100500             (60 * WS-VOL-UTIL) + (25 * WS-SIZE-APROP) + 10
100600           + (5 * WS-SHAPE-COMPAT2)
100700         IF WS-SEM-CAND OR WS-SCORE-RODADA > WS-MC-SCORE
100800             SET WS-TEM-CAND        TO TRUE
100900             MOVE WS-SCORE-RODADA   TO WS-MC-SCORE
101000             MOVE WS-IDX-CX         TO WS-MC-IDX-CX
101100         END-IF
101200     END-IF.
101300*
101400 P710-FIM. EXIT.
101500*-----------------------------------------------------------------
101600*    P712 - COMPATIBILIDADE DE FORMA (VERSAO CX-UNICA) ENTRE A
101700*    CAIXA CANDIDATA E A MEDIA DE ASPECTO DOS ITENS RESTANTES,
101800*    COM PISO 0.5 (DIFERE DO PISO 0 DO P630) - CR-1246
101900*-----------------------------------------------------------------
102000 P712-CALCULA-SHAPE-COMPAT2.
102100*
102200     MOVE LK-CX-W(WS-IDX-CX)      TO WS-MAIOR-DIM WS-MENOR-DIM.
102300     IF LK-CX-L(WS-IDX-CX) > WS-MAIOR-DIM
102400         MOVE LK-CX-L(WS-IDX-CX)  TO WS-MAIOR-DIM
102500     END-IF.
102600     IF LK-CX-L(WS-IDX-CX) < WS-MENOR-DIM
102700         MOVE LK-CX-L(WS-IDX-CX)  TO WS-MENOR-DIM
102800     END-IF.
102900     IF WS-MENOR-DIM > 0
103000         COMPUTE WS-ASPECTO-CX = WS-MAIOR-DIM / WS-MENOR-DIM
103100     ELSE
103200         MOVE 1                   TO WS-ASPECTO-CX
103300     END-IF.
103400     MOVE WS-QTD-REM               TO WS-QTD-PLACED-TESTE.
103500     PERFORM P640-ASPECTO-MEDIO-REM THRU P640-FIM.
103600     IF WS-ASPECTO-CX > WS-ASPECTO-MEDIO-REM
103700         COMPUTE WS-SHAPE-COMPAT2 = 1 -
103800             ((WS-ASPECTO-CX - WS-ASPECTO-MEDIO-REM)
103900              / WS-ASPECTO-CX)
104000     ELSE
104100         IF WS-ASPECTO-MEDIO-REM > 0
104200             COMPUTE WS-SHAPE-COMPAT2 = 1 -
104300                 ((WS-ASPECTO-MEDIO-REM - WS-ASPECTO-CX)
104400                  / WS-ASPECTO-MEDIO-REM)
104500         ELSE
104600             MOVE 0.5             TO WS-SHAPE-COMPAT2
104700         END-IF
104800     END-IF.
104900     IF WS-SHAPE-COMPAT2 < 0.5
105000         MOVE 0.5                 TO WS-SHAPE-COMPAT2
105100     END-IF.
105200*
105300 P712-FIM. EXIT.
105400*-----------------------------------------------------------------
105500*    P800 - AGGRESSIVE-PARTIAL: PROCURA EM CADA RODADA GRUPOS-
105600*    PREFIXO DECRESCENTES (12,10,8,6,4,3,2,1) DA LISTA ORDENADA
105700*    POR VOLUME, TESTANDO AS CAIXAS EM ORDEM CRESCENTE DE PRECO/
105800*    CM3 (WS-TAB-ORDCX-PPV), E ACEITA O PRIMEIRO GRUPO/CAIXA COM
105900*    SCORE > 0.60, EXIGINDO UTILIZACAO MINIMA DE 40% (CR-1247)
106000*-----------------------------------------------------------------
106100 P800-AGGRESSIVE-PARTIAL.
106200*
106300     PERFORM P805-CALCULA-VOL-ITEM
106400             VARYING WS-IDX-REM FROM 1 BY 1
106500             UNTIL WS-IDX-REM > WS-QTD-REM.
106600     SORT WS-REM ON ASCENDING KEY WS-REM-ESCORE-INV.
106700     PERFORM P807-CALCULA-PPV-CX
106800             VARYING WS-IDX-CX FROM 1 BY 1
106900             UNTIL WS-IDX-CX > LK-QTD-CAIXAS.
107000     SORT WS-ORDCX-PPV
107100         ON ASCENDING KEY WS-OCP-PRECO-VOL.
107200     MOVE 0                        TO WS-AGGR-QTD-PLACED-TOT.
107300     MOVE WS-QTD-REM                TO WS-QTD-REM-INI.
107400     MOVE 10                       TO WS-AGGR-QTD-RODADAS.
107500     IF WS-QTD-REM < 10
107600         MOVE WS-QTD-REM            TO WS-AGGR-QTD-RODADAS
107700     END-IF.
107800*
107900     PERFORM P810-RODADA-AGRESSIVA
108000             VARYING WS-RODADA FROM 1 BY 1
108100             UNTIL WS-RODADA > WS-AGGR-QTD-RODADAS
108200                OR WS-QTD-REM = 0.
108300*
108400     COMPUTE WS-RAZAO-VOL = WS-QTD-REM-INI * 0.05.
108500     IF WS-AGGR-QTD-PLACED-TOT >= 1
108600        AND WS-AGGR-QTD-PLACED-TOT >= WS-RAZAO-VOL
108700         SET LK-SUCESSO             TO TRUE
108800     ELSE
108900         SET LK-FALHOU              TO TRUE
109000     END-IF.
109100*
109200 P800-FIM. EXIT.
109300*
109400 P805-CALCULA-VOL-ITEM.
109500*
109600     COMPUTE WS-REM-ESCORE-INV(WS-IDX-REM) =
109700         WS-REM-W(WS-IDX-REM) * WS-REM-L(WS-IDX-REM)
109800                               * WS-REM-H(WS-IDX-REM).
109900*
110000 P805-FIM. EXIT.
110100*
110200 P807-CALCULA-PPV-CX.
110300*
110400     MOVE WS-IDX-CX                TO WS-OCP-IDX(WS-IDX-CX).
110500     COMPUTE WS-VOL-CONTAINER = LK-CX-W(WS-IDX-CX)
110600                               * LK-CX-L(WS-IDX-CX)
110700                               * LK-CX-H(WS-IDX-CX).
110800     IF WS-VOL-CONTAINER > 0
110900         COMPUTE WS-OCP-PRECO-VOL(WS-IDX-CX) =
111000             LK-CX-PRECO(WS-IDX-CX) / WS-VOL-CONTAINER
111100     ELSE
111200         MOVE 9999.9999            TO WS-OCP-PRECO-VOL(WS-IDX-CX)
111300     END-IF.
111400*
111500 P807-FIM. EXIT.
111600*
111700 P810-RODADA-AGRESSIVA.
111800*
111900     SET WS-SEM-CAND                TO TRUE.
112000     MOVE 0                         TO WS-MC-SCORE.
112100     PERFORM P820-TESTA-PREFIXO
112200             VARYING WS-AGGR-IDX-PREF FROM 1 BY 1
112300             UNTIL WS-AGGR-IDX-PREF > 8
112400                OR (WS-TEM-CAND AND WS-MC-SCORE > 0.60).
112500*
112600     IF WS-TEM-CAND
112700         PERFORM P680-COMMIT-RODADA THRU P680-FIM
112800         ADD WS-MC-SUBSET            TO WS-AGGR-QTD-PLACED-TOT
112900     ELSE
113000         IF WS-QTD-REM > 0
113100             MOVE 1                   TO WS-MC-SUBSET
113200             PERFORM P695-DESLOCA-REM
113300                     VARYING WS-IDX-REM FROM 1 BY 1
113400                     UNTIL WS-IDX-REM > WS-QTD-REM - 1
113500             SUBTRACT 1              FROM WS-QTD-REM
113600         END-IF
113700     END-IF.
113800*
113900 P810-FIM. EXIT.
114000*
114100 P820-TESTA-PREFIXO.
114200*
114300     MOVE WS-PREFIXO(WS-AGGR-IDX-PREF) TO WS-AGGR-TAM-GRUPO.
114400     IF WS-AGGR-TAM-GRUPO > WS-QTD-REM
114500         GO TO P820-FIM
114600     END-IF.
114700*
114800     PERFORM P830-TESTA-CX-PREFIXO
114900             VARYING WS-AGGR-RANK-CX FROM 1 BY 1
115000             UNTIL WS-AGGR-RANK-CX > LK-QTD-CAIXAS
115100                OR (WS-TEM-CAND AND WS-MC-SCORE > 0.60).
115200*
115300 P820-FIM. EXIT.
115400*
115500 P830-TESTA-CX-PREFIXO.
115600*
115700     MOVE WS-OCP-IDX(WS-AGGR-RANK-CX) TO WS-IDX-CX.
115800     MOVE LK-CX-W(WS-IDX-CX)        TO WS0100-CX-W.
115900     MOVE LK-CX-L(WS-IDX-CX)        TO WS0100-CX-L.
116000     MOVE LK-CX-H(WS-IDX-CX)        TO WS0100-CX-H.
116100     MOVE WS-AGGR-TAM-GRUPO          TO WS0100-QTD-ITENS.
116200     PERFORM P616-COPIA-P-TBX0100
116300             VARYING WS-IDX-REM2 FROM 1 BY 1
116400             UNTIL WS-IDX-REM2 > WS-AGGR-TAM-GRUPO.
116500     CALL "TBX0100" USING WS-AREA0100.
116600*
116700     IF WS0100-FALHOU
116800         GO TO P830-FIM
116900     END-IF.
117000*
117100     COMPUTE WS-VOL-CONTAINER = LK-CX-W(WS-IDX-CX)
117200                               * LK-CX-L(WS-IDX-CX)
117300                               * LK-CX-H(WS-IDX-CX).
117400     MOVE WS-AGGR-TAM-GRUPO          TO WS-QTD-PLACED-TESTE.
117500     PERFORM P625-SOMA-VOL-USADA
117600             VARYING WS-IDX-REM2 FROM 1 BY 1
117700             UNTIL WS-IDX-REM2 > WS-AGGR-TAM-GRUPO.
117800     IF WS-VOL-CONTAINER > 0
117900         COMPUTE WS-VOL-UTIL = WS-VOL-USADA / WS-VOL-CONTAINER
118000     ELSE
118100         MOVE 0                     TO WS-VOL-UTIL
118200     END-IF.
118300     IF WS-VOL-UTIL < 0.40
118400         GO TO P830-FIM
118500     END-IF.
118600*
118700     COMPUTE WS-SCORE-RODADA =
118800         (WS-VOL-UTIL * 0.85) + 0.15.
118900     MOVE 1.0                        TO WS-AGGR-MULT.
119000     EVALUATE TRUE
119100         WHEN WS-VOL-UTIL >= 0.80    MOVE 1.5 TO WS-AGGR-MULT
119200         WHEN WS-VOL-UTIL >= 0.70    MOVE 1.3 TO WS-AGGR-MULT
119300         WHEN WS-VOL-UTIL >= 0.60    MOVE 1.2 TO WS-AGGR-MULT
119400     END-EVALUATE.
119500     COMPUTE WS-SCORE-RODADA = WS-SCORE-RODADA * WS-AGGR-MULT.
119600     IF LK-CX-PRECO(WS-IDX-CX) > 50 AND WS-VOL-UTIL < 0.75
119700         COMPUTE WS-SCORE-RODADA = WS-SCORE-RODADA * 0.8
119800     END-IF.
119900*
120000     IF WS-SEM-CAND OR WS-SCORE-RODADA > WS-MC-SCORE
120100         SET WS-TEM-CAND              TO TRUE
120200         MOVE WS-SCORE-RODADA         TO WS-MC-SCORE
120300         MOVE WS-IDX-CX                TO WS-MC-IDX-CX
120400         MOVE WS-AGGR-TAM-GRUPO        TO WS-MC-SUBSET
120500     END-IF.
120600*
120700 P830-FIM. EXIT.
120800*-----------------------------------------------------------------
120900 END PROGRAM TBX0200.
