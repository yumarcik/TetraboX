000100*-----------------------------------------------------------------
000200*    A.RAFFUL - SISTEMA TETRABOX
000300*    LOTE DE ATRIBUICAO DE CAIXA POR PRODUTO (1 P/ 1)
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.    TBX0500.
000800 AUTHOR.        A. RAFFUL.
000900 INSTALLATION.  CPD - CENTRO DE PROCESSAMENTO DE DADOS.
001000 DATE-WRITTEN.  14/05/1994.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - LOGISTICA.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    DATA       PROG.     RC/CR     DESCRICAO
001600*    ---------- --------- --------- ------------------------------
001700*    14/05/1994 A.RAFFUL  CR-0092   VERSAO INICIAL ATRIBUICAO 1X1
001800*    09/12/1996 A.RAFFUL  CR-0179   BUSCA POR VOL/PRECO CRESCENTE
001900*    11/11/1997 M.SEIXAS  CR-0201   PROTECAO CONTRA DIVISOR ZERO
002000*    08/08/1998 J.PRADO   CR-0233   REVISAO ANO 2000 - CAMPOS DATA
002100*    15/03/1999 J.PRADO   CR-0235   TESTE FINAL VIRADA DO SECULO
002200*    18/06/2024 A.RAFFUL  CR-1180   CONVERSAO P/ CATALOGO TETRABOX
002300*    02/09/2024 A.RAFFUL  CR-1197   REGRAS DE RESTRICAO USO/HAZMAT
002400*    11/02/2025 M.SEIXAS  CR-1244   BLOCO SUMARIO DE ATRIBUICAO
002500*-----------------------------------------------------------------
002600*    LOTE DE ATRIBUICAO INDIVIDUAL: LE O CATALOGO DE PRODUTOS EM
002700*    SEQUENCIA E, PARA CADA PRODUTO, PROCURA NA TABELA DE CAIXAS
002800*    (ORDENADA POR VOLUME/PRECO CRESCENTE) A PRIMEIRA CAIXA COM
002900*    ESTOQUE QUE PASSE NAS CINCO RESTRICOES DE ENCAIXE. BAIXA O
003000*    ESTOQUE DA CAIXA ESCOLHIDA E GRAVA UM REGISTRO DE ATRIBUICAO.
003100*    AO FINAL, ACRESCENTA O BLOCO SUMARIO DE ATRIBUICAO AO
003200*    RELATORIO GERADO PELO LOTE PRINCIPAL (TBX0000).
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASSE-NUMERICA IS "0" THRU "9"
004000     UPSI-0 IS UPSI-0-MODO-TESTE
004100         ON STATUS IS UPSI-0-ATIVA.
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PRODUCT-MASTER ASSIGN TO "PRODUTOMS"
004600         ORGANIZATION   IS LINE SEQUENTIAL
004700         ACCESS         IS SEQUENTIAL
004800         FILE STATUS    IS WS-FS-PRODUTO.
004900*
005000     SELECT CONTAINER-MASTER ASSIGN TO "CAIXAMS"
005100         ORGANIZATION   IS LINE SEQUENTIAL
005200         ACCESS         IS SEQUENTIAL
005300         FILE STATUS    IS WS-FS-CAIXA.
005400*
005500     SELECT ASSIGNMENT-FILE ASSIGN TO "ATRIBUMS"
005600         ORGANIZATION   IS LINE SEQUENTIAL
005700         ACCESS         IS SEQUENTIAL
005800         FILE STATUS    IS WS-FS-ATRIB.
005900*
006000     SELECT SUMMARY-REPORT ASSIGN TO "SUMARIO1"
006100         ORGANIZATION   IS LINE SEQUENTIAL
006200         ACCESS         IS SEQUENTIAL
006300         FILE STATUS    IS WS-FS-SUMARIO.
006400*-----------------------------------------------------------------
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  PRODUCT-MASTER.
006900     COPY "Copybooks\Produto.cpy".
007000*
007100 FD  CONTAINER-MASTER.
007200     COPY "Copybooks\Caixa.cpy".
007300*
007400 FD  ASSIGNMENT-FILE.
007500     COPY "Copybooks\Atribuic.cpy".
007600*
007700 FD  SUMMARY-REPORT.
007800 01  FD-REG-SUMARIO                  PIC X(132).
007900*-----------------------------------------------------------------
008000 WORKING-STORAGE SECTION.
008100*-----------------------------------------------------------------
008200 01  WS-TAB-CAIXAS-ATRIB.
008300     05  WS-CXO OCCURS 30 TIMES
008400             ASCENDING KEY IS WS-CXO-VOL WS-CXO-PRECO
008500             INDEXED BY WS-CXOX.
008600         10  WS-CXO-BOX-ID        PIC X(20).
008700         10  WS-CXO-DIM-GRP.
008800             15  WS-CXO-W         PIC S9(5)V9.
008900             15  WS-CXO-L         PIC S9(5)V9.
009000             15  WS-CXO-H         PIC S9(5)V9.
009100         10  WS-CXO-DIM-TAB REDEFINES WS-CXO-DIM-GRP.
009200             15  WS-CXO-DIM       PIC S9(5)V9 OCCURS 3 TIMES.
009300         10  WS-CXO-TARE          PIC S9(7)V9.
009400         10  WS-CXO-MAX-PESO      PIC S9(7)V9.
009500         10  WS-CXO-MATERIAL      PIC X(12).
009600         10  WS-CXO-USAGE         PIC X(12).
009700         10  WS-CXO-PRECO         PIC S9(7)V99.
009800         10  WS-CXO-STOCK         PIC S9(5).
009900         10  WS-CXO-VOL           PIC S9(9)V99.
010000         10  FILLER               PIC X(05).
010100     05  FILLER                   PIC X(08).
010200*
010300 01  WS-DIM-ORDENADAS.
010400     05  WS-PD-SORT-GRP.
010500         10  WS-PD-SORT PIC S9(5)V9 OCCURS 3 TIMES.
010600     05  WS-PD-SORT-NOME REDEFINES WS-PD-SORT-GRP.
010700         10  WS-PD-MENOR          PIC S9(5)V9.
010800         10  WS-PD-MEDIO          PIC S9(5)V9.
010900         10  WS-PD-MAIOR          PIC S9(5)V9.
011000     05  WS-CD-SORT-GRP.
011100         10  WS-CD-SORT PIC S9(5)V9 OCCURS 3 TIMES.
011200     05  WS-CD-SORT-NOME REDEFINES WS-CD-SORT-GRP.
011300         10  WS-CD-MENOR          PIC S9(5)V9.
011400         10  WS-CD-MEDIO          PIC S9(5)V9.
011500         10  WS-CD-MAIOR          PIC S9(5)V9.
011600     05  WS-TROCA-TEMP            PIC S9(5)V9.
011700     05  FILLER                   PIC X(08).
011800*
011900 77  WS-I                         PIC S9(3) COMP.
012000 77  WS-QTD-CAIXAS-CAT            PIC S9(3) COMP.
012100 77  WS-J-INICIO                  PIC S9(3) COMP.
012200 77  WS-IDX-CAIXA-ACHADA          PIC S9(3) COMP.
012300 77  WS-PESO-TOTAL                PIC S9(7)V9.
012400 77  WS-VOL-PRODUTO                PIC S9(9)V99.
012500 77  WS-CX-OK-SW                  PIC X.
012600     88  WS-CX-PASSA-RESTRICAO             VALUE "S".
012700     88  WS-CX-REPROVADA                   VALUE "N".
012800 77  WS-EOF-PRODUTO-SW            PIC X.
012900     88  WS-EOF-PRODUTO                    VALUE "S".
013000 77  WS-EOF-CARGA-SW              PIC X.
013100     88  WS-EOF-CARGA                      VALUE "S".
013200*
013300 01  WS-TOTAIS-ATRIB.
013400     05  WS-TOT-REGISTROS         PIC S9(7) COMP.
013500     05  WS-TOT-PLACED            PIC S9(7) COMP.
013600     05  WS-TOT-SOMA-UTIL         PIC S9(9)V9999.
013700     05  WS-TOT-SOMA-PRECO        PIC S9(9)V99.
013800     05  WS-TAXA-COLOCACAO        PIC S9V999.
013900     05  WS-MEDIA-UTIL-ATRIB      PIC S9V999.
014000     05  WS-MEDIA-PRECO-ATRIB     PIC S9(7)V99.
014100     05  FILLER                   PIC X(08).
014200*
014300 77  WS-FS-PRODUTO                PIC XX.
014400     88  WS-FS-PRODUTO-OK                  VALUE "00".
014500 77  WS-FS-CAIXA                  PIC XX.
014600     88  WS-FS-CAIXA-OK                    VALUE "00".
014700 77  WS-FS-ATRIB                  PIC XX.
014800     88  WS-FS-ATRIB-OK                    VALUE "00".
014900 77  WS-FS-SUMARIO                PIC XX.
015000     88  WS-FS-SUMARIO-OK                  VALUE "00".
015100*-----------------------------------------------------------------
015200*    IMAGENS DE IMPRESSAO DO BLOCO SUMARIO DE ATRIBUICAO
015300*-----------------------------------------------------------------
015400 01  WS-LST-CAB-ATRIB                PIC X(132) VALUE
015500     "TBX0500  SISTEMA TETRABOX  SUMARIO ATRIBUICAO 1x1".
015600*
015700 01  WS-LST-ATRIB-1.
015800     05  FILLER PIC X(30) VALUE "REGISTROS PROCESSADOS.......:".
015900     05  WS-ATRIB-1-VAL           PIC ZZ,ZZ9.
016000     05  FILLER                   PIC X(96) VALUE SPACES.
016100 01  WS-LST-ATRIB-2.
016200     05  FILLER PIC X(30) VALUE "TAXA DE COLOCACAO (0.999)...:".
016300     05  WS-ATRIB-2-VAL           PIC 9.999.
016400     05  FILLER                   PIC X(98) VALUE SPACES.
016500 01  WS-LST-ATRIB-3.
016600     05  FILLER PIC X(30) VALUE "UTILIZACAO MEDIA (0.999)....:".
016700     05  WS-ATRIB-3-VAL           PIC 9.999.
016800     05  FILLER                   PIC X(98) VALUE SPACES.
016900 01  WS-LST-ATRIB-4.
017000     05  FILLER PIC X(30) VALUE "PRECO MEDIO COLOCADOS (TRY).:".
017100     05  WS-ATRIB-4-VAL           PIC Z,ZZZ,ZZ9.99.
017200     05  FILLER                   PIC X(93) VALUE SPACES.
017300*-----------------------------------------------------------------
017400 PROCEDURE DIVISION.
017500*-----------------------------------------------------------------
017600 P000-PRINCIPAL.
017700*
017800     PERFORM P100-INICIALIZA THRU P100-FIM.
017900     PERFORM P300-ATRIBUI THRU P300-FIM
018000             UNTIL WS-EOF-PRODUTO.
018100     PERFORM P800-SUMARIO THRU P800-FIM.
018200     PERFORM P950-ENCERRA THRU P950-FIM.
018300     STOP RUN.
018400*
018500 P000-FIM. EXIT.
018600*-----------------------------------------------------------------
018700 P100-INICIALIZA.
018800*
018900     PERFORM P105-ABRE-ARQUIVOS THRU P105-FIM.
019000     PERFORM P200-CARREGA-CAIXAS THRU P200-FIM.
019100     MOVE 0 TO WS-TOT-REGISTROS.
019200     MOVE 0 TO WS-TOT-PLACED.
019300     MOVE 0 TO WS-TOT-SOMA-UTIL.
019400     MOVE 0 TO WS-TOT-SOMA-PRECO.
019500     MOVE "N" TO WS-EOF-PRODUTO-SW.
019600*
019700 P100-FIM. EXIT.
019800*
019900 P105-ABRE-ARQUIVOS.
020000*
020100     OPEN INPUT PRODUCT-MASTER.
020200     IF NOT WS-FS-PRODUTO-OK
020300         DISPLAY "TBX0500-ERRO ABERTURA PRODUCT-MASTER FS="
020400                 WS-FS-PRODUTO
020500         STOP RUN
020600     END-IF.
020700     OPEN INPUT CONTAINER-MASTER.
020800     IF NOT WS-FS-CAIXA-OK
020900         DISPLAY "TBX0500-ERRO ABERTURA CONTAINER-MASTER FS="
021000                 WS-FS-CAIXA
021100         STOP RUN
021200     END-IF.
021300     OPEN OUTPUT ASSIGNMENT-FILE.
021400     IF NOT WS-FS-ATRIB-OK
021500         DISPLAY "TBX0500-ERRO ABERTURA ASSIGNMENT-FILE FS="
021600                 WS-FS-ATRIB
021700         STOP RUN
021800     END-IF.
021900     OPEN EXTEND SUMMARY-REPORT.
022000     IF NOT WS-FS-SUMARIO-OK
022100         DISPLAY "TBX0500-ERRO ABERTURA SUMMARY-REPORT FS="
022200                 WS-FS-SUMARIO
022300         STOP RUN
022400     END-IF.
022500*
022600 P105-FIM. EXIT.
022700*-----------------------------------------------------------------
022800*    P200 - CARGA DA TABELA DE CAIXAS ORDENADA POR VOLUME/PRECO
022900*-----------------------------------------------------------------
023000 P200-CARREGA-CAIXAS.
023100*
023200     MOVE 0 TO WS-QTD-CAIXAS-CAT.
023300     MOVE "N" TO WS-EOF-CARGA-SW.
023400     PERFORM P202-LE-GRAVA-CAIXA THRU P202-FIM
023500             UNTIL WS-EOF-CARGA.
023600     COMPUTE WS-J-INICIO = WS-QTD-CAIXAS-CAT + 1.
023700     PERFORM P205-MARCA-VAZIO THRU P205-FIM
023800             VARYING WS-I FROM WS-J-INICIO BY 1
023900             UNTIL WS-I > 30.
024000     SORT WS-CXO.
024100     CLOSE CONTAINER-MASTER.
024200*
024300 P200-FIM. EXIT.
024400*
024500 P202-LE-GRAVA-CAIXA.
024600*
024700     READ CONTAINER-MASTER
024800         AT END
024900             SET WS-EOF-CARGA TO TRUE
025000         NOT AT END
025100             IF WS-QTD-CAIXAS-CAT < 30
025200                 ADD 1 TO WS-QTD-CAIXAS-CAT
025300                 MOVE CN-BOX-ID
025400                     TO WS-CXO-BOX-ID(WS-QTD-CAIXAS-CAT)
025500                 MOVE CN-DIMENSOES
025600                     TO WS-CXO-DIM-GRP(WS-QTD-CAIXAS-CAT)
025700                 MOVE CN-TARE-WEIGHT-G
025800                     TO WS-CXO-TARE(WS-QTD-CAIXAS-CAT)
025900                 MOVE CN-MAX-WEIGHT-G
026000                     TO WS-CXO-MAX-PESO(WS-QTD-CAIXAS-CAT)
026100                 MOVE CN-MATERIAL
026200                     TO WS-CXO-MATERIAL(WS-QTD-CAIXAS-CAT)
026300                 MOVE CN-USAGE-LIMIT
026400                     TO WS-CXO-USAGE(WS-QTD-CAIXAS-CAT)
026500                 MOVE CN-PRICE-TRY
026600                     TO WS-CXO-PRECO(WS-QTD-CAIXAS-CAT)
026700                 MOVE CN-STOCK
026800                     TO WS-CXO-STOCK(WS-QTD-CAIXAS-CAT)
026900                 COMPUTE WS-CXO-VOL(WS-QTD-CAIXAS-CAT) ROUNDED =
027000                     CN-INNER-W-MM * CN-INNER-L-MM * CN-INNER-H-MM
027100             END-IF
027200     END-READ.
027300*
027400 P202-FIM. EXIT.
027500*
027600 P205-MARCA-VAZIO.
027700*
027800     MOVE 999999999.99 TO WS-CXO-VOL(WS-I).
027900     MOVE 0 TO WS-CXO-STOCK(WS-I).
028000*
028100 P205-FIM. EXIT.
028200*-----------------------------------------------------------------
028300*    P300 - LEITURA DO PRODUTO E ATRIBUICAO DA PRIMEIRA CAIXA
028400*    APTA, PELA ORDEM CRESCENTE DE VOLUME/PRECO
028500*-----------------------------------------------------------------
028600 P300-ATRIBUI.
028700*
028800     READ PRODUCT-MASTER
028900         AT END
029000             SET WS-EOF-PRODUTO TO TRUE
029100         NOT AT END
029200             ADD 1 TO WS-TOT-REGISTROS
029300             PERFORM P310-ORDENA-DIM-PRODUTO THRU P310-FIM
029400             MOVE 0 TO WS-IDX-CAIXA-ACHADA
029500             PERFORM P320-TESTA-CAIXA THRU P320-FIM
029600                 VARYING WS-I FROM 1 BY 1
029700                 UNTIL WS-I > WS-QTD-CAIXAS-CAT
029800                    OR WS-IDX-CAIXA-ACHADA NOT = 0
029900             IF WS-IDX-CAIXA-ACHADA NOT = 0
030000                 PERFORM P330-GRAVA-ATRIBUICAO-OK THRU P330-FIM
030100             ELSE
030200                 PERFORM P335-GRAVA-ATRIBUICAO-FALHA THRU P335-FIM
030300             END-IF
030400     END-READ.
030500*
030600 P300-FIM. EXIT.
030700*
030800 P310-ORDENA-DIM-PRODUTO.
030900*
031000     MOVE PR-DIM(1) TO WS-PD-SORT(1).
031100     MOVE PR-DIM(2) TO WS-PD-SORT(2).
031200     MOVE PR-DIM(3) TO WS-PD-SORT(3).
031300     IF WS-PD-SORT(1) > WS-PD-SORT(2)
031400         MOVE WS-PD-SORT(1) TO WS-TROCA-TEMP
031500         MOVE WS-PD-SORT(2) TO WS-PD-SORT(1)
031600         MOVE WS-TROCA-TEMP TO WS-PD-SORT(2)
031700     END-IF.
031800     IF WS-PD-SORT(2) > WS-PD-SORT(3)
031900         MOVE WS-PD-SORT(2) TO WS-TROCA-TEMP
032000         MOVE WS-PD-SORT(3) TO WS-PD-SORT(2)
032100         MOVE WS-TROCA-TEMP TO WS-PD-SORT(3)
032200     END-IF.
032300     IF WS-PD-SORT(1) > WS-PD-SORT(2)
032400         MOVE WS-PD-SORT(1) TO WS-TROCA-TEMP
032500         MOVE WS-PD-SORT(2) TO WS-PD-SORT(1)
032600         MOVE WS-TROCA-TEMP TO WS-PD-SORT(2)
032700     END-IF.
032800     COMPUTE WS-VOL-PRODUTO ROUNDED =
032900         PR-DIM(1) * PR-DIM(2) * PR-DIM(3).
033000*
033100 P310-FIM. EXIT.
033200*
033300 P320-TESTA-CAIXA.
033400*
033500     MOVE "S" TO WS-CX-OK-SW.
033600     IF WS-CXO-STOCK(WS-I) NOT > 0
033700         MOVE "N" TO WS-CX-OK-SW
033800     END-IF.
033900     IF WS-CX-PASSA-RESTRICAO
034000         MOVE WS-CXO-DIM(WS-I 1) TO WS-CD-SORT(1)
034100         MOVE WS-CXO-DIM(WS-I 2) TO WS-CD-SORT(2)
034200         MOVE WS-CXO-DIM(WS-I 3) TO WS-CD-SORT(3)
034300         IF WS-CD-SORT(1) > WS-CD-SORT(2)
034400             MOVE WS-CD-SORT(1) TO WS-TROCA-TEMP
034500             MOVE WS-CD-SORT(2) TO WS-CD-SORT(1)
034600             MOVE WS-TROCA-TEMP TO WS-CD-SORT(2)
034700         END-IF
034800         IF WS-CD-SORT(2) > WS-CD-SORT(3)
034900             MOVE WS-CD-SORT(2) TO WS-TROCA-TEMP
035000             MOVE WS-CD-SORT(3) TO WS-CD-SORT(2)
035100             MOVE WS-TROCA-TEMP TO WS-CD-SORT(3)
035200         END-IF
035300         IF WS-CD-SORT(1) > WS-CD-SORT(2)
035400             MOVE WS-CD-SORT(1) TO WS-TROCA-TEMP
035500             MOVE WS-CD-SORT(2) TO WS-CD-SORT(1)
035600             MOVE WS-TROCA-TEMP TO WS-CD-SORT(2)
035700         END-IF
035800         IF WS-PD-SORT(1) > WS-CD-SORT(1)
035900            OR WS-PD-SORT(2) > WS-CD-SORT(2)
036000            OR WS-PD-SORT(3) > WS-CD-SORT(3)
036100             MOVE "N" TO WS-CX-OK-SW
036200         END-IF
036300     END-IF.
036400     IF WS-CX-PASSA-RESTRICAO
036500         COMPUTE WS-PESO-TOTAL =
036600             PR-WEIGHT-G + WS-CXO-TARE(WS-I)
036700         IF WS-PESO-TOTAL > WS-CXO-MAX-PESO(WS-I)
036800             MOVE "N" TO WS-CX-OK-SW
036900         END-IF
037000     END-IF.
037100     IF WS-CX-PASSA-RESTRICAO
037200         IF WS-CXO-USAGE(WS-I) = "LIQUID-BAN"
037300            AND (PR-PACKAGING-TYPE = "GLASS_JAR"
037400             OR  PR-PACKAGING-TYPE = "PLASTIC_BOTTLE")
037500             MOVE "N" TO WS-CX-OK-SW
037600         END-IF
037700     END-IF.
037800     IF WS-CX-PASSA-RESTRICAO
037900         IF PR-HAZMAT-CLASS (1:6) = "UN3481"
038000            AND WS-CXO-MATERIAL(WS-I) = "PLASTIC"
038100             MOVE "N" TO WS-CX-OK-SW
038200         END-IF
038300     END-IF.
038400     IF WS-CX-PASSA-RESTRICAO
038500         IF PR-FRAGILE = "Y"
038600            AND WS-CXO-MATERIAL(WS-I) = "PLASTIC"
038700             MOVE "N" TO WS-CX-OK-SW
038800         END-IF
038900     END-IF.
039000     IF WS-CX-PASSA-RESTRICAO
039100         MOVE WS-I TO WS-IDX-CAIXA-ACHADA
039200     END-IF.
039300*
039400 P320-FIM. EXIT.
039500*
039600 P330-GRAVA-ATRIBUICAO-OK.
039700*
039800     MOVE PR-SKU TO AS-SKU.
039900     MOVE WS-CXO-BOX-ID(WS-IDX-CAIXA-ACHADA) TO AS-BOX-ID.
040000     IF WS-CXO-VOL(WS-IDX-CAIXA-ACHADA) > 0
040100         COMPUTE AS-UTILIZATION ROUNDED =
040200             WS-VOL-PRODUTO / WS-CXO-VOL(WS-IDX-CAIXA-ACHADA)
040300     ELSE
040400         MOVE 0 TO AS-UTILIZATION
040500     END-IF.
040600     IF AS-UTILIZATION > 1
040700         MOVE 1 TO AS-UTILIZATION
040800     END-IF.
040900     MOVE WS-CXO-PRECO(WS-IDX-CAIXA-ACHADA) TO AS-PRICE-TRY.
041000     SET AS-IS-PLACED TO TRUE.
041100     WRITE REG-ATRIBUIC.
041200     SUBTRACT 1 FROM WS-CXO-STOCK(WS-IDX-CAIXA-ACHADA).
041300     ADD 1 TO WS-TOT-PLACED.
041400     ADD AS-UTILIZATION TO WS-TOT-SOMA-UTIL.
041500     ADD AS-PRICE-TRY TO WS-TOT-SOMA-PRECO.
041600*
041700 P330-FIM. EXIT.
041800*
041900 P335-GRAVA-ATRIBUICAO-FALHA.
042000*
042100     MOVE PR-SKU TO AS-SKU.
042200     MOVE SPACES TO AS-BOX-ID.
042300     MOVE 0 TO AS-UTILIZATION.
042400     MOVE 0 TO AS-PRICE-TRY.
042500     SET AS-NOT-PLACED TO TRUE.
042600     WRITE REG-ATRIBUIC.
042700*
042800 P335-FIM. EXIT.
042900*-----------------------------------------------------------------
043000*    P800 - CALCULO E IMPRESSAO DO BLOCO SUMARIO
043100*-----------------------------------------------------------------
043200 P800-SUMARIO.
043300*
043400     IF WS-TOT-REGISTROS > 0
043500         COMPUTE WS-TAXA-COLOCACAO ROUNDED =
043600             WS-TOT-PLACED / WS-TOT-REGISTROS
043700         COMPUTE WS-MEDIA-UTIL-ATRIB ROUNDED =
043800             WS-TOT-SOMA-UTIL / WS-TOT-REGISTROS
043900     ELSE
044000         MOVE 0 TO WS-TAXA-COLOCACAO
044100         MOVE 0 TO WS-MEDIA-UTIL-ATRIB
044200     END-IF.
044300     IF WS-TOT-PLACED > 0
044400         COMPUTE WS-MEDIA-PRECO-ATRIB ROUNDED =
044500             WS-TOT-SOMA-PRECO / WS-TOT-PLACED
044600     ELSE
044700         MOVE 0 TO WS-MEDIA-PRECO-ATRIB
044800     END-IF.
044900     WRITE FD-REG-SUMARIO FROM WS-LST-CAB-ATRIB
045000         AFTER ADVANCING 2 LINES.
045100     MOVE WS-TOT-REGISTROS TO WS-ATRIB-1-VAL.
045200     WRITE FD-REG-SUMARIO FROM WS-LST-ATRIB-1
045300         AFTER ADVANCING 1 LINE.
045400     MOVE WS-TAXA-COLOCACAO TO WS-ATRIB-2-VAL.
045500     WRITE FD-REG-SUMARIO FROM WS-LST-ATRIB-2
045600         AFTER ADVANCING 1 LINE.
045700     MOVE WS-MEDIA-UTIL-ATRIB TO WS-ATRIB-3-VAL.
045800     WRITE FD-REG-SUMARIO FROM WS-LST-ATRIB-3
045900         AFTER ADVANCING 1 LINE.
046000     MOVE WS-MEDIA-PRECO-ATRIB TO WS-ATRIB-4-VAL.
046100     WRITE FD-REG-SUMARIO FROM WS-LST-ATRIB-4
046200         AFTER ADVANCING 1 LINE.
046300*
046400 P800-FIM. EXIT.
046500*
046600 P950-ENCERRA.
046700*
046800     CLOSE PRODUCT-MASTER.
046900     CLOSE ASSIGNMENT-FILE.
047000     CLOSE SUMMARY-REPORT.
047100*
047200 P950-FIM. EXIT.
047300*-----------------------------------------------------------------
