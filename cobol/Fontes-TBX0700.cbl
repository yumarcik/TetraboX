000100*-----------------------------------------------------------------
000200*    J.PRADO - SISTEMA TETRABOX
000300*    LOTE DE VALIDACAO DE CADASTROS - PRODUTOS E CAIXAS
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.    TBX0700.
000800 AUTHOR.        A. RAFFUL.
000900 INSTALLATION.  CPD - CENTRO DE PROCESSAMENTO DE DADOS.
001000 DATE-WRITTEN.  22/09/1994.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CADASTROS.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    DATA       PROG.     RC/CR     DESCRICAO
001600*    ---------- --------- --------- ------------------------------
001700*    22/09/1994 A.RAFFUL  CR-0071   VERSAO INICIAL - EDITS PRODUTO
001800*    30/01/1995 A.RAFFUL  CR-0080   INCLUIDOS EDITS DE CAIXA
001900*    17/11/1998 J.PRADO   CR-0230   REVISAO ANO 2000 - CAMPOS DATA
002000*    03/03/1999 J.PRADO   CR-0234   TESTE FINAL VIRADA DO SECULO
002100*    18/06/2024 A.RAFFUL  CR-1180   CONVERSAO P/ CATALOGO TETRABOX
002200*    03/05/2025 J.PRADO   CR-1301   MENSAGEM "NO ISSUES FOUND"
002300*-----------------------------------------------------------------
002400*    LOTE DE VALIDACAO: LE OS DOIS ARQUIVOS MESTRES (PRODUTOS E
002500*    CAIXAS) EM SEQUENCIA E GRAVA UMA LINHA NO RELATORIO DE
002600*    VALIDACAO PARA CADA OCORRENCIA DE ERRO OU ALERTA ENCONTRADA.
002700*    PRODUTO COM DIMENSAO NAO-POSITIVA GERA ERRO; PESO NAO-
002800*    POSITIVO GERA ALERTA. CAIXA COM DIMENSAO INTERNA NAO-
002900*    POSITIVA GERA ERRO; PESO MAXIMO AUSENTE OU NAO-POSITIVO E
003000*    ESTOQUE NEGATIVO GERAM ALERTA. SE NADA FOR ENCONTRADO, GRAVA
003100*    UMA UNICA LINHA "NO ISSUES FOUND.".
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASSE-NUMERICA IS "0" THRU "9"
003900     UPSI-0 IS UPSI-0-MODO-TESTE
004000         ON STATUS IS UPSI-0-ATIVA.
004100*-----------------------------------------------------------------
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PRODUCT-MASTER ASSIGN TO "PRODUTMS"
004500         ORGANIZATION   IS LINE SEQUENTIAL
004600         ACCESS         IS SEQUENTIAL
004700         FILE STATUS    IS WS-FS-PRODUTO.
004800*
004900     SELECT CONTAINER-MASTER ASSIGN TO "CAIXAMS"
005000         ORGANIZATION   IS LINE SEQUENTIAL
005100         ACCESS         IS SEQUENTIAL
005200         FILE STATUS    IS WS-FS-CAIXA.
005300*
005400     SELECT VALIDATION-REPORT ASSIGN TO "VALIDA1"
005500         ORGANIZATION   IS LINE SEQUENTIAL
005600         ACCESS         IS SEQUENTIAL
005700         FILE STATUS    IS WS-FS-VALIDA.
005800*-----------------------------------------------------------------
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  PRODUCT-MASTER.
006300     COPY "Copybooks\Produto.cpy".
006400*
006500 FD  CONTAINER-MASTER.
006600     COPY "Copybooks\Caixa.cpy".
006700*
006800 FD  VALIDATION-REPORT.
006900     COPY "Copybooks\Valida.cpy".
007000*-----------------------------------------------------------------
007100 WORKING-STORAGE SECTION.
007200*-----------------------------------------------------------------
007300*    TABELA-ESPELHO DAS 3 DIMENSOES DO PRODUTO CORRENTE, PARA
007400*    PERCORRER O TESTE DE "QUALQUER DIMENSAO NAO-POSITIVA" SEM
007500*    REPETIR TRES VEZES O MESMO IF (ESTILO DO TBX0500)
007600*-----------------------------------------------------------------
007700 01  WS-DIM-ESPELHOS.
007800     05  WS-PR-DIM-GRP.
007900         10  WS-PR-DIM-E   PIC S9(5)V9 OCCURS 3 TIMES.
008000     05  WS-PR-DIM-NOMEADA REDEFINES WS-PR-DIM-GRP.
008100         10  WS-PR-LARGURA PIC S9(5)V9.
008200         10  WS-PR-COMPRIMENT PIC S9(5)V9.
008300         10  WS-PR-ALTURA  PIC S9(5)V9.
008400     05  WS-CN-DIM-GRP.
008500         10  WS-CN-DIM-E   PIC S9(5)V9 OCCURS 3 TIMES.
008600     05  WS-CN-DIM-NOMEADA REDEFINES WS-CN-DIM-GRP.
008700         10  WS-CN-LARGURA PIC S9(5)V9.
008800         10  WS-CN-COMPRIMENT PIC S9(5)V9.
008900         10  WS-CN-ALTURA  PIC S9(5)V9.
009000     05  FILLER            PIC X(08).
009100*
009200*-----------------------------------------------------------------
009300*    MENSAGEM PADRAO DE DIMENSAO NAO-POSITIVA, GRAVADA COMO
009400*    LITERAL E REDEFINIDA (MESMO ESTILO DO TBX0300), USADA TANTO
009500*    NO EDIT DE PRODUTO QUANTO NO EDIT DE CAIXA
009600*-----------------------------------------------------------------
009700 01  WS-TAB-MSG-DIM-LIT.
009800     05  FILLER PIC X(30) VALUE "NON-POSITIVE DIMENSION".
009900 01  WS-TAB-MSG-DIM REDEFINES WS-TAB-MSG-DIM-LIT.
010000     05  WS-MSG-DIM OCCURS 1 TIMES PIC X(30).
010100*
010200 77  WS-D                         PIC S9(1) COMP.
010300 77  WS-QTD-OCORRENCIAS           PIC S9(5) COMP.
010400 77  WS-ACHOU-NEG-SW              PIC X.
010500     88  WS-ACHOU-DIM-NEG                  VALUE "S".
010600 77  WS-EOF-PRODUTO-SW            PIC X.
010700     88  WS-EOF-PRODUTO                    VALUE "S".
010800 77  WS-EOF-CAIXA-SW              PIC X.
010900     88  WS-EOF-CAIXA                      VALUE "S".
011000*
011100 77  WS-FS-PRODUTO                PIC XX.
011200     88  WS-FS-PRODUTO-OK                  VALUE "00".
011300 77  WS-FS-CAIXA                  PIC XX.
011400     88  WS-FS-CAIXA-OK                    VALUE "00".
011500 77  WS-FS-VALIDA                 PIC XX.
011600     88  WS-FS-VALIDA-OK                   VALUE "00".
011700*-----------------------------------------------------------------
011800 PROCEDURE DIVISION.
011900*-----------------------------------------------------------------
012000 P000-PRINCIPAL.
012100*
012200     PERFORM P100-ABRE-ARQUIVOS THRU P100-FIM.
012300     MOVE 0 TO WS-QTD-OCORRENCIAS.
012400     PERFORM P200-VALIDA-PRODUTOS THRU P200-FIM.
012500     PERFORM P300-VALIDA-CAIXAS THRU P300-FIM.
012600     IF WS-QTD-OCORRENCIAS = 0
012700         PERFORM P800-SEM-OCORRENCIA THRU P800-FIM
012800     END-IF.
012900     PERFORM P950-ENCERRA THRU P950-FIM.
013000     STOP RUN.
013100*
013200 P000-FIM. EXIT.
013300*-----------------------------------------------------------------
013400 P100-ABRE-ARQUIVOS.
013500*
013600     OPEN INPUT PRODUCT-MASTER.
013700     IF NOT WS-FS-PRODUTO-OK
013800         DISPLAY "TBX0700-ERRO ABERTURA PRODUCT-MASTER FS="
013900                 WS-FS-PRODUTO
014000         STOP RUN
014100     END-IF.
014200     OPEN INPUT CONTAINER-MASTER.
014300     IF NOT WS-FS-CAIXA-OK
014400         DISPLAY "TBX0700-ERRO ABERTURA CONTAINER-MASTER FS="
014500                 WS-FS-CAIXA
014600         STOP RUN
014700     END-IF.
014800     OPEN OUTPUT VALIDATION-REPORT.
014900     IF NOT WS-FS-VALIDA-OK
015000         DISPLAY "TBX0700-ERRO ABERTURA VALIDATION-REPORT FS="
015100                 WS-FS-VALIDA
015200         STOP RUN
015300     END-IF.
015400*
015500 P100-FIM. EXIT.
015600*-----------------------------------------------------------------
015700*    P200 - EDITS DE CADA REGISTRO DO CATALOGO DE PRODUTOS
015800*-----------------------------------------------------------------
015900 P200-VALIDA-PRODUTOS.
016000*
016100     MOVE "N" TO WS-EOF-PRODUTO-SW.
016200     PERFORM P210-LE-PRODUTO THRU P210-FIM.
016300     PERFORM P220-TESTA-PRODUTO THRU P220-FIM
016400             UNTIL WS-EOF-PRODUTO.
016500     CLOSE PRODUCT-MASTER.
016600*
016700 P200-FIM. EXIT.
016800*
016900 P210-LE-PRODUTO.
017000*
017100     READ PRODUCT-MASTER
017200         AT END
017300             SET WS-EOF-PRODUTO TO TRUE
017400     END-READ.
017500*
017600 P210-FIM. EXIT.
017700*
017800 P220-TESTA-PRODUTO.
017900*
018000     MOVE PR-DIM-TAB TO WS-PR-DIM-GRP.
018100     MOVE "N" TO WS-ACHOU-NEG-SW.
018200     PERFORM P222-TESTA-DIM-PRODUTO THRU P222-FIM
018300         VARYING WS-D FROM 1 BY 1
018400         UNTIL WS-D > 3
018500            OR WS-ACHOU-DIM-NEG.
018600     IF WS-ACHOU-DIM-NEG
018700         MOVE "ERROR"   TO VR-LEVEL
018800         MOVE PR-SKU    TO VR-KEY
018900         MOVE WS-MSG-DIM(1) TO VR-MESSAGE
019000         WRITE REG-VALIDA
019100         ADD 1 TO WS-QTD-OCORRENCIAS
019200     END-IF.
019300     IF PR-WEIGHT-G NOT > 0
019400         MOVE "WARNING" TO VR-LEVEL
019500         MOVE PR-SKU    TO VR-KEY
019600         MOVE "NON-POSITIVE WEIGHT" TO VR-MESSAGE
019700         WRITE REG-VALIDA
019800         ADD 1 TO WS-QTD-OCORRENCIAS
019900     END-IF.
020000     IF UPSI-0-ATIVA
020100         DISPLAY "TBX0700-DEBUG SKU=" PR-SKU
020200                 " ALTURA=" WS-PR-ALTURA
020300     END-IF.
020400     PERFORM P210-LE-PRODUTO THRU P210-FIM.
020500*
020600 P220-FIM. EXIT.
020700*
020800 P222-TESTA-DIM-PRODUTO.
020900*
021000     IF WS-PR-DIM-E(WS-D) NOT > 0
021100         MOVE "S" TO WS-ACHOU-NEG-SW
021200     END-IF.
021300*
021400 P222-FIM. EXIT.
021500*-----------------------------------------------------------------
021600*    P300 - EDITS DE CADA REGISTRO DO CATALOGO DE CAIXAS
021700*-----------------------------------------------------------------
021800 P300-VALIDA-CAIXAS.
021900*
022000     MOVE "N" TO WS-EOF-CAIXA-SW.
022100     PERFORM P310-LE-CAIXA THRU P310-FIM.
022200     PERFORM P320-TESTA-CAIXA THRU P320-FIM
022300             UNTIL WS-EOF-CAIXA.
022400     CLOSE CONTAINER-MASTER.
022500*
022600 P300-FIM. EXIT.
022700*
022800 P310-LE-CAIXA.
022900*
023000     READ CONTAINER-MASTER
023100         AT END
023200             SET WS-EOF-CAIXA TO TRUE
023300     END-READ.
023400*
023500 P310-FIM. EXIT.
023600*
023700 P320-TESTA-CAIXA.
023800*
023900     MOVE CN-DIM-TAB TO WS-CN-DIM-GRP.
024000     MOVE "N" TO WS-ACHOU-NEG-SW.
024100     PERFORM P322-TESTA-DIM-CAIXA THRU P322-FIM
024200         VARYING WS-D FROM 1 BY 1
024300         UNTIL WS-D > 3
024400            OR WS-ACHOU-DIM-NEG.
024500     IF WS-ACHOU-DIM-NEG
024600         MOVE "ERROR"   TO VR-LEVEL
024700         MOVE CN-BOX-ID TO VR-KEY
024800         MOVE WS-MSG-DIM(1) TO VR-MESSAGE
024900         WRITE REG-VALIDA
025000         ADD 1 TO WS-QTD-OCORRENCIAS
025100     END-IF.
025200     IF CN-MAX-WEIGHT-G NOT > 0
025300         MOVE "WARNING" TO VR-LEVEL
025400         MOVE CN-BOX-ID TO VR-KEY
025500         MOVE "MISSING OR NON-POSITIVE MAX WEIGHT" TO VR-MESSAGE
025600         WRITE REG-VALIDA
025700         ADD 1 TO WS-QTD-OCORRENCIAS
025800     END-IF.
025900     IF CN-STOCK < 0
026000         MOVE "WARNING" TO VR-LEVEL
026100         MOVE CN-BOX-ID TO VR-KEY
026200         MOVE "NEGATIVE STOCK" TO VR-MESSAGE
026300         WRITE REG-VALIDA
026400         ADD 1 TO WS-QTD-OCORRENCIAS
026500     END-IF.
026600     IF UPSI-0-ATIVA
026700         DISPLAY "TBX0700-DEBUG CAIXA=" CN-BOX-ID
026800                 " ALTURA=" WS-CN-ALTURA
026900     END-IF.
027000     PERFORM P310-LE-CAIXA THRU P310-FIM.
027100*
027200 P320-FIM. EXIT.
027300*
027400 P322-TESTA-DIM-CAIXA.
027500*
027600     IF WS-CN-DIM-E(WS-D) NOT > 0
027700         MOVE "S" TO WS-ACHOU-NEG-SW
027800     END-IF.
027900*
028000 P322-FIM. EXIT.
028100*-----------------------------------------------------------------
028200 P800-SEM-OCORRENCIA.
028300*
028400     MOVE SPACES     TO VR-LEVEL.
028500     MOVE SPACES     TO VR-KEY.
028600     MOVE "No issues found." TO VR-MESSAGE.
028700     WRITE REG-VALIDA.
028800*
028900 P800-FIM. EXIT.
029000*-----------------------------------------------------------------
029100 P950-ENCERRA.
029200*
029300     CLOSE VALIDATION-REPORT.
029400*
029500 P950-FIM. EXIT.
029600*-----------------------------------------------------------------
