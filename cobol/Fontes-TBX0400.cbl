000100*-----------------------------------------------------------------
000200*    A.RAFFUL - SISTEMA TETRABOX
000300*    ROTEIRO DE ESCOLHA AUTOMATICA DE ESTRATEGIA DE EMPACOTAMENTO
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.    TBX0400.
000800 AUTHOR.        A. RAFFUL.
000900 INSTALLATION.  CPD - CENTRO DE PROCESSAMENTO DE DADOS.
001000 DATE-WRITTEN.  14/09/1994.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - LOGISTICA.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    DATA       PROG.     RC/CR     DESCRICAO
001600*    ---------- --------- --------- ------------------------------
001700*    14/09/1994 A.RAFFUL  CR-0181   VERSAO INICIAL - 6 REGRAS
001800*    30/01/1997 A.RAFFUL  CR-0188   CALCULO VARIANCIA DE ASPECTO
001900*    11/11/1997 M.SEIXAS  CR-0201   PROTECAO CONTRA DIVISOR ZERO
002000*    08/08/1998 J.PRADO   CR-0233   REVISAO ANO 2000 - CAMPOS DATA
002100*    15/03/1999 J.PRADO   CR-0235   TESTE FINAL VIRADA DO SECULO
002200*    26/07/2007 A.RAFFUL  CR-0410   AJUSTE LIMIAR REGRA 4 (PESO)
002300*    18/06/2024 A.RAFFUL  CR-1180   REVISAO GERAL - CATALOGO TBX
002400*-----------------------------------------------------------------
002500*    ESTE SUBPROGRAMA CALCULA UM CONJUNTO DE INDICADORES A PARTIR
002600*    DOS ITENS DO PEDIDO E DAS CAIXAS CANDIDATAS E, EM SEGUIDA,
002700*    APLICA UMA TABELA DE REGRAS FIXAS, NA ORDEM ABAIXO, PARA
002800*    DECIDIR QUAL ESTRATEGIA DE EMPACOTAMENTO (TBX0200) O LOTE
002900*    DEVE USAR. A PRIMEIRA REGRA QUE CASAR DECIDE; SE NENHUMA
003000*    CASAR, USA-SE A ESTRATEGIA PADRAO (GULOSA-MAX-UTILIZACAO).
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CLASS CLASSE-NUMERICA IS "0" THRU "9"
003700     UPSI-3 IS UPSI-3-ESTRATEGIA
003800         ON STATUS IS UPSI-3-DEPURA.
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400 77  WS-I                         PIC S9(3) COMP.
004500 77  WS-QTD-FRAGIL                PIC S9(3) COMP.
004600*-----------------------------------------------------------------
004700*    INDICADORES (FEATURES) CALCULADOS SOBRE O LOTE INTEIRO
004800*-----------------------------------------------------------------
004900 01  WS-FEATURES.
005000     05  WS-VOL-ITEM             PIC S9(9)V9999.
005100     05  WS-VOL-TOTAL-ITENS      PIC S9(9)V9999.
005200     05  WS-VOL-CAIXA            PIC S9(9)V9999.
005300     05  WS-MAIOR-VOL-CAIXA      PIC S9(9)V9999.
005400     05  WS-PESO-TOTAL-ITENS     PIC S9(7)V99.
005500     05  WS-MAIOR-PESO-CAIXA     PIC S9(7)V99.
005600     05  WS-MAIOR-PRECO-CX       PIC S9(7)V99.
005700     05  WS-MENOR-PRECO-CX       PIC S9(7)V99.
005800     05  WS-SOMA-PRECO-CX        PIC S9(9)V99.
005900     05  WS-MEDIA-PRECO-CX       PIC S9(7)V99.
006000     05  WS-MAIOR-VOL-ITEM       PIC S9(9)V9999.
006100     05  WS-MENOR-VOL-ITEM       PIC S9(9)V9999.
006200     05  WS-RAZAO-WH             PIC S9(5)V9999.
006300     05  WS-RAZAO-LH             PIC S9(5)V9999.
006400     05  WS-RAZAO-WL             PIC S9(5)V9999.
006500     05  WS-QTD-RAZOES           PIC S9(3) COMP.
006600     05  WS-SOMA-RAZOES          PIC S9(9)V9999.
006700     05  WS-SOMA-RAZOES2         PIC S9(11)V9999.
006800     05  WS-MEDIA-RAZOES         PIC S9(5)V9999.
006900     05  FILLER                  PIC X(10).
007000*-----------------------------------------------------------------
007100*    INDICES FINAIS USADOS PELA TABELA DE REGRAS (P300)
007200*-----------------------------------------------------------------
007300 01  WS-INDICES.
007400     05  WS-UTIL-POTENCIAL       PIC S9(5)V9999.
007500     05  WS-PESO-RATIO           PIC S9(5)V9999.
007600     05  WS-FRAGIL-RATIO         PIC S9(3)V9999.
007700     05  WS-PRECO-SPREAD         PIC S9(5)V9999.
007800     05  WS-SIZE-DIVERSITY       PIC S9(7)V9999.
007900     05  WS-ASPECTO-VARIANCIA    PIC S9(7)V9999.
008000     05  FILLER                  PIC X(08).
008100*-----------------------------------------------------------------
008200*    DIMENSOES DE TRABALHO (VISAO ALTERNATIVA EM TABELA) - CR-0188
008300*-----------------------------------------------------------------
008400 01  WS-DIM-ITEM-GRP.
008500     05  WS-DI-W                 PIC S9(5)V9.
008600     05  WS-DI-L                 PIC S9(5)V9.
008700     05  WS-DI-H                 PIC S9(5)V9.
008800     05  FILLER                  PIC X(04).
008900 01  WS-DIM-ITEM-TAB REDEFINES WS-DIM-ITEM-GRP.
009000     05  WS-DI-DIM OCCURS 3 TIMES PIC S9(5)V9.
009100     05  FILLER                  PIC X(04).
009200*-----------------------------------------------------------------
009300 LINKAGE SECTION.
009400*-----------------------------------------------------------------
009500 01  LK-AREA0400.
009600     05  LK-QTD-ITENS            PIC S9(3) COMP.
009700     05  LK-TAB-ITENS OCCURS 50 TIMES.
009800         10  LK-IT-SKU           PIC X(20).
009900         10  LK-IT-DIMS-GRP.
010000             15  LK-IT-DIM-W     PIC S9(5)V9.
010100             15  LK-IT-DIM-L     PIC S9(5)V9.
010200             15  LK-IT-DIM-H     PIC S9(5)V9.
010300         10  LK-IT-DIM-TAB REDEFINES LK-IT-DIMS-GRP
010400                                 PIC S9(5)V9 OCCURS 3 TIMES.
010500         10  LK-IT-PESO          PIC S9(7)V9.
010600         10  LK-IT-FRAGIL        PIC X.
010700         10  FILLER              PIC X(05).
010800     05  LK-QTD-CAIXAS           PIC S9(3) COMP.
010900     05  LK-TAB-CAIXAS OCCURS 30 TIMES.
011000         10  LK-CX-BOX-ID        PIC X(20).
011100         10  LK-CX-DIMS-GRP.
011200             15  LK-CX-DIM-W     PIC S9(5)V9.
011300             15  LK-CX-DIM-L     PIC S9(5)V9.
011400             15  LK-CX-DIM-H     PIC S9(5)V9.
011500         10  LK-CX-DIM-TAB REDEFINES LK-CX-DIMS-GRP
011600                                 PIC S9(5)V9 OCCURS 3 TIMES.
011700         10  LK-CX-MAX-PESO      PIC S9(7)V9.
011800         10  LK-CX-PRECO         PIC S9(7)V99.
011900         10  FILLER              PIC X(05).
012000     05  LK-ESTRATEGIA           PIC 9.
012100         88  LK-EST-GREEDY                VALUE 1.
012200         88  LK-EST-LARGEST               VALUE 2.
012300         88  LK-EST-BESTFIT               VALUE 3.
012400         88  LK-EST-AGRESSIVA             VALUE 6.
012500     05  LK-CONFIANCA            PIC S9V99.
012600     05  FILLER                  PIC X(10).
012700*-----------------------------------------------------------------
012800 PROCEDURE DIVISION USING LK-AREA0400.
012900*-----------------------------------------------------------------
013000 P000-PRINCIPAL.
013100*
013200     PERFORM P200-CALCULA-FEATURES THRU P200-FIM.
013300     PERFORM P300-REGRAS-DECISAO THRU P300-FIM.
013400     GOBACK.
013500*
013600 P000-FIM. EXIT.
013700*-----------------------------------------------------------------
013800*    P200 - CALCULA OS INDICADORES DO LOTE (CR-0181/CR-0188)
013900*-----------------------------------------------------------------
014000 P200-CALCULA-FEATURES.
014100*
014200     MOVE ZERO                    TO WS-VOL-TOTAL-ITENS
014300                                     WS-PESO-TOTAL-ITENS
014400                                     WS-QTD-FRAGIL
014500                                     WS-MAIOR-VOL-ITEM
014600                                     WS-QTD-RAZOES
014700                                     WS-SOMA-RAZOES
014800                                     WS-SOMA-RAZOES2.
014900     MOVE 999999999.9999          TO WS-MENOR-VOL-ITEM.
015000     MOVE ZERO                    TO WS-MAIOR-VOL-CAIXA
015100                                     WS-MAIOR-PESO-CAIXA
015200                                     WS-SOMA-PRECO-CX.
015300     MOVE 9999999.99              TO WS-MENOR-PRECO-CX.
015400     MOVE ZERO                    TO WS-MAIOR-PRECO-CX.
015500*
015600     PERFORM P210-ACUMULA-ITEM THRU P210-FIM
015700             VARYING WS-I FROM 1 BY 1
015800             UNTIL WS-I > LK-QTD-ITENS.
015900*
016000     PERFORM P220-ACUMULA-CAIXA THRU P220-FIM
016100             VARYING WS-I FROM 1 BY 1
016200             UNTIL WS-I > LK-QTD-CAIXAS.
016300*
016400     IF WS-MAIOR-VOL-CAIXA > ZERO
016500         COMPUTE WS-UTIL-POTENCIAL ROUNDED =
016600             WS-VOL-TOTAL-ITENS / WS-MAIOR-VOL-CAIXA
016700     ELSE
016800         MOVE ZERO                 TO WS-UTIL-POTENCIAL
016900     END-IF.
017000*
017100     IF WS-MAIOR-PESO-CAIXA > ZERO
017200         COMPUTE WS-PESO-RATIO ROUNDED =
017300             WS-PESO-TOTAL-ITENS / WS-MAIOR-PESO-CAIXA
017400     ELSE
017500         MOVE ZERO                 TO WS-PESO-RATIO
017600     END-IF.
017700*
017800     IF LK-QTD-ITENS > ZERO
017900         COMPUTE WS-FRAGIL-RATIO ROUNDED =
018000             WS-QTD-FRAGIL / LK-QTD-ITENS
018100     ELSE
018200         MOVE ZERO                 TO WS-FRAGIL-RATIO
018300     END-IF.
018400*
018500     IF LK-QTD-CAIXAS > ZERO
018600         COMPUTE WS-MEDIA-PRECO-CX ROUNDED =
018700             WS-SOMA-PRECO-CX / LK-QTD-CAIXAS
018800     ELSE
018900         MOVE ZERO                 TO WS-MEDIA-PRECO-CX
019000     END-IF.
019100     IF WS-MEDIA-PRECO-CX > ZERO
019200         COMPUTE WS-PRECO-SPREAD ROUNDED =
019300             (WS-MAIOR-PRECO-CX - WS-MENOR-PRECO-CX) /
019400             WS-MEDIA-PRECO-CX
019500     ELSE
019600         MOVE ZERO                 TO WS-PRECO-SPREAD
019700     END-IF.
019800*
019900     IF WS-MENOR-VOL-ITEM > ZERO
020000         COMPUTE WS-SIZE-DIVERSITY ROUNDED =
020100             WS-MAIOR-VOL-ITEM / WS-MENOR-VOL-ITEM
020200     ELSE
020300         MOVE ZERO                 TO WS-SIZE-DIVERSITY
020400     END-IF.
020500*
020600     IF WS-QTD-RAZOES > ZERO
020700         COMPUTE WS-MEDIA-RAZOES ROUNDED =
020800             WS-SOMA-RAZOES / WS-QTD-RAZOES
020900         COMPUTE WS-ASPECTO-VARIANCIA ROUNDED =
021000             (WS-SOMA-RAZOES2 / WS-QTD-RAZOES) -
021100             (WS-MEDIA-RAZOES * WS-MEDIA-RAZOES)
021200     ELSE
021300         MOVE ZERO                 TO WS-ASPECTO-VARIANCIA
021400     END-IF.
021500*
021600 P200-FIM. EXIT.
021700*-----------------------------------------------------------------
021800*    P210 - ACUMULA VOLUME, PESO, FRAGILIDADE E RAZOES DE ASPECTO
021900*    DO ITEM WS-I (CR-0188)
022000*-----------------------------------------------------------------
022100 P210-ACUMULA-ITEM.
022200*
022300     COMPUTE WS-VOL-ITEM ROUNDED =
022400         LK-IT-DIM-TAB(WS-I 1) * LK-IT-DIM-TAB(WS-I 2) *
022500         LK-IT-DIM-TAB(WS-I 3).
022600     ADD WS-VOL-ITEM               TO WS-VOL-TOTAL-ITENS.
022700     ADD LK-IT-PESO(WS-I)          TO WS-PESO-TOTAL-ITENS.
022800*
022900     IF WS-VOL-ITEM > WS-MAIOR-VOL-ITEM
023000         MOVE WS-VOL-ITEM          TO WS-MAIOR-VOL-ITEM
023100     END-IF.
023200     IF WS-VOL-ITEM < WS-MENOR-VOL-ITEM
023300         MOVE WS-VOL-ITEM          TO WS-MENOR-VOL-ITEM
023400     END-IF.
023500*
023600     IF LK-IT-FRAGIL(WS-I) = "Y"
023700         ADD 1                     TO WS-QTD-FRAGIL
023800     END-IF.
023900*
024000     MOVE LK-IT-DIM-TAB(WS-I 1)    TO WS-DI-DIM(1).
024100     MOVE LK-IT-DIM-TAB(WS-I 2)    TO WS-DI-DIM(2).
024200     MOVE LK-IT-DIM-TAB(WS-I 3)    TO WS-DI-DIM(3).
024300*
024400     IF WS-DI-H > ZERO
024500         COMPUTE WS-RAZAO-WH ROUNDED = WS-DI-W / WS-DI-H
024600         COMPUTE WS-RAZAO-LH ROUNDED = WS-DI-L / WS-DI-H
024700         PERFORM P215-ACUMULA-RAZAO THRU P215-FIM
024800     END-IF.
024900     IF WS-DI-L > ZERO
025000         COMPUTE WS-RAZAO-WL ROUNDED = WS-DI-W / WS-DI-L
025100         PERFORM P217-ACUMULA-WL THRU P217-FIM
025200     END-IF.
025300*
025400 P210-FIM. EXIT.
025500*
025600 P215-ACUMULA-RAZAO.
025700*
025800     ADD 1                         TO WS-QTD-RAZOES.
025900     ADD WS-RAZAO-WH               TO WS-SOMA-RAZOES.
026000     COMPUTE WS-SOMA-RAZOES2 =
026100         WS-SOMA-RAZOES2 + (WS-RAZAO-WH * WS-RAZAO-WH).
026200     ADD 1                         TO WS-QTD-RAZOES.
026300     ADD WS-RAZAO-LH               TO WS-SOMA-RAZOES.
026400     COMPUTE WS-SOMA-RAZOES2 =
026500         WS-SOMA-RAZOES2 + (WS-RAZAO-LH * WS-RAZAO-LH).
026600*
026700 P215-FIM. EXIT.
026800*
026900 P217-ACUMULA-WL.
027000*
027100     ADD 1                         TO WS-QTD-RAZOES.
027200     ADD WS-RAZAO-WL               TO WS-SOMA-RAZOES.
027300     COMPUTE WS-SOMA-RAZOES2 =
027400         WS-SOMA-RAZOES2 + (WS-RAZAO-WL * WS-RAZAO-WL).
027500*
027600 P217-FIM. EXIT.
027700*-----------------------------------------------------------------
027800*    P220 - ACUMULA VOLUME, PESO MAXIMO E PRECO DAS CAIXAS
027900*    CANDIDATAS (CR-0181)
028000*-----------------------------------------------------------------
028100 P220-ACUMULA-CAIXA.
028200*
028300     COMPUTE WS-VOL-CAIXA ROUNDED =
028400         LK-CX-DIM-TAB(WS-I 1) * LK-CX-DIM-TAB(WS-I 2) *
028500         LK-CX-DIM-TAB(WS-I 3).
028600     IF WS-VOL-CAIXA > WS-MAIOR-VOL-CAIXA
028700         MOVE WS-VOL-CAIXA         TO WS-MAIOR-VOL-CAIXA
028800     END-IF.
028900     IF LK-CX-MAX-PESO(WS-I) > WS-MAIOR-PESO-CAIXA
029000         MOVE LK-CX-MAX-PESO(WS-I) TO WS-MAIOR-PESO-CAIXA
029100     END-IF.
029200*
029300     ADD LK-CX-PRECO(WS-I)         TO WS-SOMA-PRECO-CX.
029400     IF LK-CX-PRECO(WS-I) > WS-MAIOR-PRECO-CX
029500         MOVE LK-CX-PRECO(WS-I)    TO WS-MAIOR-PRECO-CX
029600     END-IF.
029700     IF LK-CX-PRECO(WS-I) < WS-MENOR-PRECO-CX
029800         MOVE LK-CX-PRECO(WS-I)    TO WS-MENOR-PRECO-CX
029900     END-IF.
030000*
030100 P220-FIM. EXIT.
030200*-----------------------------------------------------------------
030300*    P300 - APLICA AS SEIS REGRAS DE DECISAO, NA ORDEM. A PRIMEIRA
030400*    QUE CASAR VALE; SEM NENHUMA, VALE A REGRA PADRAO (CR-0181,
030500*    LIMIAR DA REGRA 4 AJUSTADO EM CR-0410)
030600*-----------------------------------------------------------------
030700 P300-REGRAS-DECISAO.
030800*
030900     EVALUATE TRUE
031000         WHEN WS-UTIL-POTENCIAL > 1.2
031100             SET LK-EST-AGRESSIVA  TO TRUE
031200             MOVE .85               TO LK-CONFIANCA
031300         WHEN WS-FRAGIL-RATIO > .3 OR WS-PRECO-SPREAD > .5
031400             SET LK-EST-BESTFIT    TO TRUE
031500             MOVE .80               TO LK-CONFIANCA
031600         WHEN WS-SIZE-DIVERSITY > 10 OR WS-ASPECTO-VARIANCIA > 5
031700             SET LK-EST-LARGEST    TO TRUE
031800             MOVE .75               TO LK-CONFIANCA
031900         WHEN WS-PESO-RATIO > .8
032000             SET LK-EST-BESTFIT    TO TRUE
032100             MOVE .78               TO LK-CONFIANCA
032200         WHEN WS-UTIL-POTENCIAL > .85
032300             SET LK-EST-GREEDY     TO TRUE
032400             MOVE .82               TO LK-CONFIANCA
032500         WHEN OTHER
032600             SET LK-EST-GREEDY     TO TRUE
032700             MOVE .70               TO LK-CONFIANCA
032800     END-EVALUATE.
032900*
033000 P300-FIM. EXIT.
033100*-----------------------------------------------------------------
033200 END PROGRAM TBX0400.
