000100*-----------------------------------------------------------------
000200*    COPYBOOKS\CESTA.CPY
000300*    ITEM DE CESTA DE COMPRAS P/ ROTEIRIZACAO DE TRANSPORTADORA
000400*    03/05/2025 J.PRADO    - LAYOUT ORIGINAL - CR-1301
000500*-----------------------------------------------------------------
000600 01  REG-CESTA-ITEM.
000700     05  CI-BASKET-ID                PIC X(20).
000800     05  CI-SKU                      PIC X(20).
000900     05  CI-CATEGORY                 PIC X(16).
001000     05  CI-BRAND                    PIC X(16).
001100     05  CI-MODEL                    PIC X(16).
001200     05  CI-VARIANT                  PIC X(16).
001300     05  CI-DIMENSOES.
001400         10  CI-WIDTH-MM             PIC S9(5)V9.
001500         10  CI-LENGTH-MM            PIC S9(5)V9.
001600         10  CI-HEIGHT-MM            PIC S9(5)V9.
001700     05  CI-DIM-TAB REDEFINES CI-DIMENSOES.
001800         10  CI-DIM                  PIC S9(5)V9 OCCURS 3 TIMES.
001900     05  CI-WEIGHT-G                 PIC S9(7)V9.
002000     05  CI-FRAGILE                  PIC X.
002100         88  CI-IS-FRAGIL                     VALUE "Y".
002200         88  CI-NAO-FRAGIL                    VALUE "N".
002300     05  CI-HAZMAT-CLASS             PIC X(30).
002400     05  CI-EXTRA-EMBALAGEM          PIC X.
002500         88  CI-TEM-EXTRA                     VALUE "Y".
002600         88  CI-SEM-EXTRA                     VALUE "N".
002700     05  CI-EXTRA-WIDTH-MM           PIC S9(5)V9.
002800     05  CI-EXTRA-LENGTH-MM         PIC S9(5)V9.
002900     05  CI-QUANTIDADE               PIC S9(5).
003000     05  FILLER                      PIC X(15).
003100*-----------------------------------------------------------------
