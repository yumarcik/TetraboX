000100*-----------------------------------------------------------------
000200*    COPYBOOKS\PEDIDO.CPY
000300*    CABECALHO DE PEDIDO DE VENDA (ORDER HEADER) - TETRABOX
000400*    18/06/2024 A.RAFFUL   - LAYOUT ORIGINAL
000500*-----------------------------------------------------------------
000600 01  REG-PEDIDO.
000700     05  OR-ORDER-ID                 PIC X(12).
000800     05  OR-CUSTOMER-NAME            PIC X(30).
000900     05  OR-ITEM-COUNT               PIC S9(3).
001000     05  FILLER                      PIC X(10).
001100*-----------------------------------------------------------------
