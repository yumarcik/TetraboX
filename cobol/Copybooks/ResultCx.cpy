000100*-----------------------------------------------------------------
000200*    COPYBOOKS\RESULTCX.CPY
000300*    RESULTADO DE EMPACOTAMENTO POR CAIXA (PACK RESULT) - TETRABOX
000400*    25/06/2024 A.RAFFUL   - LAYOUT ORIGINAL
000500*    02/09/2024 A.RAFFUL   - CR-1197 ACRESC. RS-STATUS
000600*-----------------------------------------------------------------
000700 01  REG-RESULT-CX.
000800     05  RS-ORDER-ID                 PIC X(12).
000900     05  RS-CONTAINER-SEQ            PIC S9(3).
001000     05  RS-BOX-ID                   PIC X(20).
001100     05  RS-ITEM-COUNT               PIC S9(3).
001200     05  RS-UTILIZATION              PIC S9(3)V9999.
001300     05  RS-REMAINING-CM3            PIC S9(9)V99.
001400     05  RS-CONTAINER-CM3            PIC S9(9)V99.
001500     05  RS-PRICE-TRY                PIC S9(7)V99.
001600     05  RS-STATUS                   PIC X(8).
001700         88  RS-IS-PACKED                     VALUE "PACKED".
001800         88  RS-IS-PARTIAL                    VALUE "PARTIAL".
001900         88  RS-IS-FAILED                     VALUE "FAILED".
002000     05  FILLER                      PIC X(20).
002100*-----------------------------------------------------------------
