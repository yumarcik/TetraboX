000100*-----------------------------------------------------------------
000200*    COPYBOOKS\VALIDA.CPY
000300*    LINHA DO RELATORIO DE VALIDACAO DE CADASTROS - TETRABOX
000400*    10/07/2024 A.RAFFUL   - LAYOUT ORIGINAL
000500*-----------------------------------------------------------------
000600 01  REG-VALIDA.
000700     05  VR-LEVEL                    PIC X(7).
000800         88  VR-IS-ERROR                      VALUE "ERROR".
000900         88  VR-IS-WARNING                    VALUE "WARNING".
001000     05  VR-KEY                      PIC X(20).
001100     05  VR-MESSAGE                  PIC X(60).
001200     05  FILLER                      PIC X(13).
001300*-----------------------------------------------------------------
