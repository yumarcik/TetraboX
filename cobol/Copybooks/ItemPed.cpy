000100*-----------------------------------------------------------------
000200*    COPYBOOKS\ITEMPED.CPY
000300*    ITEM DE PEDIDO DE VENDA (ORDER DETAIL) - TETRABOX
000400*    18/06/2024 A.RAFFUL   - LAYOUT ORIGINAL
000500*-----------------------------------------------------------------
000600 01  REG-ITEM-PEDIDO.
000700     05  OI-ORDER-ID                 PIC X(12).
000800     05  OI-SKU                      PIC X(20).
000900     05  OI-QUANTITY                 PIC S9(3).
001000     05  FILLER                      PIC X(10).
001100*-----------------------------------------------------------------
