000100*-----------------------------------------------------------------
000200*    COPYBOOKS\PRODUTO.CPY
000300*    CATALOGO DE PRODUTOS (SKU) - TETRABOX
000400*    04/03/2024 A.RAFFUL   - LAYOUT ORIGINAL (CADASTRO MERCADO)
000500*    18/06/2024 A.RAFFUL   - CR-1180 CONVERTIDO P/ CATALOGO TETRABOX
000600*    11/02/2025 M.SEIXAS   - CR-1244 ACRESC. PR-HAZMAT-CLASS
000700*-----------------------------------------------------------------
000800 01  REG-PRODUTO.
000900     05  PR-SKU                      PIC X(20).
001000     05  PR-DIMENSOES.
001100         10  PR-WIDTH-MM             PIC S9(5)V9.
001200         10  PR-LENGTH-MM            PIC S9(5)V9.
001300         10  PR-HEIGHT-MM            PIC S9(5)V9.
001400     05  PR-DIM-TAB REDEFINES PR-DIMENSOES.
001500         10  PR-DIM                  PIC S9(5)V9 OCCURS 3 TIMES.
001600     05  PR-WEIGHT-G                 PIC S9(7)V9.
001700     05  PR-FRAGILE                  PIC X.
001800         88  PR-IS-FRAGILE                    VALUE "Y".
001900         88  PR-NOT-FRAGILE                   VALUE "N".
002000     05  PR-PACKAGING-TYPE           PIC X(16).
002100     05  PR-HAZMAT-CLASS             PIC X(30).
002200     05  FILLER                      PIC X(27).
002300*-----------------------------------------------------------------
