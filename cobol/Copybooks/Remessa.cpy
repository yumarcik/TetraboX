000100*-----------------------------------------------------------------
000200*    COPYBOOKS\REMESSA.CPY
000300*    DETALHE DE CAIXA POR GRUPO DE CESTA - LOTE TRANSPORTADORA
000400*    03/05/2025 J.PRADO    - LAYOUT ORIGINAL - CR-1301
000500*-----------------------------------------------------------------
000600 01  REG-REMESSA-CESTA.
000700     05  RM-BASKET-ID                PIC X(20).
000800     05  RM-BOX-NUM                  PIC S9(3).
000900     05  RM-BOX-NAME                 PIC X(30).
001000     05  RM-ELETRONICO               PIC X.
001100         88  RM-E-ELETRONICO                  VALUE "Y".
001200         88  RM-E-NAO-ELETRO                  VALUE "N".
001300     05  RM-TRANSPORTADORA           PIC X(20).
001400     05  RM-PRICE-TRY                PIC S9(7)V99.
001500     05  RM-UTILIZATION              PIC S9(3)V9999.
001600     05  FILLER                      PIC X(20).
001700*-----------------------------------------------------------------
