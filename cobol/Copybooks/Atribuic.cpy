000100*-----------------------------------------------------------------
000200*    COPYBOOKS\ATRIBUIC.CPY
000300*    ATRIBUICAO DE CAIXA POR PRODUTO (ASSIGNMENT) - TETRABOX
000400*    03/07/2024 A.RAFFUL   - LAYOUT ORIGINAL
000500*-----------------------------------------------------------------
000600 01  REG-ATRIBUIC.
000700     05  AS-SKU                      PIC X(20).
000800     05  AS-BOX-ID                   PIC X(20).
000900     05  AS-UTILIZATION              PIC S9(3)V9999.
001000     05  AS-PRICE-TRY                PIC S9(7)V99.
001100     05  AS-PLACED                   PIC X.
001200         88  AS-IS-PLACED                     VALUE "Y".
001300         88  AS-NOT-PLACED                    VALUE "N".
001400     05  FILLER                      PIC X(15).
001500*-----------------------------------------------------------------
