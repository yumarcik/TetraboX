000100*-----------------------------------------------------------------
000200*    COPYBOOKS\ENCAIXE.CPY
000300*    POSICIONAMENTO DE ITEM DENTRO DA CAIXA (PLACEMENT) - TETRABOX
000400*    25/06/2024 A.RAFFUL   - LAYOUT ORIGINAL
000500*    02/09/2024 A.RAFFUL   - CR-1197 ACRESC. PL-ROT-CODE
000600*-----------------------------------------------------------------
000700 01  REG-ENCAIXE.
000800     05  PL-ORDER-ID                 PIC X(12).
000900     05  PL-CONTAINER-SEQ            PIC S9(3).
001000     05  PL-BOX-ID                   PIC X(20).
001100     05  PL-SKU                      PIC X(20).
001200     05  PL-POSICAO.
001300         10  PL-POS-X-MM             PIC S9(5)V9.
001400         10  PL-POS-Y-MM             PIC S9(5)V9.
001500         10  PL-POS-Z-MM             PIC S9(5)V9.
001600     05  PL-POS-TAB REDEFINES PL-POSICAO.
001700         10  PL-POS                  PIC S9(5)V9 OCCURS 3 TIMES.
001800     05  PL-TAMANHO.
001900         10  PL-SIZE-W-MM            PIC S9(5)V9.
002000         10  PL-SIZE-L-MM            PIC S9(5)V9.
002100         10  PL-SIZE-H-MM            PIC S9(5)V9.
002200     05  PL-TAM-TAB REDEFINES PL-TAMANHO.
002300         10  PL-TAM                  PIC S9(5)V9 OCCURS 3 TIMES.
002400     05  PL-ROT-CODE                 PIC 9.
002500     05  FILLER                      PIC X(15).
002600*-----------------------------------------------------------------
