000100*-----------------------------------------------------------------
000200*    COPYBOOKS\CAIXA.CPY
000300*    CATALOGO DE CAIXAS DE EMBARQUE (CARTONS) - TETRABOX
000400*    18/06/2024 A.RAFFUL   - LAYOUT ORIGINAL
000500*    02/09/2024 A.RAFFUL   - CR-1197 ACRESC. CN-USAGE-LIMIT
000600*    11/02/2025 M.SEIXAS   - CR-1244 ACRESC. CN-SHIPPING-COMPANY
000700*-----------------------------------------------------------------
000800 01  REG-CAIXA.
000900     05  CN-BOX-ID                   PIC X(20).
001000     05  CN-DIMENSOES.
001100         10  CN-INNER-W-MM           PIC S9(5)V9.
001200         10  CN-INNER-L-MM           PIC S9(5)V9.
001300         10  CN-INNER-H-MM           PIC S9(5)V9.
001400     05  CN-DIM-TAB REDEFINES CN-DIMENSOES.
001500         10  CN-DIM                  PIC S9(5)V9 OCCURS 3 TIMES.
001600     05  CN-TARE-WEIGHT-G            PIC S9(7)V9.
001700     05  CN-MAX-WEIGHT-G             PIC S9(7)V9.
001800     05  CN-MATERIAL                 PIC X(12).
001900     05  CN-PRICE-TRY                PIC S9(7)V99.
002000     05  CN-STOCK                    PIC S9(5).
002100     05  CN-USAGE-LIMIT              PIC X(12).
002200     05  CN-BOX-NAME                 PIC X(30).
002300     05  CN-SHIPPING-COMPANY         PIC X(20).
002400     05  CN-CONTAINER-TYPE           PIC X(8).
002500         88  CN-IS-BOX                        VALUE "BOX".
002600         88  CN-IS-ENVELOPE                   VALUE "ENVELOPE".
002700     05  FILLER                      PIC X(18).
002800*-----------------------------------------------------------------
